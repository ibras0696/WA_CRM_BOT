000100******************************************************************
000200*                                                                *
000300*    C O P Y B O O K   -   E S T A D O   D E   A R C H I V O S   *
000400*                                                                *
000500*    APLICACION  : CAJA - CONTROL DE TURNOS Y NEGOCIOS           *
000600*    USO         : BLOQUE COMUN DE FILE STATUS / FSE PARA LOS    *
000700*                  PROGRAMAS CJUSR010, CJTUR020, CJDEA030 Y      *
000800*                  CJRPT040.  CADA PROGRAMA USA UNICAMENTE LOS   *
000900*                  CAMPOS DE LOS ARCHIVOS QUE ABRE; EL RESTO     *
001000*                  QUEDA DECLARADO SIN USAR, SEGUN EL PATRON     *
001100*                  ESTANDAR DE ESTADOS DE ARCHIVO DEL AREA.      *
001200*                                                                *
001300*    HISTORIAL DE CAMBIOS                                        *
001400*    FECHA      INIC  TICKET     DESCRIPCION                     *
001500*    ---------- ----  ---------- ------------------------------- *
001600*    01/07/1990 EDRD  CJ-0005    CREACION DEL COPY DE ESTADOS,   *
001700*                                SEGUN PATRON ESTANDAR DEL AREA. *
001800*    19/02/2020 MALV  CJ-0093    SE AGREGA ARCHIVO/ACCION/LLAVE  *
001900*                                PARA LA RUTINA DEBD1R00.        *
002000******************************************************************
002100 01  CJW-FS-STATUS.
002200     05  CJW-STATUS.
002300         10  FS-USERS            PIC 9(02) VALUE ZEROES.
002400         10  FSE-USERS.
002500             15  FSE-USERS-RC    PIC S9(4) COMP-5 VALUE 0.
002600             15  FSE-USERS-FUNC  PIC S9(4) COMP-5 VALUE 0.
002700             15  FSE-USERS-FDBK  PIC S9(4) COMP-5 VALUE 0.
002800         10  FS-SHIFTS           PIC 9(02) VALUE ZEROES.
002900         10  FSE-SHIFTS.
003000             15  FSE-SHIFTS-RC   PIC S9(4) COMP-5 VALUE 0.
003100             15  FSE-SHIFTS-FUNC PIC S9(4) COMP-5 VALUE 0.
003200             15  FSE-SHIFTS-FDBK PIC S9(4) COMP-5 VALUE 0.
003300         10  FS-DEALS            PIC 9(02) VALUE ZEROES.
003400         10  FSE-DEALS.
003500             15  FSE-DEALS-RC    PIC S9(4) COMP-5 VALUE 0.
003600             15  FSE-DEALS-FUNC  PIC S9(4) COMP-5 VALUE 0.
003700             15  FSE-DEALS-FDBK  PIC S9(4) COMP-5 VALUE 0.
003800         10  FS-CASHTX           PIC 9(02) VALUE ZEROES.
003900         10  FSE-CASHTX.
004000             15  FSE-CASHTX-RC   PIC S9(4) COMP-5 VALUE 0.
004100             15  FSE-CASHTX-FUNC PIC S9(4) COMP-5 VALUE 0.
004200             15  FSE-CASHTX-FDBK PIC S9(4) COMP-5 VALUE 0.
004300         10  FS-REPORT           PIC 9(02) VALUE ZEROES.
004400         10  FSE-REPORT.
004500             15  FSE-REPORT-RC   PIC S9(4) COMP-5 VALUE 0.
004600             15  FSE-REPORT-FUNC PIC S9(4) COMP-5 VALUE 0.
004700             15  FSE-REPORT-FDBK PIC S9(4) COMP-5 VALUE 0.
004800     05  CJW-PROGRAMA            PIC X(08) VALUE SPACES.
004900     05  CJW-ARCHIVO             PIC X(08) VALUE SPACES.
005000     05  CJW-ACCION              PIC X(10) VALUE SPACES.
005100     05  CJW-LLAVE               PIC X(32) VALUE SPACES.
005200     05  FILLER                  PIC X(08) VALUE SPACES.
