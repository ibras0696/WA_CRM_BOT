000100******************************************************************
000200*                                                                *
000300*    C O P Y B O O K   -   B I T A C O R A   D E   C A J A       *
000400*                                                                *
000500*    APLICACION  : CAJA - CONTROL DE TURNOS Y NEGOCIOS           *
000600*    ARCHIVO     : CASHTX (BITACORA DE MOVIMIENTOS DE SALDO,     *
000700*                  UNICAMENTE AGREGA -  NUNCA SE REESCRIBE)      *
000800*    LLAVE       : CJX-TX-ID (SECUENCIAL POR ORDEN DE GRABACION) *
000900*                                                                *
001000*    HISTORIAL DE CAMBIOS                                        *
001100*    FECHA      INIC  TICKET     DESCRIPCION                     *
001200*    ---------- ----  ---------- ------------------------------- *
001300*    25/06/1990 EDRD  CJ-0004    CREACION DEL COPY DE BITACORA.  *
001400*    17/03/2020 MALV  CJ-0089    SE AGREGA CJX-CREADO-POR PARA   *
001500*                                AJUSTES INICIADOS POR ADMIN.    *
001600*    22/01/1999 EDRD  CJ-Y2K04   CJX-CREADO-EN AMPLIADO A 9(14). *
001700******************************************************************
001800 01  CJX-CASHTX-REC.
001900     05  CJX-TX-ID               PIC 9(06).
002000     05  CJX-WORKER-ID           PIC 9(06).
002100     05  CJX-SHIFT-ID            PIC 9(06).
002200     05  CJX-DEAL-ID             PIC 9(06).
002300     05  CJX-CREADO-POR          PIC 9(06).
002400     05  CJX-TIPO                PIC X(11).
002500         88  CJX-ES-APERTURA         VALUE 'OPENING    '.
002600         88  CJX-ES-NEGOCIO          VALUE 'DEAL-ISSUED'.
002700         88  CJX-ES-AJUSTE           VALUE 'ADJUSTMENT '.
002800     05  CJX-MONTO-DELTA         PIC S9(10)V99.
002900     05  CJX-CREADO-EN           PIC 9(14).
003000     05  FILLER                  PIC X(03).
