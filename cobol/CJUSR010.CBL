000100******************************************************************
000200* FECHA       : 22/03/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* INSTALACION : DEPARTAMENTO DE SISTEMAS - CAJA CHICA REGIONAL   *
000500* APLICACION  : CAJA - CONTROL DE TURNOS Y NEGOCIOS              *
000600* PROGRAMA    : CJUSR010                                         *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE CAJEROS (TRABAJA-   *
000900*             : DORES Y ADMINISTRADORES).  PROCESA UN MAZO DE    *
001000*             : TRANSACCIONES DE ALTA, BAJA Y CONSULTA CONTRA EL *
001100*             : ARCHIVO USERS.                                   *
001200* ARCHIVOS    : TRANIN=E, USERS=A/C                              *
001300* ACCION (ES) : A=ALTA, B=BAJA, C=CONSULTA                       *
001400* INSTALADO   : 22/03/1987                                       *
001500* BPM/RATIONAL: CJ-0001                                          *
001600******************************************************************
001700*    H I S T O R I A L   D E   M O D I F I C A C I O N E S       *
001800******************************************************************
001900*    FECHA      INIC  TICKET     DESCRIPCION                     *
002000*    ---------- ----  ---------- ------------------------------- *
002100*    22/03/1987 EDRD  CJ-0001    VERSION INICIAL: ALTA Y BAJA DE *
002200*                                CAJEROS CONTRA USERS.           *
002300*    30/09/1987 MALV  CJ-0037    SE AGREGA ACCION C=CONSULTA DE  *
002400*                                CAJERO ACTIVO POR TELEFONO.     *
002500*    22/01/1999 EDRD  CJ-Y2K01   REVISION Y2K DEL PROGRAMA: NO SE*
002600*                                ENCONTRARON CAMPOS DE FECHA DE  *
002700*                                DOS DIGITOS. SIN CAMBIOS.       *
002800*    17/07/2021 JRHG  CJ-0233    ALTA REACTIVA CAJERO EXISTENTE  *
002900*                                (ROL/ACTIVO/NOMBRE) EN VEZ DE   *
003000*                                DUPLICAR EL REGISTRO.           *
003100*    11/02/2023 MALV  CJ-0351    VALIDACION DE TELEFONO: SOLO SE *
003200*                                ACEPTA 7 MAS 10 DIGITOS.        *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.                     CJUSR010.
003600 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
003700 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.
003800 DATE-WRITTEN.                   22/03/1987.
003900 DATE-COMPILED.                  22/03/1987.
004000 SECURITY.                       USO INTERNO - CAJA CHICA REGIONAL
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT TRANIN   ASSIGN   TO TRANIN
004900            ORGANIZATION      IS LINE SEQUENTIAL
005000            FILE STATUS       IS FS-TRANIN.
005100
005200     SELECT USERS    ASSIGN   TO USERS
005300            ORGANIZATION      IS LINE SEQUENTIAL
005400            FILE STATUS       IS FS-USERS.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800******************************************************************
005900*               D E F I N I C I O N   D E   A R C H I V O S      *
006000******************************************************************
006100*   MAZO DE TRANSACCIONES DE MANTENIMIENTO DE CAJEROS.
006200 FD  TRANIN
006300     LABEL RECORD STANDARD.
006400 01  CJT-USR-TRAN.
006500     05  CJT-ACCION              PIC X(01).
006600         88  CJT-ACCION-ALTA         VALUE 'A'.
006700         88  CJT-ACCION-BAJA         VALUE 'B'.
006800         88  CJT-ACCION-CONSULTA     VALUE 'C'.
006900     05  CJT-TELEFONO            PIC X(16).
007000     05  CJT-NOMBRE              PIC X(30).
007100     05  FILLER                  PIC X(13).
007200 01  CJT-TELEFONO-R REDEFINES CJT-USR-TRAN.
007300     05  FILLER                  PIC X(01).
007400     05  CJT-TEL-CLAVE           PIC X(01).
007500     05  CJT-TEL-NUMERO          PIC X(10).
007600     05  CJT-TEL-RELLENO         PIC X(05).
007700     05  FILLER                  PIC X(43).
007800
007900*   MAESTRO DE CAJEROS/ADMIN.
008000 FD  USERS
008100     LABEL RECORD STANDARD.
008200     COPY CJUSRRC.
008300
008400 WORKING-STORAGE SECTION.
008500     COPY CJFSEWK.
008600 77  FS-TRANIN                   PIC 9(02) VALUE ZEROES.
008700******************************************************************
008800*          R E C U R S O S   Y   V A R I A B L E S   D E         *
008900*                     T R A B A J O                              *
009000******************************************************************
009100 01  WKS-CONTADORES.
009200     05  WKS-CONS-LEIDAS         PIC 9(07) COMP VALUE ZEROES.
009300     05  WKS-CONS-ALTAS          PIC 9(07) COMP VALUE ZEROES.
009400     05  WKS-CONS-BAJAS          PIC 9(07) COMP VALUE ZEROES.
009500     05  WKS-CONS-CONSULTAS      PIC 9(07) COMP VALUE ZEROES.
009600     05  WKS-CONS-RECHAZADAS     PIC 9(07) COMP VALUE ZEROES.
009700     05  WKS-SIG-USER-ID         PIC 9(06) COMP VALUE ZEROES.
009800     05  FILLER                  PIC X(05).
009900
010000 01  WKS-FLAGS.
010100     05  WKS-FIN-TRANIN          PIC 9(01) VALUE ZEROES.
010200         88  FIN-TRANIN                    VALUE 1.
010300     05  WKS-FIN-USERS           PIC 9(01) VALUE ZEROES.
010400         88  FIN-USERS                     VALUE 1.
010500     05  WKS-ENCONTRADO          PIC 9(01) VALUE ZEROES.
010600         88  USUARIO-ENCONTRADO            VALUE 1.
010700     05  FILLER                  PIC X(05).
010800
010900 77  WKS-CONT-USERS              PIC 9(04) COMP VALUE ZEROES.
011000
011100*--> TABLA EN MEMORIA DEL MAESTRO USERS (PATRON DE MAESTRO
011200*--> SECUENCIAL CON RELEE/REESCRIBE, PATRON ESTANDAR DEL AREA)
011300 01  WKS-TABLA-USERS.
011400     05  WKS-USER-OCC OCCURS 0 TO 2000 TIMES
011500                      DEPENDING ON WKS-CONT-USERS
011600                      INDEXED BY WKS-IX-USER.
011700         10  WKS-USER-FILA       PIC X(80).
011800         10  WKS-USER-FILA-R REDEFINES WKS-USER-FILA.
011900             15  WKS-UF-ID       PIC 9(06).
012000             15  WKS-UF-TEL      PIC X(16).
012100             15  WKS-UF-NOM      PIC X(30).
012200             15  WKS-UF-ROL      PIC X(06).
012300             15  WKS-UF-ACT      PIC X(01).
012400             15  FILLER          PIC X(21).
012500
012600 01  WKS-MENSAJES.
012700     05  MSJ-TEL-INVALIDO        PIC X(50) VALUE
012800         'TELEFONO INVALIDO - DEBE SER 7 + 10 DIG'.
012900     05  MSJ-BAJA-NO-EXISTE      PIC X(50) VALUE
013000         'BAJA RECHAZADA - CAJERO NO EXISTE'.
013100     05  MSJ-CONSULTA-INACTIVO   PIC X(50) VALUE
013200         'CONSULTA - NO HAY CAJERO ACTIVO CON ESE TELEFONO'.
013300     05  FILLER                  PIC X(10).
013400
013500 PROCEDURE DIVISION.
013600******************************************************************
013700*               S E C C I O N    P R I N C I P A L               *
013800******************************************************************
013900 000-MAIN SECTION.
014000     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
014100     PERFORM 150-CARGA-TABLA-USERS THRU 150-CARGA-TABLA-USERS-E
014200     PERFORM 200-PROCESA-TRANSACCIONES
014210             THRU 200-PROCESA-TRANSACCIONES-E
014300             UNTIL FIN-TRANIN
014400     PERFORM 500-REGRABA-USERS     THRU 500-REGRABA-USERS-E
014500     PERFORM 900-CIERRA-ARCHIVOS   THRU 900-CIERRA-ARCHIVOS-E
014600     PERFORM 950-MUESTRA-ESTADISTICAS
014610             THRU 950-MUESTRA-ESTADISTICAS-E
014700     STOP RUN.
014800 000-MAIN-E.                     EXIT.
014900
015000 100-APERTURA-ARCHIVOS SECTION.
015100     MOVE 'CJUSR010'  TO CJW-PROGRAMA
015200     OPEN INPUT  TRANIN
015300     IF FS-TRANIN NOT EQUAL '00'
015400        MOVE 'OPEN'      TO CJW-ACCION
015500        MOVE 'TRANIN'    TO CJW-ARCHIVO
015550        GO TO 100-ERROR-APERTURA
015800     END-IF
015900
016000     OPEN I-O    USERS
016100     IF FS-USERS EQUAL '35'
016200*--> NO EXISTE TODAVIA, SE CREA VACIO
016300        OPEN OUTPUT USERS
016400        CLOSE       USERS
016500        OPEN I-O    USERS
016600     END-IF
016700     IF FS-USERS NOT EQUAL '00'
016800        MOVE 'OPEN'      TO CJW-ACCION
016900        MOVE 'USERS'     TO CJW-ARCHIVO
016950        GO TO 100-ERROR-APERTURA
017200     END-IF
017210
017220     GO TO 100-APERTURA-ARCHIVOS-E.
017230*--> PARAGRAFO UNICO DE ERROR DE APERTURA, ALCANZADO POR GO TO
017240*--> DESDE CUALQUIER VALIDACION DE FILE STATUS DE ARRIBA.
017250 100-ERROR-APERTURA.
017260     DISPLAY '>>> ERROR AL ABRIR ' CJW-ARCHIVO ' <<<' UPON CONSOLE
017270     STOP RUN.
017300 100-APERTURA-ARCHIVOS-E.        EXIT.
017400
017500 150-CARGA-TABLA-USERS SECTION.
017600*--> EL ARCHIVO ES LINE SEQUENTIAL; SE CARGA COMPLETO A UNA
017700*--> TABLA EN MEMORIA PARA PODER BUSCAR POR TELEFONO Y LUEGO
017800*--> REGRABAR EL MAESTRO COMPLETO AL TERMINAR EL MAZO.
017900     MOVE ZEROES TO WKS-CONT-USERS
018000     PERFORM 160-LEE-USERS UNTIL FIN-USERS.
018100 150-CARGA-TABLA-USERS-E.        EXIT.
018200
018300 160-LEE-USERS SECTION.
018400     READ USERS
018500          AT END
018600             MOVE 1 TO WKS-FIN-USERS
018700          NOT AT END
018800             ADD 1 TO WKS-CONT-USERS
018900             MOVE CJU-USER-REC
019000               TO WKS-USER-FILA (WKS-CONT-USERS)
019100             IF CJU-USER-ID > WKS-SIG-USER-ID
019200                MOVE CJU-USER-ID TO WKS-SIG-USER-ID
019300             END-IF
019400     END-READ.
019500 160-LEE-USERS-E.                EXIT.
019600
019700 200-PROCESA-TRANSACCIONES SECTION.
019800     READ TRANIN
019900          AT END
020000             MOVE 1 TO WKS-FIN-TRANIN
020100          NOT AT END
020200             ADD 1 TO WKS-CONS-LEIDAS
020300             PERFORM 210-VALIDA-TELEFONO
020400             IF WKS-ENCONTRADO NOT EQUAL 9
020500                EVALUATE TRUE
020600                   WHEN CJT-ACCION-ALTA
020700                      PERFORM 300-ALTA-CAJERO
020800                   WHEN CJT-ACCION-BAJA
020900                      PERFORM 400-BAJA-CAJERO
021000                   WHEN CJT-ACCION-CONSULTA
021100                      PERFORM 450-CONSULTA-ACTIVO
021200                   WHEN OTHER
021300                      ADD 1 TO WKS-CONS-RECHAZADAS
021400                END-EVALUATE
021500             END-IF
021600     END-READ.
021700 200-PROCESA-TRANSACCIONES-E.    EXIT.
021800
021900 210-VALIDA-TELEFONO SECTION.
022000*--> REGLA DE NEGOCIO: TELEFONO DEBE SER '7' SEGUIDO DE
022100*--> EXACTAMENTE 10 DIGITOS (11 CARACTERES EN TOTAL).
022200     MOVE 0 TO WKS-ENCONTRADO
022300     IF CJT-TEL-CLAVE NOT EQUAL '7'
022400        MOVE 9 TO WKS-ENCONTRADO
022500     ELSE
022600        IF CJT-TEL-NUMERO NOT NUMERIC
022700           MOVE 9 TO WKS-ENCONTRADO
022800        END-IF
022900        IF CJT-TEL-RELLENO NOT EQUAL SPACES
023000           MOVE 9 TO WKS-ENCONTRADO
023100        END-IF
023200     END-IF
023300     IF WKS-ENCONTRADO EQUAL 9
023400        ADD 1 TO WKS-CONS-RECHAZADAS
023500        DISPLAY MSJ-TEL-INVALIDO ' - ' CJT-TELEFONO
023600                UPON CONSOLE
023700     END-IF.
023800 210-VALIDA-TELEFONO-E.          EXIT.
023900
024000 300-ALTA-CAJERO SECTION.
024100*--> SE BUSCA EL TELEFONO EN LA TABLA; SI EXISTE, SE REACTIVA
024200*--> (ROL=WORKER, ACTIVO=Y, NOMBRE SI VIENE UNO NUEVO); SI NO,
024300*--> SE AGREGA UN REGISTRO NUEVO AL FINAL DE LA TABLA.
024400     MOVE 0 TO WKS-ENCONTRADO
024500     PERFORM 310-BUSCA-TELEFONO
024600     IF USUARIO-ENCONTRADO
024700        MOVE 'WORKER' TO CJU-ROL
024800        MOVE 'Y'      TO CJU-ACTIVO
024900        IF CJT-NOMBRE NOT EQUAL SPACES
025000           MOVE CJT-NOMBRE TO CJU-NOMBRE
025100        END-IF
025200        MOVE CJU-USER-REC
025300          TO WKS-USER-FILA (WKS-IX-USER)
025400     ELSE
025500        ADD 1 TO WKS-CONT-USERS
025600        ADD 1 TO WKS-SIG-USER-ID
025700        INITIALIZE CJU-USER-REC
025800        MOVE WKS-SIG-USER-ID TO CJU-USER-ID
025900        MOVE CJT-TELEFONO    TO CJU-TELEFONO
026000        MOVE CJT-NOMBRE      TO CJU-NOMBRE
026100        MOVE 'WORKER'        TO CJU-ROL
026200        MOVE 'Y'             TO CJU-ACTIVO
026300        MOVE CJU-USER-REC
026400          TO WKS-USER-FILA (WKS-CONT-USERS)
026500     END-IF
026600     ADD 1 TO WKS-CONS-ALTAS.
026700 300-ALTA-CAJERO-E.              EXIT.
026800
026900 310-BUSCA-TELEFONO SECTION.
027000*--> RECORRIDO SECUENCIAL DE LA TABLA POR PARRAFO (SIN PERFORM
027100*--> EN LINEA); EL INDICE QUEDA CONGELADO EN LA FILA ENCONTRADA.
027200     MOVE 0 TO WKS-ENCONTRADO
027300     SET WKS-IX-USER TO 1
027400     PERFORM 320-COMPARA-TELEFONO
027500             UNTIL WKS-IX-USER > WKS-CONT-USERS
027600                OR USUARIO-ENCONTRADO.
027700 310-BUSCA-TELEFONO-E.           EXIT.
027800
027900 320-COMPARA-TELEFONO SECTION.
028000     MOVE WKS-USER-FILA (WKS-IX-USER) TO CJU-USER-REC
028100     IF CJU-TELEFONO EQUAL CJT-TELEFONO
028200        MOVE 1 TO WKS-ENCONTRADO
028300     ELSE
028400        SET WKS-IX-USER UP BY 1
028500     END-IF.
028600 320-COMPARA-TELEFONO-E.         EXIT.
028700
028800 400-BAJA-CAJERO SECTION.
028900*--> SOLO APLICA A REGISTROS CON ROL=WORKER; SE MARCA
029000*--> ACTIVO=N Y SE REGRABA LA FILA EN LA TABLA.
029100     PERFORM 310-BUSCA-TELEFONO
029200     IF USUARIO-ENCONTRADO
029300        IF NOT CJU-ES-TRABAJADOR
029400           MOVE 0 TO WKS-ENCONTRADO
029500        END-IF
029600     END-IF
029700     IF USUARIO-ENCONTRADO
029800        MOVE 'N' TO CJU-ACTIVO
029900        MOVE CJU-USER-REC TO WKS-USER-FILA (WKS-IX-USER)
030000        ADD 1 TO WKS-CONS-BAJAS
030100     ELSE
030200        ADD 1 TO WKS-CONS-RECHAZADAS
030300        DISPLAY MSJ-BAJA-NO-EXISTE ' - ' CJT-TELEFONO
030400                UPON CONSOLE
030500     END-IF.
030600 400-BAJA-CAJERO-E.              EXIT.
030700
030800 450-CONSULTA-ACTIVO SECTION.
030900     PERFORM 310-BUSCA-TELEFONO
031000     IF USUARIO-ENCONTRADO
031100        IF CJU-TRABAJADOR-ACTIVO
031200           DISPLAY 'CAJERO ACTIVO: ' CJU-USER-ID SPACE
031300                   CJU-NOMBRE UPON CONSOLE
031400        ELSE
031500           MOVE 0 TO WKS-ENCONTRADO
031600        END-IF
031700     END-IF
031800     IF NOT USUARIO-ENCONTRADO
031900        DISPLAY MSJ-CONSULTA-INACTIVO ' - ' CJT-TELEFONO
032000                UPON CONSOLE
032100     END-IF
032200     ADD 1 TO WKS-CONS-CONSULTAS.
032300 450-CONSULTA-ACTIVO-E.          EXIT.
032400
032500 500-REGRABA-USERS SECTION.
032600*--> SE REESCRIBE EL MAESTRO COMPLETO DESDE LA TABLA EN
032700*--> MEMORIA (ALTAS Y BAJAS YA APLICADAS).
032800     CLOSE       USERS
032900     OPEN OUTPUT USERS
033000     SET WKS-IX-USER TO 1
033100     PERFORM 510-ESCRIBE-FILA
033200             UNTIL WKS-IX-USER > WKS-CONT-USERS.
033300 500-REGRABA-USERS-E.            EXIT.
033400
033500 510-ESCRIBE-FILA SECTION.
033600     MOVE WKS-USER-FILA (WKS-IX-USER) TO CJU-USER-REC
033700     WRITE CJU-USER-REC
033800     SET WKS-IX-USER UP BY 1.
033900 510-ESCRIBE-FILA-E.             EXIT.
034000
034100 900-CIERRA-ARCHIVOS SECTION.
034200     CLOSE TRANIN
034300     CLOSE USERS.
034400 900-CIERRA-ARCHIVOS-E.          EXIT.
034500
034600 950-MUESTRA-ESTADISTICAS SECTION.
034700     DISPLAY '=========================================='
034800             UPON CONSOLE
034900     DISPLAY 'CJUSR010 - MANTENIMIENTO DE CAJEROS'
035000             UPON CONSOLE
035100     DISPLAY 'TRANSACCIONES LEIDAS    : ' WKS-CONS-LEIDAS
035200             UPON CONSOLE
035300     DISPLAY 'ALTAS/REACTIVACIONES    : ' WKS-CONS-ALTAS
035400             UPON CONSOLE
035500     DISPLAY 'BAJAS                   : ' WKS-CONS-BAJAS
035600             UPON CONSOLE
035700     DISPLAY 'CONSULTAS                : ' WKS-CONS-CONSULTAS
035800             UPON CONSOLE
035900     DISPLAY 'RECHAZADAS               : ' WKS-CONS-RECHAZADAS
036000             UPON CONSOLE.
036100 950-MUESTRA-ESTADISTICAS-E.     EXIT.
