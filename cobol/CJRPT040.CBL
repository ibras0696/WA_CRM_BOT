000100******************************************************************
000200* FECHA       : 09/09/1990                                       *
000300* PROGRAMADOR : MARIA ALEJANDRA LOPEZ VIDES (MALV)               *
000400* INSTALACION : DEPARTAMENTO DE SISTEMAS - CAJA CHICA REGIONAL   *
000500* APLICACION  : CAJA - CONTROL DE TURNOS Y NEGOCIOS              *
000600* PROGRAMA    : CJRPT040                                         *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : REPORTE ADMINISTRATIVO DE NEGOCIOS POR PERIODO,  *
000900*             : CON QUIEBRE POR TRABAJADOR, SECCION DE           *
001000*             : DIFERENCIAS DE ARQUEO Y REPORTE ANEXO DE SALDOS  *
001100*             : DE TURNOS ABIERTOS.  UNICAMENTE CONSULTA, NO     *
001200*             : ACTUALIZA NINGUN MAESTRO.                        *
001300* ARCHIVOS    : TRANIN=E (1 TARJETA), DEALS=C, SHIFTS=C, USERS=C,*
001400*             : REPORT=S                                        *
001500* INSTALADO   : 09/09/1990                                       *
001600* BPM/RATIONAL: CJ-0004                                          *
001700******************************************************************
001800*    H I S T O R I A L   D E   M O D I F I C A C I O N E S       *
001900******************************************************************
002000*    FECHA      INIC  TICKET     DESCRIPCION                     *
002100*    ---------- ----  ---------- ------------------------------- *
002200*    09/09/1990 MALV  CJ-0004    VERSION INICIAL: TOTALES DEL    *
002300*                                PERIODO Y QUIEBRE POR CAJERO.   *
002400*    22/01/1999 EDRD  CJ-Y2K04   REVISION Y2K: RANGO DE FECHAS   *
002500*                                DEL PARAMETRO AMPLIADO A 9(14)  *
002600*                                INTERNAMENTE CON SIGLO FIJO.    *
002700*    19/01/2021 JRHG  CJ-0219    SE AGREGA SECCION DE DIFERENCIAS*
002800*                                DE ARQUEO (TURNOS DESCUADRADOS).*
002900*    05/10/2022 JRHG  CJ-0330    SE AGREGA REPORTE COMPLETO CON  *
003000*                                BLOQUES POR TIPO DE NEGOCIO Y   *
003100*                                ROTACION (TURNOVER).            *
003200*    14/06/2023 MALV  CJ-0356    SE AGREGA EL REPORTE ANEXO DE   *
003300*                                SALDOS DE TURNOS ABIERTOS.      *
003310*    10/08/2026 JRHG  CJ-0378    SE CORRIGE LA LINEA DE ARQUEO   *
003320*                                DE TURNOS DESCUADRADOS PARA QUE *
003330*                                IMPRIMA TAMBIEN EL BANCO        *
003340*                                REPORTADO, ANTES SE PERDIA.     *
003350*    10/08/2026 JRHG  CJ-0379    SE IMPRIME EL DESGLOSE DE NETO  *
003360*                                DE OPERACION Y DE CUOTA POR     *
003370*                                TRABAJADOR EN EL REPORTE        *
003380*                                COMPLETO.                       *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.                     CJRPT040.
003700 AUTHOR.                         MARIA ALEJANDRA LOPEZ VIDES.
003800 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.
003900 DATE-WRITTEN.                   09/09/1990.
004000 DATE-COMPILED.                  09/09/1990.
004100 SECURITY.                       USO INTERNO - CAJA CHICA REGIONAL
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT TRANIN   ASSIGN   TO TRANIN
005000            ORGANIZATION      IS LINE SEQUENTIAL
005100            FILE STATUS       IS FS-TRANIN.
005200
005300     SELECT USERS    ASSIGN   TO USERS
005400            ORGANIZATION      IS LINE SEQUENTIAL
005500            FILE STATUS       IS FS-USERS.
005600
005700     SELECT SHIFTS   ASSIGN   TO SHIFTS
005800            ORGANIZATION      IS LINE SEQUENTIAL
005900            FILE STATUS       IS FS-SHIFTS.
006000
006100     SELECT DEALS    ASSIGN   TO DEALS
006200            ORGANIZATION      IS LINE SEQUENTIAL
006300            FILE STATUS       IS FS-DEALS.
006400
006500     SELECT REPORT   ASSIGN   TO REPORT
006600            ORGANIZATION      IS LINE SEQUENTIAL
006700            FILE STATUS       IS FS-REPORT.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100******************************************************************
007200*               D E F I N I C I O N   D E   A R C H I V O S      *
007300******************************************************************
007400*   TARJETA UNICA DE PARAMETROS DEL REPORTE.
007500 FD  TRANIN
007600     LABEL RECORD STANDARD.
007700 01  CJP-RPT-PARM.
007800     05  CJP-FECHA-INI           PIC 9(08).
007900     05  CJP-FECHA-INI-R REDEFINES CJP-FECHA-INI.
008000         10  CJP-FI-AAAA         PIC 9(04).
008100         10  CJP-FI-MM           PIC 9(02).
008200         10  CJP-FI-DD           PIC 9(02).
008300     05  CJP-FECHA-FIN           PIC 9(08).
008400     05  CJP-FECHA-FIN-R REDEFINES CJP-FECHA-FIN.
008500         10  CJP-FF-AAAA         PIC 9(04).
008600         10  CJP-FF-MM           PIC 9(02).
008700         10  CJP-FF-DD           PIC 9(02).
008800     05  CJP-TEL-FILTRO          PIC X(16).
008900     05  CJP-COMPLETO            PIC X(01).
009000         88  CJP-ES-COMPLETO         VALUE 'Y'.
009100     05  FILLER                  PIC X(07).
009200
009300*   MAESTRO DE NEGOCIOS (SOLO CONSULTA).
009400 FD  DEALS
009500     LABEL RECORD STANDARD.
009600     COPY CJDEARC.
009700
009800*   MAESTRO DE TURNOS (SOLO CONSULTA).
009900 FD  SHIFTS
010000     LABEL RECORD STANDARD.
010100     COPY CJSFTRC.
010200
010300*   MAESTRO DE CAJEROS/ADMIN (SOLO CONSULTA, PARA RESOLVER EL
010400*   NOMBRE O TELEFONO A MOSTRAR POR TRABAJADOR).
010500 FD  USERS
010600     LABEL RECORD STANDARD.
010700     COPY CJUSRRC.
010800
010900*   REPORTE IMPRESO DE 132 COLUMNAS.
011000 FD  REPORT
011100     LABEL RECORD STANDARD.
011200 01  CJR-LINEA-RPT.
011300     05  CJR-ETIQUETA            PIC X(28).
011400     05  CJR-VALOR-1             PIC X(16).
011500     05  CJR-VALOR-2             PIC X(16).
011600     05  CJR-VALOR-3             PIC X(16).
011700     05  CJR-VALOR-4             PIC X(16).
011800     05  CJR-VALOR-5             PIC X(16).
011900     05  CJR-VALOR-6             PIC X(16).
012000     05  FILLER                  PIC X(08).
012100
012200 WORKING-STORAGE SECTION.
012300     COPY CJFSEWK.
012400 77  FS-TRANIN                   PIC 9(02) VALUE ZEROES.
012500******************************************************************
012600*          R E C U R S O S   Y   V A R I A B L E S   D E         *
012700*                     T R A B A J O                              *
012800******************************************************************
012900 01  WKS-CONTADORES.
013000     05  WKS-CONS-NEGOCIOS       PIC 9(07) COMP VALUE ZEROES.
013100     05  WKS-CONS-TRABAJADORES   PIC 9(07) COMP VALUE ZEROES.
013200     05  WKS-CONS-MISMATCH       PIC 9(07) COMP VALUE ZEROES.
013300     05  WKS-CONS-ABIERTOS       PIC 9(07) COMP VALUE ZEROES.
013400     05  FILLER                  PIC X(05).
013500
013600 01  WKS-FLAGS.
013700     05  WKS-FIN-DEALS           PIC 9(01) VALUE ZEROES.
013800         88  FIN-DEALS                     VALUE 1.
013900     05  WKS-FIN-SHIFTS          PIC 9(01) VALUE ZEROES.
014000         88  FIN-SHIFTS                    VALUE 1.
014100     05  WKS-FIN-USERS           PIC 9(01) VALUE ZEROES.
014200         88  FIN-USERS                     VALUE 1.
014300     05  WKS-FILTRO-INVAL        PIC 9(01) VALUE ZEROES.
014400         88  FILTRO-INVALIDO               VALUE 1.
014500     05  WKS-USUARIO-ENC         PIC 9(01) VALUE ZEROES.
014600         88  USUARIO-ENCONTRADO            VALUE 1.
014700     05  WKS-WORKER-FILA-ENC     PIC 9(01) VALUE ZEROES.
014800         88  WORKER-FILA-ENCONTRADA        VALUE 1.
014900     05  WKS-SWAP-FLAG           PIC 9(01) VALUE ZEROES.
015000         88  HUBO-INTERCAMBIO              VALUE 1.
015100     05  FILLER                  PIC X(05).
015200
015300 77  WKS-FILTRO-WORKER-ID        PIC 9(06) COMP VALUE ZEROES.
015400 77  WKS-FECHA-INI-14            PIC 9(14) VALUE ZEROES.
015500 77  WKS-FECHA-FIN-14            PIC 9(14) VALUE ZEROES.
015600 77  WKS-BLOQUE-TITULO           PIC X(28) VALUE SPACES.
015700 77  WKS-CONTADOR-EDITADO        PIC ZZZZ9.
015800 77  WKS-BUB-TOPE                PIC 9(04) COMP VALUE ZEROES.
015900
016000*--> CAMPOS DE TRABAJO PARA EL DESPLIEGUE DE MONTOS (ROTULO EN
016100*--> ESPACIOS, HALF-UP A ENTERO, NEGATIVOS CON GUION AL FRENTE).
016200 77  WKS-MONTO-ENTRA             PIC S9(10)V99 VALUE ZEROES.
016300 77  WKS-MONTO-REDONDEADO        PIC S9(10)    VALUE ZEROES.
016400 77  WKS-MONTO-ABS               PIC 9(10)     VALUE ZEROES.
016500 77  WKS-MONTO-SIGNO             PIC X(01)     VALUE SPACE.
016600 77  WKS-MONTO-EDITADO           PIC ZBZZZBZZZBZZ9.
016700 77  WKS-MONTO-IMPRESO           PIC X(14)     VALUE SPACES.
016800
016900*--> TABLA EN MEMORIA DEL MAESTRO DEALS (SOLO CONSULTA).
017000 77  WKS-CONT-DEALS              PIC 9(04) COMP VALUE ZEROES.
017100 01  WKS-TABLA-DEALS.
017200     05  WKS-DEAL-OCC OCCURS 0 TO 5000 TIMES
017300                      DEPENDING ON WKS-CONT-DEALS
017400                      INDEXED BY WKS-IX-DEAL.
017500         10  WKS-DEAL-FILA           PIC X(210).
017600         10  WKS-DEAL-FILA-R REDEFINES WKS-DEAL-FILA.
017700             15  WKS-DF-ID           PIC 9(06).
017800             15  WKS-DF-WORKER       PIC 9(06).
017900             15  WKS-DF-SHIFT        PIC 9(06).
018000             15  WKS-DF-CLI-NOMBRE   PIC X(30).
018100             15  WKS-DF-CLI-TEL      PIC X(16).
018200             15  WKS-DF-MONTO        PIC S9(10)V99.
018300             15  WKS-DF-METODO       PIC X(04).
018400             15  WKS-DF-COMENTARIO   PIC X(30).
018500             15  WKS-DF-TIPO         PIC X(11).
018600             15  WKS-DF-PRECIO       PIC S9(10)V99.
018700             15  WKS-DF-RECARGO-PCT  PIC S9(03)V99.
018800             15  WKS-DF-RECARGO-MTO  PIC S9(10)V99.
018900             15  WKS-DF-PLAZO        PIC 9(03).
019000             15  WKS-DF-PRIMA        PIC S9(10)V99.
019100             15  WKS-DF-TOTAL-CUOTA  PIC S9(10)V99.
019200             15  WKS-DF-CUOTA-MES    PIC S9(10)V99.
019300             15  WKS-DF-CREADO-EN    PIC 9(14).
019400             15  WKS-DF-ELIMINADO    PIC X(01).
019500             15  FILLER              PIC X(06).
019600
019700*--> TABLA EN MEMORIA DEL MAESTRO SHIFTS (SOLO CONSULTA).
019800 77  WKS-CONT-SHIFTS              PIC 9(04) COMP VALUE ZEROES.
019900 01  WKS-TABLA-SHIFTS.
020000     05  WKS-SHIFT-OCC OCCURS 0 TO 2000 TIMES
020100                       DEPENDING ON WKS-CONT-SHIFTS
020200                       INDEXED BY WKS-IX-SHIFT.
020300         10  WKS-SHIFT-FILA          PIC X(170).
020400         10  WKS-SHIFT-FILA-R REDEFINES WKS-SHIFT-FILA.
020500             15  WKS-SF-ID           PIC 9(06).
020600             15  WKS-SF-WORKER       PIC 9(06).
020700             15  WKS-SF-ABIERTO      PIC 9(14).
020800             15  WKS-SF-CERRADO      PIC 9(14).
020900             15  WKS-SF-OPEN-CASH    PIC S9(10)V99.
021000             15  WKS-SF-OPEN-BANK    PIC S9(10)V99.
021100             15  WKS-SF-CUR-CASH     PIC S9(10)V99.
021200             15  WKS-SF-CUR-BANK     PIC S9(10)V99.
021300             15  WKS-SF-OPEN-TOTAL   PIC S9(10)V99.
021400             15  WKS-SF-CUR-TOTAL    PIC S9(10)V99.
021500             15  WKS-SF-RPT-CASH     PIC S9(10)V99.
021600             15  WKS-SF-RPT-BANK     PIC S9(10)V99.
021700             15  WKS-SF-RPT-FLAG     PIC X(01).
021800             15  WKS-SF-CASH-DIFF    PIC S9(10)V99.
021900             15  WKS-SF-BANK-DIFF    PIC S9(10)V99.
022000             15  WKS-SF-ESTADO       PIC X(06).
022100             15  FILLER              PIC X(03).
022200
022300*--> TABLA EN MEMORIA DEL MAESTRO USERS (SOLO CONSULTA, PARA
022400*--> RESOLVER ETIQUETA DE TRABAJADOR Y EL FILTRO POR TELEFONO).
022500 77  WKS-CONT-USERS               PIC 9(04) COMP VALUE ZEROES.
022600 01  WKS-TABLA-USERS.
022700     05  WKS-USER-OCC OCCURS 0 TO 2000 TIMES
022800                      DEPENDING ON WKS-CONT-USERS
022900                      INDEXED BY WKS-IX-USER.
023000         10  WKS-USER-FILA       PIC X(80).
023100         10  WKS-USER-FILA-R REDEFINES WKS-USER-FILA.
023200             15  WKS-UF-ID       PIC 9(06).
023300             15  WKS-UF-TEL      PIC X(16).
023400             15  WKS-UF-NOM      PIC X(30).
023500             15  WKS-UF-ROL      PIC X(06).
023600             15  WKS-UF-ACT      PIC X(01).
023700             15  FILLER          PIC X(21).
023800
023900*--> ACUMULADORES DE TOTALES: SUBINDICE 1=GRAN TOTAL,
024000*--> 2=OPERACION, 3=CUOTA (SOLO SE LLENAN 2 Y 3 EN EL REPORTE
024100*--> COMPLETO).
024200 77  WKS-GT-TOTAL-COUNT           PIC 9(07) COMP VALUE ZEROES.
024300 77  WKS-GT-TURNOVER              PIC S9(10)V99 VALUE ZEROES.
024400 01  WKS-ACUMULADORES.
024500     05  WKS-ACUM-OCC OCCURS 3 INDEXED BY WKS-IX-ACUM.
024600         10  WKS-AC-ISSUED-SUM   PIC S9(10)V99.
024700         10  WKS-AC-ISSUED-CNT   PIC 9(05) COMP.
024800         10  WKS-AC-RETURN-SUM   PIC S9(10)V99.
024900         10  WKS-AC-RETURN-CNT   PIC 9(05) COMP.
025000         10  WKS-AC-NET-SUM      PIC S9(10)V99.
025100         10  WKS-AC-CASH-SUM     PIC S9(10)V99.
025200         10  WKS-AC-CASH-CNT     PIC 9(05) COMP.
025300         10  WKS-AC-BANK-SUM     PIC S9(10)V99.
025400         10  WKS-AC-BANK-CNT     PIC 9(05) COMP.
025500         10  FILLER              PIC X(05).
025600
025700*--> TABLA DE ACUMULADOS POR TRABAJADOR (QUIEBRE DEL REPORTE),
025800*--> ORDENADA POR NETO DESCENDENTE ANTES DE IMPRIMIR.
025900 77  WKS-CONT-WORK                PIC 9(04) COMP VALUE ZEROES.
026000 01  WKS-TABLA-WORK.
026100     05  WKS-WORK-OCC OCCURS 0 TO 500 TIMES
026200                      DEPENDING ON WKS-CONT-WORK
026300                      INDEXED BY WKS-IX-WORK.
026400         10  WKS-WK-ID           PIC 9(06).
026500         10  WKS-WK-LABEL        PIC X(30).
026600         10  WKS-WK-ISSUED-SUM   PIC S9(10)V99.
026700         10  WKS-WK-ISSUED-CNT   PIC 9(05) COMP.
026800         10  WKS-WK-RETURN-SUM   PIC S9(10)V99.
026900         10  WKS-WK-RETURN-CNT   PIC 9(05) COMP.
027000         10  WKS-WK-NET-SUM      PIC S9(10)V99.
027100         10  WKS-WK-CASH-SUM     PIC S9(10)V99.
027200         10  WKS-WK-CASH-CNT     PIC 9(05) COMP.
027300         10  WKS-WK-BANK-SUM     PIC S9(10)V99.
027400         10  WKS-WK-BANK-CNT     PIC 9(05) COMP.
027500         10  WKS-WK-OP-NET       PIC S9(10)V99.
027600         10  WKS-WK-INST-NET     PIC S9(10)V99.
027700         10  FILLER              PIC X(06).
027800
027900 01  WKS-WORK-TEMP.
028000     05  WKS-WT-ID                PIC 9(06).
028100     05  WKS-WT-LABEL             PIC X(30).
028200     05  WKS-WT-ISSUED-SUM        PIC S9(10)V99.
028300     05  WKS-WT-ISSUED-CNT        PIC 9(05) COMP.
028400     05  WKS-WT-RETURN-SUM        PIC S9(10)V99.
028500     05  WKS-WT-RETURN-CNT        PIC 9(05) COMP.
028600     05  WKS-WT-NET-SUM           PIC S9(10)V99.
028700     05  WKS-WT-CASH-SUM          PIC S9(10)V99.
028800     05  WKS-WT-CASH-CNT          PIC 9(05) COMP.
028900     05  WKS-WT-BANK-SUM          PIC S9(10)V99.
029000     05  WKS-WT-BANK-CNT          PIC 9(05) COMP.
029100     05  WKS-WT-OP-NET            PIC S9(10)V99.
029200     05  WKS-WT-INST-NET          PIC S9(10)V99.
029300     05  FILLER                   PIC X(06).
029400
029500*--> TABLA DE TURNOS DESCUADRADOS DEL PERIODO, ORDENADA POR
029600*--> FECHA DE CIERRE DESCENDENTE (MAS RECIENTE PRIMERO).
029700 77  WKS-CONT-MISM                PIC 9(04) COMP VALUE ZEROES.
029800 01  WKS-TABLA-MISM.
029900     05  WKS-MISM-OCC OCCURS 0 TO 500 TIMES
030000                      DEPENDING ON WKS-CONT-MISM
030100                      INDEXED BY WKS-IX-MISM.
030200         10  WKS-MM-WORKER-ID    PIC 9(06).
030300         10  WKS-MM-LABEL        PIC X(30).
030400         10  WKS-MM-CERRADO-EN   PIC 9(14).
030500         10  WKS-MM-CERRADO-EN-R REDEFINES WKS-MM-CERRADO-EN.
030600             15  WKS-MMC-SIGLO   PIC 9(02).
030700             15  WKS-MMC-ANO2    PIC 9(02).
030800             15  WKS-MMC-MES     PIC 9(02).
030900             15  WKS-MMC-DIA     PIC 9(02).
031000             15  WKS-MMC-HORA    PIC 9(06).
031100         10  WKS-MM-RPT-CASH     PIC S9(10)V99.
031200         10  WKS-MM-RPT-BANK     PIC S9(10)V99.
031300         10  WKS-MM-CASH-DIFF    PIC S9(10)V99.
031400         10  WKS-MM-BANK-DIFF    PIC S9(10)V99.
031500         10  FILLER              PIC X(06).
031600
031700 01  WKS-MISM-TEMP.
031800     05  WKS-MT-WORKER-ID         PIC 9(06).
031900     05  WKS-MT-LABEL             PIC X(30).
032000     05  WKS-MT-CERRADO-EN        PIC 9(14).
032100     05  WKS-MT-RPT-CASH          PIC S9(10)V99.
032200     05  WKS-MT-RPT-BANK          PIC S9(10)V99.
032300     05  WKS-MT-CASH-DIFF         PIC S9(10)V99.
032400     05  WKS-MT-BANK-DIFF         PIC S9(10)V99.
032500     05  FILLER                   PIC X(06).
032600
032700*--> TABLA DE TURNOS ABIERTOS PARA EL REPORTE ANEXO DE SALDOS,
032800*--> ORDENADA POR ETIQUETA DE TRABAJADOR ASCENDENTE.
032900 77  WKS-CONT-AB                  PIC 9(04) COMP VALUE ZEROES.
033000 01  WKS-TABLA-ABIERTOS.
033100     05  WKS-AB-OCC OCCURS 0 TO 2000 TIMES
033200                    DEPENDING ON WKS-CONT-AB
033300                    INDEXED BY WKS-IX-AB.
033400         10  WKS-AB-WORKER-ID    PIC 9(06).
033500         10  WKS-AB-LABEL        PIC X(30).
033600         10  WKS-AB-CASH         PIC S9(10)V99.
033700         10  WKS-AB-BANK         PIC S9(10)V99.
033800         10  WKS-AB-TOTAL        PIC S9(10)V99.
033900         10  FILLER              PIC X(06).
034000
034100 01  WKS-AB-TEMP.
034200     05  WKS-ABT-WORKER-ID        PIC 9(06).
034300     05  WKS-ABT-LABEL            PIC X(30).
034400     05  WKS-ABT-CASH             PIC S9(10)V99.
034500     05  WKS-ABT-BANK             PIC S9(10)V99.
034600     05  WKS-ABT-TOTAL            PIC S9(10)V99.
034700     05  FILLER                   PIC X(06).
034800
034900 77  WKS-AB-GT-CASH               PIC S9(10)V99 VALUE ZEROES.
035000 77  WKS-AB-GT-BANK               PIC S9(10)V99 VALUE ZEROES.
035100 77  WKS-AB-GT-TOTAL              PIC S9(10)V99 VALUE ZEROES.
035200
035300 01  WKS-MENSAJES.
035400     05  MSJ-FILTRO-INVALIDO     PIC X(50) VALUE
035500         'FILTRO RECHAZADO - TELEFONO NO ES ACTIVO'.
035600     05  MSJ-SIN-NEGOCIOS        PIC X(50) VALUE
035700         'SIN OPERACIONES EN EL PERIODO SELECCIONADO'.
035800     05  FILLER                  PIC X(10).
035900
036000 PROCEDURE DIVISION.
036100******************************************************************
036200*               S E C C I O N    P R I N C I P A L               *
036300******************************************************************
036400 000-MAIN SECTION.
036500     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
036600     PERFORM 150-CARGA-TABLA-DEALS THRU 150-CARGA-TABLA-DEALS-E
036700     PERFORM 170-CARGA-TABLA-SHIFTS THRU 170-CARGA-TABLA-SHIFTS-E
036800     PERFORM 190-CARGA-TABLA-USERS THRU 190-CARGA-TABLA-USERS-E
036900     PERFORM 200-LEE-PARAMETRO     THRU 200-LEE-PARAMETRO-E
037000     IF NOT FILTRO-INVALIDO
037100        PERFORM 250-INICIALIZA-ACUMULADORES
037110                THRU 250-INICIALIZA-ACUMULADORES-E
037200        PERFORM 300-ACUMULA-NEGOCIOS THRU 300-ACUMULA-NEGOCIOS-E
037300        PERFORM 400-ORDENA-WORKERS   THRU 400-ORDENA-WORKERS-E
037400        PERFORM 500-BUSCA-MISMATCH   THRU 500-BUSCA-MISMATCH-E
037500        PERFORM 550-ORDENA-MISMATCH  THRU 550-ORDENA-MISMATCH-E
037600        PERFORM 600-IMPRIME-REPORTE-PERIODO
037610                THRU 600-IMPRIME-REPORTE-PERIODO-E
037700        PERFORM 650-SALDOS-ABIERTOS  THRU 650-SALDOS-ABIERTOS-E
037800     END-IF
037900     PERFORM 900-CIERRA-ARCHIVOS  THRU 900-CIERRA-ARCHIVOS-E
038000     PERFORM 990-MUESTRA-ESTADISTICAS
038010             THRU 990-MUESTRA-ESTADISTICAS-E
038100     STOP RUN.
038200 000-MAIN-E.                     EXIT.
038300
038400 100-APERTURA-ARCHIVOS SECTION.
038500     MOVE 'CJRPT040'  TO CJW-PROGRAMA
038600     OPEN INPUT  TRANIN
038700     IF FS-TRANIN NOT EQUAL '00'
038800        MOVE 'OPEN'      TO CJW-ACCION
038900        MOVE 'TRANIN'    TO CJW-ARCHIVO
038950        GO TO 100-ERROR-APERTURA
039200     END-IF
039300
039400     OPEN INPUT  DEALS
039500     IF FS-DEALS EQUAL '35'
039600        MOVE 1 TO WKS-FIN-DEALS
039700     ELSE
039800        IF FS-DEALS NOT EQUAL '00'
039900           MOVE 'OPEN'      TO CJW-ACCION
040000           MOVE 'DEALS'     TO CJW-ARCHIVO
040050           GO TO 100-ERROR-APERTURA
040300        END-IF
040400     END-IF
040500
040600     OPEN INPUT  SHIFTS
040700     IF FS-SHIFTS EQUAL '35'
040800        MOVE 1 TO WKS-FIN-SHIFTS
040900     ELSE
041000        IF FS-SHIFTS NOT EQUAL '00'
041100           MOVE 'OPEN'      TO CJW-ACCION
041200           MOVE 'SHIFTS'    TO CJW-ARCHIVO
041250           GO TO 100-ERROR-APERTURA
041500        END-IF
041600     END-IF
041700
041800     OPEN INPUT  USERS
041900     IF FS-USERS EQUAL '35'
042000        MOVE 1 TO WKS-FIN-USERS
042100     ELSE
042200        IF FS-USERS NOT EQUAL '00'
042300           MOVE 'OPEN'      TO CJW-ACCION
042400           MOVE 'USERS'     TO CJW-ARCHIVO
042450           GO TO 100-ERROR-APERTURA
042700        END-IF
042800     END-IF
042900
043000     OPEN OUTPUT REPORT
043100     IF FS-REPORT NOT EQUAL '00'
043200        MOVE 'OPEN'      TO CJW-ACCION
043300        MOVE 'REPORT'    TO CJW-ARCHIVO
043350        GO TO 100-ERROR-APERTURA
043600     END-IF
043610
043620     GO TO 100-APERTURA-ARCHIVOS-E.
043630*--> PARAGRAFO UNICO DE ERROR DE APERTURA, ALCANZADO POR GO TO
043640*--> DESDE CUALQUIER VALIDACION DE FILE STATUS DE ARRIBA.
043650 100-ERROR-APERTURA.
043660     DISPLAY '>>> ERROR AL ABRIR ' CJW-ARCHIVO ' <<<' UPON CONSOLE
043670     STOP RUN.
043700 100-APERTURA-ARCHIVOS-E.        EXIT.
043800
043900 150-CARGA-TABLA-DEALS SECTION.
044000     IF NOT FIN-DEALS
044100        MOVE ZEROES TO WKS-CONT-DEALS
044200        PERFORM 160-LEE-DEALS UNTIL FIN-DEALS
044300     END-IF.
044400 150-CARGA-TABLA-DEALS-E.        EXIT.
044500
044600 160-LEE-DEALS SECTION.
044700     READ DEALS
044800          AT END
044900             MOVE 1 TO WKS-FIN-DEALS
045000          NOT AT END
045100             ADD 1 TO WKS-CONT-DEALS
045200             MOVE CJD-DEAL-REC
045300               TO WKS-DEAL-FILA (WKS-CONT-DEALS)
045400     END-READ.
045500 160-LEE-DEALS-E.                EXIT.
045600
045700 170-CARGA-TABLA-SHIFTS SECTION.
045800     IF NOT FIN-SHIFTS
045900        MOVE ZEROES TO WKS-CONT-SHIFTS
046000        PERFORM 180-LEE-SHIFTS UNTIL FIN-SHIFTS
046100     END-IF.
046200 170-CARGA-TABLA-SHIFTS-E.       EXIT.
046300
046400 180-LEE-SHIFTS SECTION.
046500     READ SHIFTS
046600          AT END
046700             MOVE 1 TO WKS-FIN-SHIFTS
046800          NOT AT END
046900             ADD 1 TO WKS-CONT-SHIFTS
047000             MOVE CJS-SHIFT-REC
047100               TO WKS-SHIFT-FILA (WKS-CONT-SHIFTS)
047200     END-READ.
047300 180-LEE-SHIFTS-E.               EXIT.
047400
047500 190-CARGA-TABLA-USERS SECTION.
047600     IF NOT FIN-USERS
047700        MOVE ZEROES TO WKS-CONT-USERS
047800        PERFORM 195-LEE-USERS UNTIL FIN-USERS
047900     END-IF.
048000 190-CARGA-TABLA-USERS-E.        EXIT.
048100
048200 195-LEE-USERS SECTION.
048300     READ USERS
048400          AT END
048500             MOVE 1 TO WKS-FIN-USERS
048600          NOT AT END
048700             ADD 1 TO WKS-CONT-USERS
048800             MOVE CJU-USER-REC
048900               TO WKS-USER-FILA (WKS-CONT-USERS)
049000     END-READ.
049100 195-LEE-USERS-E.                EXIT.
049200
049300 200-LEE-PARAMETRO SECTION.
049400*--> UNA SOLA TARJETA DE PARAMETROS TRAE EL RANGO DE FECHAS Y,
049500*--> OPCIONALMENTE, UN TELEFONO PARA RESTRINGIR EL REPORTE A UN
049600*--> SOLO TRABAJADOR.
049700     READ TRANIN
049800          AT END
049900             DISPLAY '>>> TARJETA DE PARAMETROS AUSENTE <<<'
050000                     UPON CONSOLE
050100             MOVE 1 TO WKS-FILTRO-INVAL
050200     END-READ
050300     IF NOT FILTRO-INVALIDO
050400        COMPUTE WKS-FECHA-INI-14 = CJP-FECHA-INI * 1000000
050500        COMPUTE WKS-FECHA-FIN-14 =
050600                (CJP-FECHA-FIN * 1000000) + 235959
050700        IF CJP-TEL-FILTRO NOT EQUAL SPACES
050800           PERFORM 210-VALIDA-FILTRO-TRABAJADOR
050900        END-IF
051000     END-IF.
051100 200-LEE-PARAMETRO-E.            EXIT.
051200
051300 210-VALIDA-FILTRO-TRABAJADOR SECTION.
051400     MOVE 0 TO WKS-USUARIO-ENC
051500     SET WKS-IX-USER TO 1
051600     PERFORM 215-COMPARA-FILTRO
051700             UNTIL WKS-IX-USER > WKS-CONT-USERS
051800                OR USUARIO-ENCONTRADO
051900     IF USUARIO-ENCONTRADO
052000        MOVE CJU-USER-ID TO WKS-FILTRO-WORKER-ID
052100     ELSE
052200        MOVE 1 TO WKS-FILTRO-INVAL
052300        DISPLAY MSJ-FILTRO-INVALIDO ' - ' CJP-TEL-FILTRO
052400                UPON CONSOLE
052500     END-IF.
052600 210-VALIDA-FILTRO-TRABAJADOR-E. EXIT.
052700
052800 215-COMPARA-FILTRO SECTION.
052900     MOVE WKS-USER-FILA (WKS-IX-USER) TO CJU-USER-REC
053000     IF CJU-TELEFONO EQUAL CJP-TEL-FILTRO
053100        AND CJU-TRABAJADOR-ACTIVO
053200        MOVE 1 TO WKS-USUARIO-ENC
053300     ELSE
053400        SET WKS-IX-USER UP BY 1
053500     END-IF.
053600 215-COMPARA-FILTRO-E.           EXIT.
053700
053800 250-INICIALIZA-ACUMULADORES SECTION.
053900     INITIALIZE WKS-ACUMULADORES
054000     MOVE ZEROES TO WKS-GT-TOTAL-COUNT WKS-GT-TURNOVER
054100     MOVE ZEROES TO WKS-CONT-WORK.
054200 250-INICIALIZA-ACUMULADORES-E.  EXIT.
054300
054400 300-ACUMULA-NEGOCIOS SECTION.
054500     SET WKS-IX-DEAL TO 1
054600     PERFORM 310-EVALUA-NEGOCIO
054700             UNTIL WKS-IX-DEAL > WKS-CONT-DEALS.
054800 300-ACUMULA-NEGOCIOS-E.         EXIT.
054900
055000 310-EVALUA-NEGOCIO SECTION.
055100     MOVE WKS-DEAL-FILA (WKS-IX-DEAL) TO CJD-DEAL-REC
055200     IF CJD-NEGOCIO-VIGENTE
055300        AND CJD-CREADO-EN NOT LESS THAN WKS-FECHA-INI-14
055400        AND CJD-CREADO-EN NOT GREATER THAN WKS-FECHA-FIN-14
055500        AND (WKS-FILTRO-WORKER-ID EQUAL 0
055600             OR CJD-WORKER-ID EQUAL WKS-FILTRO-WORKER-ID)
055700        PERFORM 320-ACUMULA-GLOBAL
055800        PERFORM 330-ACUMULA-WORKER
055900     END-IF
056000     SET WKS-IX-DEAL UP BY 1.
056100 310-EVALUA-NEGOCIO-E.           EXIT.
056200
056300 320-ACUMULA-GLOBAL SECTION.
056400     ADD 1 TO WKS-GT-TOTAL-COUNT
056500     SET WKS-IX-ACUM TO 1
056600     PERFORM 325-SUMA-TIPO-GLOBAL
056700     IF CJD-ES-OPERACION
056800        SET WKS-IX-ACUM TO 2
056900        PERFORM 325-SUMA-TIPO-GLOBAL
057000     END-IF
057100     IF CJD-ES-CUOTA
057200        SET WKS-IX-ACUM TO 3
057300        PERFORM 325-SUMA-TIPO-GLOBAL
057400     END-IF.
057500 320-ACUMULA-GLOBAL-E.           EXIT.
057600
057700 325-SUMA-TIPO-GLOBAL SECTION.
057800     IF CJD-MONTO > 0
057900        ADD CJD-MONTO TO WKS-AC-ISSUED-SUM (WKS-IX-ACUM)
058000        ADD 1        TO WKS-AC-ISSUED-CNT (WKS-IX-ACUM)
058100     ELSE
058200        IF CJD-MONTO < 0
058300           COMPUTE WKS-AC-RETURN-SUM (WKS-IX-ACUM) =
058400                   WKS-AC-RETURN-SUM (WKS-IX-ACUM) - CJD-MONTO
058500           ADD 1 TO WKS-AC-RETURN-CNT (WKS-IX-ACUM)
058600        END-IF
058700     END-IF
058800     ADD CJD-MONTO TO WKS-AC-NET-SUM (WKS-IX-ACUM)
058900     IF CJD-PAGO-EFECTIVO
059000        ADD CJD-MONTO TO WKS-AC-CASH-SUM (WKS-IX-ACUM)
059100        ADD 1        TO WKS-AC-CASH-CNT (WKS-IX-ACUM)
059200     ELSE
059300        ADD CJD-MONTO TO WKS-AC-BANK-SUM (WKS-IX-ACUM)
059400        ADD 1        TO WKS-AC-BANK-CNT (WKS-IX-ACUM)
059500     END-IF.
059600 325-SUMA-TIPO-GLOBAL-E.         EXIT.
059700
059800 330-ACUMULA-WORKER SECTION.
059900     PERFORM 340-BUSCA-FILA-WORKER
060000     IF CJD-ES-OPERACION
060100        ADD CJD-MONTO TO WKS-WK-OP-NET (WKS-IX-WORK)
060200     END-IF
060300     IF CJD-ES-CUOTA
060400        ADD CJD-MONTO TO WKS-WK-INST-NET (WKS-IX-WORK)
060500     END-IF
060600     IF CJD-MONTO > 0
060700        ADD CJD-MONTO TO WKS-WK-ISSUED-SUM (WKS-IX-WORK)
060800        ADD 1        TO WKS-WK-ISSUED-CNT (WKS-IX-WORK)
060900     ELSE
061000        IF CJD-MONTO < 0
061100           COMPUTE WKS-WK-RETURN-SUM (WKS-IX-WORK) =
061200                   WKS-WK-RETURN-SUM (WKS-IX-WORK) - CJD-MONTO
061300           ADD 1 TO WKS-WK-RETURN-CNT (WKS-IX-WORK)
061400        END-IF
061500     END-IF
061600     ADD CJD-MONTO TO WKS-WK-NET-SUM (WKS-IX-WORK)
061700     IF CJD-PAGO-EFECTIVO
061800        ADD CJD-MONTO TO WKS-WK-CASH-SUM (WKS-IX-WORK)
061900        ADD 1        TO WKS-WK-CASH-CNT (WKS-IX-WORK)
062000     ELSE
062100        ADD CJD-MONTO TO WKS-WK-BANK-SUM (WKS-IX-WORK)
062200        ADD 1        TO WKS-WK-BANK-CNT (WKS-IX-WORK)
062300     END-IF.
062400 330-ACUMULA-WORKER-E.           EXIT.
062500
062600 340-BUSCA-FILA-WORKER SECTION.
062700     MOVE 0 TO WKS-WORKER-FILA-ENC
062800     SET WKS-IX-WORK TO 1
062900     PERFORM 345-COMPARA-WORKER
063000             UNTIL WKS-IX-WORK > WKS-CONT-WORK
063100                OR WORKER-FILA-ENCONTRADA
063200     IF NOT WORKER-FILA-ENCONTRADA
063300        ADD 1 TO WKS-CONT-WORK
063400        SET WKS-IX-WORK TO WKS-CONT-WORK
063500        INITIALIZE WKS-WORK-OCC (WKS-IX-WORK)
063600        MOVE CJD-WORKER-ID TO WKS-WK-ID (WKS-IX-WORK)
063700        PERFORM 350-RESUELVE-NOMBRE-WORKER
063800        ADD 1 TO WKS-CONS-TRABAJADORES
063900     END-IF.
064000 340-BUSCA-FILA-WORKER-E.        EXIT.
064100
064200 345-COMPARA-WORKER SECTION.
064300     IF WKS-WK-ID (WKS-IX-WORK) EQUAL CJD-WORKER-ID
064400        MOVE 1 TO WKS-WORKER-FILA-ENC
064500     ELSE
064600        SET WKS-IX-WORK UP BY 1
064700     END-IF.
064800 345-COMPARA-WORKER-E.           EXIT.
064900
065000 350-RESUELVE-NOMBRE-WORKER SECTION.
065100     MOVE 0 TO WKS-USUARIO-ENC
065200     SET WKS-IX-USER TO 1
065300     PERFORM 355-COMPARA-USER-ID
065400             UNTIL WKS-IX-USER > WKS-CONT-USERS
065500                OR USUARIO-ENCONTRADO
065600     IF USUARIO-ENCONTRADO
065700        IF CJU-NOMBRE NOT EQUAL SPACES
065800           MOVE CJU-NOMBRE   TO WKS-WK-LABEL (WKS-IX-WORK)
065900        ELSE
066000           MOVE CJU-TELEFONO TO WKS-WK-LABEL (WKS-IX-WORK)
066100        END-IF
066200     ELSE
066300        MOVE 'TRABAJADOR DESCONOCIDO'
066400          TO WKS-WK-LABEL (WKS-IX-WORK)
066500     END-IF.
066600 350-RESUELVE-NOMBRE-WORKER-E.   EXIT.
066700
066800 355-COMPARA-USER-ID SECTION.
066900     MOVE WKS-USER-FILA (WKS-IX-USER) TO CJU-USER-REC
067000     IF CJU-USER-ID EQUAL CJD-WORKER-ID
067100        MOVE 1 TO WKS-USUARIO-ENC
067200     ELSE
067300        SET WKS-IX-USER UP BY 1
067400     END-IF.
067500 355-COMPARA-USER-ID-E.          EXIT.
067600
067700 400-ORDENA-WORKERS SECTION.
067800*--> BURBUJA SENCILLA, DESCENDENTE POR NETO, SOBRE LA TABLA DE
067900*--> TRABAJADORES (SON POCAS FILAS, UNA POR CADA TRABAJADOR CON
068000*--> MOVIMIENTOS EN EL PERIODO).
068100     IF WKS-CONT-WORK > 1
068200        MOVE WKS-CONT-WORK TO WKS-BUB-TOPE
068300        PERFORM 410-PASADA-WORKERS UNTIL WKS-BUB-TOPE <= 1
068400     END-IF.
068500 400-ORDENA-WORKERS-E.           EXIT.
068600
068700 410-PASADA-WORKERS SECTION.
068800     MOVE 0 TO WKS-SWAP-FLAG
068900     SET WKS-IX-WORK TO 1
069000     PERFORM 420-COMPARA-INTERCAMBIA-W
069100             UNTIL WKS-IX-WORK >= WKS-BUB-TOPE
069200     SUBTRACT 1 FROM WKS-BUB-TOPE.
069300 410-PASADA-WORKERS-E.           EXIT.
069400
069500 420-COMPARA-INTERCAMBIA-W SECTION.
069600     IF WKS-WK-NET-SUM (WKS-IX-WORK) <
069700        WKS-WK-NET-SUM (WKS-IX-WORK + 1)
069800        MOVE WKS-WORK-OCC (WKS-IX-WORK)     TO WKS-WORK-TEMP
069900        MOVE WKS-WORK-OCC (WKS-IX-WORK + 1)
070000          TO WKS-WORK-OCC (WKS-IX-WORK)
070100        MOVE WKS-WORK-TEMP
070200          TO WKS-WORK-OCC (WKS-IX-WORK + 1)
070300        MOVE 1 TO WKS-SWAP-FLAG
070400     END-IF
070500     SET WKS-IX-WORK UP BY 1.
070600 420-COMPARA-INTERCAMBIA-W-E.    EXIT.
070700
070800 500-BUSCA-MISMATCH SECTION.
070900     MOVE ZEROES TO WKS-CONT-MISM
071000     SET WKS-IX-SHIFT TO 1
071100     PERFORM 510-EVALUA-MISMATCH
071200             UNTIL WKS-IX-SHIFT > WKS-CONT-SHIFTS.
071300 500-BUSCA-MISMATCH-E.           EXIT.
071400
071500 510-EVALUA-MISMATCH SECTION.
071600     MOVE WKS-SHIFT-FILA (WKS-IX-SHIFT) TO CJS-SHIFT-REC
071700     IF CJS-TURNO-CERRADO
071800        AND CJS-CERRADO-EN NOT LESS THAN WKS-FECHA-INI-14
071900        AND CJS-CERRADO-EN NOT GREATER THAN WKS-FECHA-FIN-14
072000        AND CJS-CONTADO-REPORTADO
072100        AND (WKS-FILTRO-WORKER-ID EQUAL 0
072200             OR CJS-WORKER-ID EQUAL WKS-FILTRO-WORKER-ID)
072300        AND (CJS-CASH-DIFF NOT EQUAL 0
072400             OR CJS-BANK-DIFF NOT EQUAL 0)
072500        ADD 1 TO WKS-CONT-MISM
072600        SET WKS-IX-MISM TO WKS-CONT-MISM
072700        MOVE CJS-WORKER-ID   TO WKS-MM-WORKER-ID (WKS-IX-MISM)
072800        MOVE CJS-CERRADO-EN  TO WKS-MM-CERRADO-EN (WKS-IX-MISM)
072900        MOVE CJS-RPT-CASH    TO WKS-MM-RPT-CASH (WKS-IX-MISM)
073000        MOVE CJS-RPT-BANK    TO WKS-MM-RPT-BANK (WKS-IX-MISM)
073100        MOVE CJS-CASH-DIFF   TO WKS-MM-CASH-DIFF (WKS-IX-MISM)
073200        MOVE CJS-BANK-DIFF   TO WKS-MM-BANK-DIFF (WKS-IX-MISM)
073300        PERFORM 520-RESUELVE-NOMBRE-MISM
073400        ADD 1 TO WKS-CONS-MISMATCH
073500     END-IF
073600     SET WKS-IX-SHIFT UP BY 1.
073700 510-EVALUA-MISMATCH-E.          EXIT.
073800
073900 520-RESUELVE-NOMBRE-MISM SECTION.
074000     MOVE 0 TO WKS-USUARIO-ENC
074100     SET WKS-IX-USER TO 1
074200     PERFORM 525-COMPARA-USER-MISM
074300             UNTIL WKS-IX-USER > WKS-CONT-USERS
074400                OR USUARIO-ENCONTRADO
074500     IF USUARIO-ENCONTRADO
074600        IF CJU-NOMBRE NOT EQUAL SPACES
074700           MOVE CJU-NOMBRE   TO WKS-MM-LABEL (WKS-IX-MISM)
074800        ELSE
074900           MOVE CJU-TELEFONO TO WKS-MM-LABEL (WKS-IX-MISM)
075000        END-IF
075100     ELSE
075200        MOVE 'TRABAJADOR DESCONOCIDO'
075300          TO WKS-MM-LABEL (WKS-IX-MISM)
075400     END-IF.
075500 520-RESUELVE-NOMBRE-MISM-E.     EXIT.
075600
075700 525-COMPARA-USER-MISM SECTION.
075800     MOVE WKS-USER-FILA (WKS-IX-USER) TO CJU-USER-REC
075900     IF CJU-USER-ID EQUAL CJS-WORKER-ID
076000        MOVE 1 TO WKS-USUARIO-ENC
076100     ELSE
076200        SET WKS-IX-USER UP BY 1
076300     END-IF.
076400 525-COMPARA-USER-MISM-E.        EXIT.
076500
076600 550-ORDENA-MISMATCH SECTION.
076700*--> BURBUJA DESCENDENTE POR FECHA DE CIERRE.
076800     IF WKS-CONT-MISM > 1
076900        MOVE WKS-CONT-MISM TO WKS-BUB-TOPE
077000        PERFORM 560-PASADA-MISMATCH UNTIL WKS-BUB-TOPE <= 1
077100     END-IF.
077200 550-ORDENA-MISMATCH-E.          EXIT.
077300
077400 560-PASADA-MISMATCH SECTION.
077500     MOVE 0 TO WKS-SWAP-FLAG
077600     SET WKS-IX-MISM TO 1
077700     PERFORM 570-COMPARA-INTERCAMBIA-M
077800             UNTIL WKS-IX-MISM >= WKS-BUB-TOPE
077900     SUBTRACT 1 FROM WKS-BUB-TOPE.
078000 560-PASADA-MISMATCH-E.          EXIT.
078100
078200 570-COMPARA-INTERCAMBIA-M SECTION.
078300     IF WKS-MM-CERRADO-EN (WKS-IX-MISM) <
078400        WKS-MM-CERRADO-EN (WKS-IX-MISM + 1)
078500        MOVE WKS-MISM-OCC (WKS-IX-MISM)     TO WKS-MISM-TEMP
078600        MOVE WKS-MISM-OCC (WKS-IX-MISM + 1)
078700          TO WKS-MISM-OCC (WKS-IX-MISM)
078800        MOVE WKS-MISM-TEMP
078900          TO WKS-MISM-OCC (WKS-IX-MISM + 1)
079000        MOVE 1 TO WKS-SWAP-FLAG
079100     END-IF
079200     SET WKS-IX-MISM UP BY 1.
079300 570-COMPARA-INTERCAMBIA-M-E.    EXIT.
079400
079500 600-IMPRIME-REPORTE-PERIODO SECTION.
079600     PERFORM 605-ENCABEZADO
079700     PERFORM 610-TOTALES-GRANDES
079800     IF CJP-ES-COMPLETO
079900        PERFORM 620-BLOQUES-TIPO
080000     END-IF
080100     PERFORM 630-TRABAJADORES
080200     PERFORM 640-MISMATCH.
080300 600-IMPRIME-REPORTE-PERIODO-E.  EXIT.
080400
080500 605-ENCABEZADO SECTION.
080600     MOVE SPACES TO CJR-LINEA-RPT
080700     MOVE 'REPORTE DE NEGOCIOS'  TO CJR-ETIQUETA
080800     WRITE CJR-LINEA-RPT
080900
081000     MOVE SPACES TO CJR-LINEA-RPT
081100     MOVE 'PERIODO'              TO CJR-ETIQUETA
081200     MOVE CJP-FI-DD              TO CJR-VALOR-1 (1:2)
081300     MOVE '.'                    TO CJR-VALOR-1 (3:1)
081400     MOVE CJP-FI-MM              TO CJR-VALOR-1 (4:2)
081500     MOVE '.'                    TO CJR-VALOR-1 (6:1)
081600     MOVE CJP-FI-AAAA            TO CJR-VALOR-1 (7:4)
081700     MOVE '-'                    TO CJR-VALOR-2 (1:1)
081800     MOVE CJP-FF-DD              TO CJR-VALOR-3 (1:2)
081900     MOVE '.'                    TO CJR-VALOR-3 (3:1)
082000     MOVE CJP-FF-MM              TO CJR-VALOR-3 (4:2)
082100     MOVE '.'                    TO CJR-VALOR-3 (6:1)
082200     MOVE CJP-FF-AAAA            TO CJR-VALOR-3 (7:4)
082300     WRITE CJR-LINEA-RPT
082400
082500     MOVE SPACES TO CJR-LINEA-RPT
082600     WRITE CJR-LINEA-RPT.
082700 605-ENCABEZADO-E.               EXIT.
082800
082900 610-TOTALES-GRANDES SECTION.
083000     MOVE SPACES              TO CJR-LINEA-RPT
083100     MOVE 'TOTALES GENERALES' TO CJR-ETIQUETA
083200     WRITE CJR-LINEA-RPT
083300
083400     MOVE WKS-GT-TOTAL-COUNT TO WKS-CONTADOR-EDITADO
083500     MOVE SPACES              TO CJR-LINEA-RPT
083600     MOVE 'OPERACIONES TOTALES' TO CJR-ETIQUETA
083700     MOVE WKS-CONTADOR-EDITADO  TO CJR-VALOR-1
083800     WRITE CJR-LINEA-RPT
083900
084000     SET WKS-IX-ACUM TO 1
084100     MOVE 'GRAN TOTAL'          TO WKS-BLOQUE-TITULO
084200     PERFORM 615-IMPRIME-BLOQUE-ACUM
084300
084400     IF CJP-ES-COMPLETO
084500        COMPUTE WKS-GT-TURNOVER =
084600                WKS-AC-ISSUED-SUM (1) + WKS-AC-RETURN-SUM (1)
084700        MOVE WKS-GT-TURNOVER TO WKS-MONTO-ENTRA
084800        PERFORM 950-EDITA-MONTO
084900        MOVE SPACES        TO CJR-LINEA-RPT
085000        MOVE '  ROTACION (TURNOVER)' TO CJR-ETIQUETA
085100        MOVE WKS-MONTO-IMPRESO TO CJR-VALOR-1
085200        WRITE CJR-LINEA-RPT
085300     END-IF
085400
085500     MOVE SPACES TO CJR-LINEA-RPT
085600     WRITE CJR-LINEA-RPT.
085700 610-TOTALES-GRANDES-E.          EXIT.
085800
085900 615-IMPRIME-BLOQUE-ACUM SECTION.
086000*--> IMPRIME UN BLOQUE COMPLETO (EMITIDO/DEVUELTO/NETO/EFECTIVO/
086100*--> BANCO) PARA EL ACUMULADOR EN WKS-IX-ACUM; REUTILIZADO POR
086200*--> EL GRAN TOTAL Y POR LOS BLOQUES DE TIPO DE NEGOCIO.
086300     MOVE SPACES         TO CJR-LINEA-RPT
086400     MOVE WKS-BLOQUE-TITULO TO CJR-ETIQUETA
086500     WRITE CJR-LINEA-RPT
086600
086700     MOVE WKS-AC-ISSUED-SUM (WKS-IX-ACUM) TO WKS-MONTO-ENTRA
086800     PERFORM 950-EDITA-MONTO
086900     MOVE WKS-AC-ISSUED-CNT (WKS-IX-ACUM) TO WKS-CONTADOR-EDITADO
087000     MOVE SPACES              TO CJR-LINEA-RPT
087100     MOVE '  EMITIDO'         TO CJR-ETIQUETA
087200     MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-1
087300     MOVE WKS-CONTADOR-EDITADO TO CJR-VALOR-2
087400     WRITE CJR-LINEA-RPT
087500
087600     MOVE WKS-AC-RETURN-SUM (WKS-IX-ACUM) TO WKS-MONTO-ENTRA
087700     PERFORM 950-EDITA-MONTO
087800     MOVE WKS-AC-RETURN-CNT (WKS-IX-ACUM) TO WKS-CONTADOR-EDITADO
087900     MOVE SPACES              TO CJR-LINEA-RPT
088000     MOVE '  DEVUELTO'        TO CJR-ETIQUETA
088100     MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-1
088200     MOVE WKS-CONTADOR-EDITADO TO CJR-VALOR-2
088300     WRITE CJR-LINEA-RPT
088400
088500     MOVE WKS-AC-NET-SUM (WKS-IX-ACUM) TO WKS-MONTO-ENTRA
088600     PERFORM 950-EDITA-MONTO
088700     MOVE SPACES              TO CJR-LINEA-RPT
088800     MOVE '  NETO'            TO CJR-ETIQUETA
088900     MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-1
089000     WRITE CJR-LINEA-RPT
089100
089200     MOVE WKS-AC-CASH-SUM (WKS-IX-ACUM) TO WKS-MONTO-ENTRA
089300     PERFORM 950-EDITA-MONTO
089400     MOVE WKS-AC-CASH-CNT (WKS-IX-ACUM) TO WKS-CONTADOR-EDITADO
089500     MOVE SPACES              TO CJR-LINEA-RPT
089600     MOVE '  EFECTIVO'        TO CJR-ETIQUETA
089700     MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-1
089800     MOVE WKS-CONTADOR-EDITADO TO CJR-VALOR-2
089900     WRITE CJR-LINEA-RPT
090000
090100     MOVE WKS-AC-BANK-SUM (WKS-IX-ACUM) TO WKS-MONTO-ENTRA
090200     PERFORM 950-EDITA-MONTO
090300     MOVE WKS-AC-BANK-CNT (WKS-IX-ACUM) TO WKS-CONTADOR-EDITADO
090400     MOVE SPACES              TO CJR-LINEA-RPT
090500     MOVE '  BANCO'           TO CJR-ETIQUETA
090600     MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-1
090700     MOVE WKS-CONTADOR-EDITADO TO CJR-VALOR-2
090800     WRITE CJR-LINEA-RPT.
090900 615-IMPRIME-BLOQUE-ACUM-E.      EXIT.
091000
091100 620-BLOQUES-TIPO SECTION.
091200     SET WKS-IX-ACUM TO 2
091300     MOVE 'BLOQUE OPERACION'   TO WKS-BLOQUE-TITULO
091400     PERFORM 615-IMPRIME-BLOQUE-ACUM
091500     MOVE SPACES TO CJR-LINEA-RPT
091600     WRITE CJR-LINEA-RPT
091700
091800     SET WKS-IX-ACUM TO 3
091900     MOVE 'BLOQUE CUOTA'       TO WKS-BLOQUE-TITULO
092000     PERFORM 615-IMPRIME-BLOQUE-ACUM
092100     MOVE SPACES TO CJR-LINEA-RPT
092200     WRITE CJR-LINEA-RPT.
092300 620-BLOQUES-TIPO-E.             EXIT.
092400
092500 630-TRABAJADORES SECTION.
092600     MOVE SPACES TO CJR-LINEA-RPT
092700     MOVE 'QUIEBRE POR TRABAJADOR' TO CJR-ETIQUETA
092800     WRITE CJR-LINEA-RPT
092900     IF WKS-CONT-WORK EQUAL 0
093000        MOVE SPACES TO CJR-LINEA-RPT
093100        MOVE MSJ-SIN-NEGOCIOS TO CJR-ETIQUETA
093200        WRITE CJR-LINEA-RPT
093300     ELSE
093400        SET WKS-IX-WORK TO 1
093500        PERFORM 635-IMPRIME-FILA-WORKER
093600                UNTIL WKS-IX-WORK > WKS-CONT-WORK
093700     END-IF
093800     MOVE SPACES TO CJR-LINEA-RPT
093900     WRITE CJR-LINEA-RPT.
094000 630-TRABAJADORES-E.             EXIT.
094100
094200 635-IMPRIME-FILA-WORKER SECTION.
094300     MOVE WKS-WK-ISSUED-SUM (WKS-IX-WORK) TO WKS-MONTO-ENTRA
094400     PERFORM 950-EDITA-MONTO
094500     MOVE SPACES              TO CJR-LINEA-RPT
094600     MOVE WKS-WK-LABEL (WKS-IX-WORK)      TO CJR-ETIQUETA
094700     MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-1
094800     MOVE WKS-WK-RETURN-SUM (WKS-IX-WORK) TO WKS-MONTO-ENTRA
094900     PERFORM 950-EDITA-MONTO
095000     MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-2
095100     MOVE WKS-WK-NET-SUM (WKS-IX-WORK)    TO WKS-MONTO-ENTRA
095200     PERFORM 950-EDITA-MONTO
095300     MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-3
095400     MOVE WKS-WK-CASH-SUM (WKS-IX-WORK)   TO WKS-MONTO-ENTRA
095500     PERFORM 950-EDITA-MONTO
095600     MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-4
095700     MOVE WKS-WK-BANK-SUM (WKS-IX-WORK)   TO WKS-MONTO-ENTRA
095800     PERFORM 950-EDITA-MONTO
095900     MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-5
095950     WRITE CJR-LINEA-RPT
095955*--> DESGLOSE POR NEGOCIO, SOLO EN REPORTE COMPLETO (CJ-0379)
095960     IF CJP-ES-COMPLETO
095965        MOVE WKS-WK-OP-NET (WKS-IX-WORK) TO WKS-MONTO-ENTRA
095970        PERFORM 950-EDITA-MONTO
095975        MOVE SPACES              TO CJR-LINEA-RPT
095980        MOVE '  NETO OPERACION'  TO CJR-ETIQUETA
095985        MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-1
095990        WRITE CJR-LINEA-RPT
095993        MOVE WKS-WK-INST-NET (WKS-IX-WORK) TO WKS-MONTO-ENTRA
095996        PERFORM 950-EDITA-MONTO
095998        MOVE SPACES              TO CJR-LINEA-RPT
096000        MOVE '  NETO CUOTA'      TO CJR-ETIQUETA
096003        MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-1
096006        WRITE CJR-LINEA-RPT
096009     END-IF
096100     SET WKS-IX-WORK UP BY 1.
096200 635-IMPRIME-FILA-WORKER-E.      EXIT.
096300
096400 640-MISMATCH SECTION.
096500     MOVE SPACES TO CJR-LINEA-RPT
096600     MOVE 'TURNOS DESCUADRADOS' TO CJR-ETIQUETA
096700     WRITE CJR-LINEA-RPT
096800     IF WKS-CONT-MISM EQUAL 0
096900        MOVE SPACES TO CJR-LINEA-RPT
097000        MOVE 'SIN DIFERENCIAS DE ARQUEO' TO CJR-ETIQUETA
097100        WRITE CJR-LINEA-RPT
097200     ELSE
097300        SET WKS-IX-MISM TO 1
097400        PERFORM 645-IMPRIME-FILA-MISM
097500                UNTIL WKS-IX-MISM > WKS-CONT-MISM
097600     END-IF
097700     MOVE SPACES TO CJR-LINEA-RPT
097800     WRITE CJR-LINEA-RPT.
097900 640-MISMATCH-E.                 EXIT.
098000
098100 645-IMPRIME-FILA-MISM SECTION.
098150*--> LINEA 1: TRABAJADOR, FECHA DE CIERRE Y ARQUEO DE EFECTIVO
098200     COMPUTE WKS-MONTO-ENTRA =
098300             WKS-MM-RPT-CASH (WKS-IX-MISM) +
098400             WKS-MM-CASH-DIFF (WKS-IX-MISM)
098500     PERFORM 950-EDITA-MONTO
098600     MOVE SPACES              TO CJR-LINEA-RPT
098700     MOVE WKS-MM-LABEL (WKS-IX-MISM)      TO CJR-ETIQUETA
098750     MOVE WKS-MMC-DIA (WKS-IX-MISM)       TO CJR-VALOR-1 (1:2)
098760     MOVE '.'                             TO CJR-VALOR-1 (3:1)
098770     MOVE WKS-MMC-MES (WKS-IX-MISM)       TO CJR-VALOR-1 (4:2)
098780     MOVE '.'                             TO CJR-VALOR-1 (6:1)
098790     MOVE WKS-MMC-SIGLO (WKS-IX-MISM)     TO CJR-VALOR-1 (7:2)
098795     MOVE WKS-MMC-ANO2 (WKS-IX-MISM)      TO CJR-VALOR-1 (9:2)
099100     MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-2
099200     MOVE WKS-MM-RPT-CASH (WKS-IX-MISM) TO WKS-MONTO-ENTRA
099300     PERFORM 950-EDITA-MONTO
099400     MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-3
099500     MOVE WKS-MM-CASH-DIFF (WKS-IX-MISM) TO WKS-MONTO-ENTRA
099600     PERFORM 950-EDITA-MONTO
099700     MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-4
099750     WRITE CJR-LINEA-RPT
099760*--> LINEA 2: ARQUEO DE BANCO DEL MISMO TURNO (VER CJ-0378)
099770     COMPUTE WKS-MONTO-ENTRA =
099780             WKS-MM-RPT-BANK (WKS-IX-MISM) +
099790             WKS-MM-BANK-DIFF (WKS-IX-MISM)
099800     PERFORM 950-EDITA-MONTO
099810     MOVE SPACES              TO CJR-LINEA-RPT
099820     MOVE '  BANCO'           TO CJR-ETIQUETA
099830     MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-1
099840     MOVE WKS-MM-RPT-BANK (WKS-IX-MISM) TO WKS-MONTO-ENTRA
099850     PERFORM 950-EDITA-MONTO
099860     MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-2
100300     MOVE WKS-MM-BANK-DIFF (WKS-IX-MISM) TO WKS-MONTO-ENTRA
100400     PERFORM 950-EDITA-MONTO
100500     MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-3
100600     WRITE CJR-LINEA-RPT
100700     SET WKS-IX-MISM UP BY 1.
100800 645-IMPRIME-FILA-MISM-E.        EXIT.
100900
101000 650-SALDOS-ABIERTOS SECTION.
101100*--> REPORTE ANEXO: SALDOS ACTUALES DE TODOS LOS TURNOS ABIERTOS,
101200*--> AGRUPADOS POR TRABAJADOR Y ORDENADOS POR ETIQUETA.
101300     MOVE ZEROES TO WKS-CONT-AB
101400     MOVE ZEROES TO WKS-AB-GT-CASH WKS-AB-GT-BANK WKS-AB-GT-TOTAL
101500     SET WKS-IX-SHIFT TO 1
101600     PERFORM 660-EVALUA-ABIERTO
101700             UNTIL WKS-IX-SHIFT > WKS-CONT-SHIFTS
101800     PERFORM 670-ORDENA-ABIERTOS
101900     PERFORM 680-IMPRIME-ABIERTOS.
102000 650-SALDOS-ABIERTOS-E.          EXIT.
102100
102200 660-EVALUA-ABIERTO SECTION.
102300     MOVE WKS-SHIFT-FILA (WKS-IX-SHIFT) TO CJS-SHIFT-REC
102400     IF CJS-TURNO-ABIERTO
102500        AND (WKS-FILTRO-WORKER-ID EQUAL 0
102600             OR CJS-WORKER-ID EQUAL WKS-FILTRO-WORKER-ID)
102700        ADD 1 TO WKS-CONT-AB
102800        SET WKS-IX-AB TO WKS-CONT-AB
102900        MOVE CJS-WORKER-ID  TO WKS-AB-WORKER-ID (WKS-IX-AB)
103000        MOVE CJS-CUR-CASH   TO WKS-AB-CASH (WKS-IX-AB)
103100        MOVE CJS-CUR-BANK   TO WKS-AB-BANK (WKS-IX-AB)
103200        MOVE CJS-CUR-TOTAL  TO WKS-AB-TOTAL (WKS-IX-AB)
103300        PERFORM 665-RESUELVE-NOMBRE-AB
103400        ADD CJS-CUR-CASH  TO WKS-AB-GT-CASH
103500        ADD CJS-CUR-BANK  TO WKS-AB-GT-BANK
103600        ADD CJS-CUR-TOTAL TO WKS-AB-GT-TOTAL
103700        ADD 1 TO WKS-CONS-ABIERTOS
103800     END-IF
103900     SET WKS-IX-SHIFT UP BY 1.
104000 660-EVALUA-ABIERTO-E.           EXIT.
104100
104200 665-RESUELVE-NOMBRE-AB SECTION.
104300     MOVE 0 TO WKS-USUARIO-ENC
104400     SET WKS-IX-USER TO 1
104500     PERFORM 666-COMPARA-USER-AB
104600             UNTIL WKS-IX-USER > WKS-CONT-USERS
104700                OR USUARIO-ENCONTRADO
104800     IF USUARIO-ENCONTRADO
104900        IF CJU-NOMBRE NOT EQUAL SPACES
105000           MOVE CJU-NOMBRE   TO WKS-AB-LABEL (WKS-IX-AB)
105100        ELSE
105200           MOVE CJU-TELEFONO TO WKS-AB-LABEL (WKS-IX-AB)
105300        END-IF
105400     ELSE
105500        MOVE 'TRABAJADOR DESCONOCIDO'
105600          TO WKS-AB-LABEL (WKS-IX-AB)
105700     END-IF.
105800 665-RESUELVE-NOMBRE-AB-E.       EXIT.
105900
106000 666-COMPARA-USER-AB SECTION.
106100     MOVE WKS-USER-FILA (WKS-IX-USER) TO CJU-USER-REC
106200     IF CJU-USER-ID EQUAL CJS-WORKER-ID
106300        MOVE 1 TO WKS-USUARIO-ENC
106400     ELSE
106500        SET WKS-IX-USER UP BY 1
106600     END-IF.
106700 666-COMPARA-USER-AB-E.          EXIT.
106800
106900 670-ORDENA-ABIERTOS SECTION.
107000*--> BURBUJA ASCENDENTE POR ETIQUETA DE TRABAJADOR.
107100     IF WKS-CONT-AB > 1
107200        MOVE WKS-CONT-AB TO WKS-BUB-TOPE
107300        PERFORM 675-PASADA-ABIERTOS UNTIL WKS-BUB-TOPE <= 1
107400     END-IF.
107500 670-ORDENA-ABIERTOS-E.          EXIT.
107600
107700 675-PASADA-ABIERTOS SECTION.
107800     MOVE 0 TO WKS-SWAP-FLAG
107900     SET WKS-IX-AB TO 1
108000     PERFORM 676-COMPARA-INTERCAMBIA-AB
108100             UNTIL WKS-IX-AB >= WKS-BUB-TOPE
108200     SUBTRACT 1 FROM WKS-BUB-TOPE.
108300 675-PASADA-ABIERTOS-E.          EXIT.
108400
108500 676-COMPARA-INTERCAMBIA-AB SECTION.
108600     IF WKS-AB-LABEL (WKS-IX-AB) > WKS-AB-LABEL (WKS-IX-AB + 1)
108700        MOVE WKS-AB-OCC (WKS-IX-AB)     TO WKS-AB-TEMP
108800        MOVE WKS-AB-OCC (WKS-IX-AB + 1) TO WKS-AB-OCC (WKS-IX-AB)
108900        MOVE WKS-AB-TEMP TO WKS-AB-OCC (WKS-IX-AB + 1)
109000        MOVE 1 TO WKS-SWAP-FLAG
109100     END-IF
109200     SET WKS-IX-AB UP BY 1.
109300 676-COMPARA-INTERCAMBIA-AB-E.   EXIT.
109400
109500 680-IMPRIME-ABIERTOS SECTION.
109600     MOVE SPACES TO CJR-LINEA-RPT
109700     WRITE CJR-LINEA-RPT
109800     MOVE SPACES TO CJR-LINEA-RPT
109900     MOVE 'SALDOS DE TURNOS ABIERTOS' TO CJR-ETIQUETA
110000     WRITE CJR-LINEA-RPT
110100
110200     MOVE WKS-CONS-ABIERTOS TO WKS-CONTADOR-EDITADO
110300     MOVE SPACES              TO CJR-LINEA-RPT
110400     MOVE 'TURNOS ABIERTOS'   TO CJR-ETIQUETA
110500     MOVE WKS-CONTADOR-EDITADO TO CJR-VALOR-1
110600     WRITE CJR-LINEA-RPT
110700
110800     IF WKS-CONT-AB EQUAL 0
110900        MOVE SPACES TO CJR-LINEA-RPT
111000        MOVE 'SIN TURNOS ABIERTOS' TO CJR-ETIQUETA
111100        WRITE CJR-LINEA-RPT
111200     ELSE
111300        SET WKS-IX-AB TO 1
111400        PERFORM 685-IMPRIME-FILA-AB
111500                UNTIL WKS-IX-AB > WKS-CONT-AB
111600
111700        MOVE WKS-AB-GT-CASH TO WKS-MONTO-ENTRA
111800        PERFORM 950-EDITA-MONTO
111900        MOVE SPACES              TO CJR-LINEA-RPT
112000        MOVE 'GRAN TOTAL CASH'   TO CJR-ETIQUETA
112100        MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-1
112200        WRITE CJR-LINEA-RPT
112300
112400        MOVE WKS-AB-GT-BANK TO WKS-MONTO-ENTRA
112500        PERFORM 950-EDITA-MONTO
112600        MOVE SPACES              TO CJR-LINEA-RPT
112700        MOVE 'GRAN TOTAL BANK'   TO CJR-ETIQUETA
112800        MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-1
112900        WRITE CJR-LINEA-RPT
113000
113100        MOVE WKS-AB-GT-TOTAL TO WKS-MONTO-ENTRA
113200        PERFORM 950-EDITA-MONTO
113300        MOVE SPACES              TO CJR-LINEA-RPT
113400        MOVE 'GRAN TOTAL GENERAL' TO CJR-ETIQUETA
113500        MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-1
113600        WRITE CJR-LINEA-RPT
113700     END-IF.
113800 680-IMPRIME-ABIERTOS-E.         EXIT.
113900
114000 685-IMPRIME-FILA-AB SECTION.
114100     MOVE WKS-AB-CASH (WKS-IX-AB) TO WKS-MONTO-ENTRA
114200     PERFORM 950-EDITA-MONTO
114300     MOVE SPACES              TO CJR-LINEA-RPT
114400     MOVE WKS-AB-LABEL (WKS-IX-AB)  TO CJR-ETIQUETA
114500     MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-1
114600     MOVE WKS-AB-BANK (WKS-IX-AB) TO WKS-MONTO-ENTRA
114700     PERFORM 950-EDITA-MONTO
114800     MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-2
114900     MOVE WKS-AB-TOTAL (WKS-IX-AB) TO WKS-MONTO-ENTRA
115000     PERFORM 950-EDITA-MONTO
115100     MOVE WKS-MONTO-IMPRESO   TO CJR-VALOR-3
115200     WRITE CJR-LINEA-RPT
115300     SET WKS-IX-AB UP BY 1.
115400 685-IMPRIME-FILA-AB-E.          EXIT.
115500
115600 900-CIERRA-ARCHIVOS SECTION.
115700     CLOSE TRANIN
115800     CLOSE DEALS
115900     CLOSE SHIFTS
116000     CLOSE USERS
116100     CLOSE REPORT.
116200 900-CIERRA-ARCHIVOS-E.          EXIT.
116300
116400 950-EDITA-MONTO SECTION.
116500*--> REGLA DE DESPLIEGUE DE MONTOS: SIN DECIMALES, REDONDEADO
116600*--> HALF-UP, AGRUPADO EN TRES POR ESPACIOS (NO POR COMAS); LOS
116700*--> NEGATIVOS LLEVAN UN GUION AL FRENTE.
116800     COMPUTE WKS-MONTO-REDONDEADO ROUNDED = WKS-MONTO-ENTRA
116900     IF WKS-MONTO-REDONDEADO < 0
117000        MOVE '-' TO WKS-MONTO-SIGNO
117100        COMPUTE WKS-MONTO-ABS = 0 - WKS-MONTO-REDONDEADO
117200     ELSE
117300        MOVE SPACE TO WKS-MONTO-SIGNO
117400        MOVE WKS-MONTO-REDONDEADO TO WKS-MONTO-ABS
117500     END-IF
117600     MOVE WKS-MONTO-ABS TO WKS-MONTO-EDITADO
117700     MOVE SPACES TO WKS-MONTO-IMPRESO
117800     MOVE WKS-MONTO-SIGNO   TO WKS-MONTO-IMPRESO (1:1)
117900     MOVE WKS-MONTO-EDITADO TO WKS-MONTO-IMPRESO (2:13).
118000 950-EDITA-MONTO-E.              EXIT.
118100
118200 990-MUESTRA-ESTADISTICAS SECTION.
118300     DISPLAY '=========================================='
118400             UPON CONSOLE
118500     DISPLAY 'CJRPT040 - REPORTE DE NEGOCIOS'
118600             UPON CONSOLE
118700     DISPLAY 'NEGOCIOS ACUMULADOS     : ' WKS-GT-TOTAL-COUNT
118800             UPON CONSOLE
118900     DISPLAY 'TRABAJADORES EN QUIEBRE : ' WKS-CONS-TRABAJADORES
119000             UPON CONSOLE
119100     DISPLAY 'TURNOS DESCUADRADOS     : ' WKS-CONS-MISMATCH
119200             UPON CONSOLE
119300     DISPLAY 'TURNOS ABIERTOS         : ' WKS-CONS-ABIERTOS
119400             UPON CONSOLE.
119500 990-MUESTRA-ESTADISTICAS-E.     EXIT.
