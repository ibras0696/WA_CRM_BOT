000100******************************************************************
000200* FECHA       : 03/05/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* INSTALACION : DEPARTAMENTO DE SISTEMAS - CAJA CHICA REGIONAL   *
000500* APLICACION  : CAJA - CONTROL DE TURNOS Y NEGOCIOS              *
000600* PROGRAMA    : CJTUR020                                         *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE TURNOS DE CAJA.     *
000900*             : ABRE, AJUSTA SALDO (DIRECTO O POR ADMIN), CIERRA *
001000*             : CON ARQUEO Y HACE CIERRE MASIVO DE TURNOS        *
001100*             : ABIERTOS.  CADA MOVIMIENTO DE SALDO SE ANOTA EN  *
001200*             : LA BITACORA CASHTX.                              *
001300* ARCHIVOS    : TRANIN=E, SHIFTS=A/C, CASHTX=A, USERS=C          *
001400* ACCION (ES) : A=ABRIR, J=AJUSTAR, C=CERRAR, M=CIERRE MASIVO,   *
001500*             : U=SUGERIR SALDO DE APERTURA (ULTIMO CERRADO)     *
001600* INSTALADO   : 03/05/1988                                       *
001700* BPM/RATIONAL: CJ-0002                                          *
001800******************************************************************
001900*    H I S T O R I A L   D E   M O D I F I C A C I O N E S       *
002000******************************************************************
002100*    FECHA      INIC  TICKET     DESCRIPCION                     *
002200*    ---------- ----  ---------- ------------------------------- *
002300*    03/05/1988 EDRD  CJ-0002    VERSION INICIAL: ABRIR Y CERRAR *
002400*                                TURNO CONTRA SHIFTS.            *
002500*    14/11/1988 MALV  CJ-0058    SE AGREGA ARQUEO DE CIERRE      *
002600*                                (REPORTADO/DIFERENCIA).         *
002700*    22/01/1999 EDRD  CJ-Y2K02   REVISION Y2K: FECHAS DE TURNO   *
002800*                                AMPLIADAS A 9(14) CON SIGLO FIJO*
002900*                                EN 20 PARA CUBRIR EL 2000.      *
003000*    17/03/2020 MALV  CJ-0089    SE AGREGA ACCION J=AJUSTAR CON  *
003100*                                ORIGEN ADMIN (POR TELEFONO) O   *
003200*                                DIRECTO (POR WORKER-ID).        *
003300*    09/02/2022 JRHG  CJ-0301    SE AGREGA ACCION M=CIERRE       *
003400*                                MASIVO DE TURNOS ABIERTOS.      *
003500*    28/04/2023 JRHG  CJ-0352    SE AGREGA ACCION U=SUGERENCIA   *
003600*                                DE SALDO DE APERTURA TOMANDO EL *
003700*                                ULTIMO TURNO CERRADO DEL MISMO  *
003800*                                TRABAJADOR.                     *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.                     CJTUR020.
004200 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
004300 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.
004400 DATE-WRITTEN.                   03/05/1988.
004500 DATE-COMPILED.                  03/05/1988.
004600 SECURITY.                       USO INTERNO - CAJA CHICA REGIONAL
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT TRANIN   ASSIGN   TO TRANIN
005500            ORGANIZATION      IS LINE SEQUENTIAL
005600            FILE STATUS       IS FS-TRANIN.
005700
005800     SELECT USERS    ASSIGN   TO USERS
005900            ORGANIZATION      IS LINE SEQUENTIAL
006000            FILE STATUS       IS FS-USERS.
006100
006200     SELECT SHIFTS   ASSIGN   TO SHIFTS
006300            ORGANIZATION      IS LINE SEQUENTIAL
006400            FILE STATUS       IS FS-SHIFTS.
006500
006600     SELECT CASHTX   ASSIGN   TO CASHTX
006700            ORGANIZATION      IS LINE SEQUENTIAL
006800            FILE STATUS       IS FS-CASHTX.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200******************************************************************
007300*               D E F I N I C I O N   D E   A R C H I V O S      *
007400******************************************************************
007500*   MAZO DE TRANSACCIONES DE MANTENIMIENTO DE TURNOS.
007600 FD  TRANIN
007700     LABEL RECORD STANDARD.
007800 01  CJZ-TUR-TRAN.
007900     05  CJZ-ACCION              PIC X(01).
008000         88  CJZ-ACCION-ABRIR        VALUE 'A'.
008100         88  CJZ-ACCION-AJUSTA       VALUE 'J'.
008200         88  CJZ-ACCION-CIERRA       VALUE 'C'.
008300         88  CJZ-ACCION-MASIVO       VALUE 'M'.
008400         88  CJZ-ACCION-SUGERIDO     VALUE 'U'.
008500     05  CJZ-WORKER-ID           PIC 9(06).
008600     05  CJZ-TELEFONO            PIC X(16).
008700     05  CJZ-MONTO-CASH          PIC S9(10)V99.
008800     05  CJZ-MONTO-BANK          PIC S9(10)V99.
008900     05  CJZ-METODO              PIC X(04).
009000         88  CJZ-METODO-CASH         VALUE 'CASH'.
009100         88  CJZ-METODO-BANK         VALUE 'BANK'.
009200     05  CJZ-DELTA               PIC S9(10)V99.
009300     05  CJZ-CREADO-POR          PIC 9(06).
009400     05  CJZ-RPT-CASH            PIC S9(10)V99.
009500     05  CJZ-RPT-BANK            PIC S9(10)V99.
009600     05  CJZ-RPT-FLAG            PIC X(01).
009700     05  FILLER                  PIC X(06).
009800
009900*   MAESTRO DE TURNOS DE CAJA.
010000 FD  SHIFTS
010100     LABEL RECORD STANDARD.
010200     COPY CJSFTRC.
010300
010400*   BITACORA DE MOVIMIENTOS DE SALDO (UNICAMENTE AGREGA).
010500 FD  CASHTX
010600     LABEL RECORD STANDARD.
010700     COPY CJCTXRC.
010800
010900*   MAESTRO DE CAJEROS/ADMIN (SOLO CONSULTA, PARA AJUSTES POR
011000*   TELEFONO INICIADOS DESDE EL LADO ADMINISTRATIVO).
011100 FD  USERS
011200     LABEL RECORD STANDARD.
011300     COPY CJUSRRC.
011400
011500 WORKING-STORAGE SECTION.
011600     COPY CJFSEWK.
011700 77  FS-TRANIN                   PIC 9(02) VALUE ZEROES.
011800******************************************************************
011900*          R E C U R S O S   Y   V A R I A B L E S   D E         *
012000*                     T R A B A J O                              *
012100******************************************************************
012200 01  WKS-CONTADORES.
012300     05  WKS-CONS-LEIDAS         PIC 9(07) COMP VALUE ZEROES.
012400     05  WKS-CONS-ABIERTOS       PIC 9(07) COMP VALUE ZEROES.
012500     05  WKS-CONS-AJUSTES        PIC 9(07) COMP VALUE ZEROES.
012600     05  WKS-CONS-CIERRES        PIC 9(07) COMP VALUE ZEROES.
012700     05  WKS-CONS-CIERRE-MAS     PIC 9(07) COMP VALUE ZEROES.
012800     05  WKS-CONS-CONSULTAS      PIC 9(07) COMP VALUE ZEROES.
012900     05  WKS-CONS-RECHAZADAS     PIC 9(07) COMP VALUE ZEROES.
013000     05  WKS-SIG-SHIFT-ID        PIC 9(06) COMP VALUE ZEROES.
013100     05  WKS-SIG-TX-ID           PIC 9(06) COMP VALUE ZEROES.
013200     05  FILLER                  PIC X(05).
013300
013400 01  WKS-FLAGS.
013500     05  WKS-FIN-TRANIN          PIC 9(01) VALUE ZEROES.
013600         88  FIN-TRANIN                    VALUE 1.
013700     05  WKS-FIN-SHIFTS          PIC 9(01) VALUE ZEROES.
013800         88  FIN-SHIFTS                    VALUE 1.
013900     05  WKS-FIN-USERS           PIC 9(01) VALUE ZEROES.
014000         88  FIN-USERS                     VALUE 1.
014100     05  WKS-TURNO-ENC           PIC 9(01) VALUE ZEROES.
014200         88  TURNO-ENCONTRADO              VALUE 1.
014300     05  WKS-USUARIO-ENC         PIC 9(01) VALUE ZEROES.
014400         88  USUARIO-ENCONTRADO            VALUE 1.
014500     05  WKS-ADMIN-ENC           PIC 9(01) VALUE ZEROES.
014600         88  ADMIN-VALIDO                  VALUE 1.
014700     05  FILLER                  PIC X(05).
014800
014900 77  WKS-BUSCA-WORKER-ID         PIC 9(06) COMP VALUE ZEROES.
015000 77  WKS-BUSCA-TELEFONO          PIC X(16) VALUE SPACES.
015100 77  WKS-BUSCA-ADMIN-ID          PIC 9(06) COMP VALUE ZEROES.
015200 77  WKS-METODO-EFECTIVO         PIC X(04) VALUE SPACES.
015300 77  WKS-CREADO-POR-EFEC         PIC 9(06) COMP VALUE ZEROES.
015400 77  WKS-ULT-CERRADO-EN          PIC 9(14) VALUE ZEROES.
015500 77  WKS-SUG-CASH                PIC S9(10)V99 VALUE ZEROES.
015600 77  WKS-SUG-BANK                PIC S9(10)V99 VALUE ZEROES.
015700
015800*--> RELOJ DEL SISTEMA PARA MARCAR APERTURA/CIERRE DE TURNOS Y
015900*--> LA BITACORA; SIGLO FIJO EN 20 (VER CJ-Y2K02 ARRIBA).
016000 01  WKS-RELOJ.
016100     05  WKS-RELOJ-FECHA.
016200         10  WKS-RELOJ-ANO2      PIC 9(02).
016300         10  WKS-RELOJ-MES       PIC 9(02).
016400         10  WKS-RELOJ-DIA       PIC 9(02).
016500     05  WKS-RELOJ-HORA.
016600         10  WKS-RELOJ-HH        PIC 9(02).
016700         10  WKS-RELOJ-MM        PIC 9(02).
016800         10  WKS-RELOJ-SS        PIC 9(02).
016900         10  WKS-RELOJ-CC        PIC 9(02).
017000
017100 01  WKS-AHORA-14                PIC 9(14) VALUE ZEROES.
017200 01  WKS-AHORA-14-R REDEFINES WKS-AHORA-14.
017300     05  WKS-A14-SIGLO           PIC 9(02).
017400     05  WKS-A14-ANO2            PIC 9(02).
017500     05  WKS-A14-MES             PIC 9(02).
017600     05  WKS-A14-DIA             PIC 9(02).
017700     05  WKS-A14-HH              PIC 9(02).
017800     05  WKS-A14-MM              PIC 9(02).
017900     05  WKS-A14-SS              PIC 9(02).
018000
018100 77  WKS-CONT-SHIFTS             PIC 9(04) COMP VALUE ZEROES.
018200
018300*--> TABLA EN MEMORIA DEL MAESTRO SHIFTS (PATRON DE MAESTRO
018400*--> SECUENCIAL CON RELEE/REESCRIBE, IGUAL QUE CJUSR010).
018500 01  WKS-TABLA-SHIFTS.
018600     05  WKS-SHIFT-OCC OCCURS 0 TO 2000 TIMES
018700                       DEPENDING ON WKS-CONT-SHIFTS
018800                       INDEXED BY WKS-IX-SHIFT.
018900         10  WKS-SHIFT-FILA          PIC X(170).
019000         10  WKS-SHIFT-FILA-R REDEFINES WKS-SHIFT-FILA.
019100             15  WKS-SF-ID           PIC 9(06).
019200             15  WKS-SF-WORKER       PIC 9(06).
019300             15  WKS-SF-ABIERTO      PIC 9(14).
019400             15  WKS-SF-CERRADO      PIC 9(14).
019500             15  WKS-SF-OPEN-CASH    PIC S9(10)V99.
019600             15  WKS-SF-OPEN-BANK    PIC S9(10)V99.
019700             15  WKS-SF-CUR-CASH     PIC S9(10)V99.
019800             15  WKS-SF-CUR-BANK     PIC S9(10)V99.
019900             15  WKS-SF-OPEN-TOTAL   PIC S9(10)V99.
020000             15  WKS-SF-CUR-TOTAL    PIC S9(10)V99.
020100             15  WKS-SF-RPT-CASH     PIC S9(10)V99.
020200             15  WKS-SF-RPT-BANK     PIC S9(10)V99.
020300             15  WKS-SF-RPT-FLAG     PIC X(01).
020400             15  WKS-SF-CASH-DIFF    PIC S9(10)V99.
020500             15  WKS-SF-BANK-DIFF    PIC S9(10)V99.
020600             15  WKS-SF-ESTADO       PIC X(06).
020700             15  FILLER              PIC X(03).
020800
020900 77  WKS-CONT-USERS              PIC 9(04) COMP VALUE ZEROES.
021000
021100*--> TABLA EN MEMORIA DEL MAESTRO USERS, CARGADA UNA SOLA VEZ,
021200*--> SOLO PARA CONSULTA (ESTE PROGRAMA NUNCA REGRABA USERS).
021300 01  WKS-TABLA-USERS.
021400     05  WKS-USER-OCC OCCURS 0 TO 2000 TIMES
021500                      DEPENDING ON WKS-CONT-USERS
021600                      INDEXED BY WKS-IX-USER.
021700         10  WKS-USER-FILA       PIC X(80).
021800         10  WKS-USER-FILA-R REDEFINES WKS-USER-FILA.
021900             15  WKS-UF-ID       PIC 9(06).
022000             15  WKS-UF-TEL      PIC X(16).
022100             15  WKS-UF-NOM      PIC X(30).
022200             15  WKS-UF-ROL      PIC X(06).
022300             15  WKS-UF-ACT      PIC X(01).
022400             15  FILLER          PIC X(21).
022500
022600 01  WKS-MENSAJES.
022700     05  MSJ-TURNO-DUPLICADO     PIC X(50) VALUE
022800         'ABRIR RECHAZADO - YA TIENE TURNO ABIERTO'.
022900     05  MSJ-MONTO-INVALIDO      PIC X(50) VALUE
023000         'ABRIR RECHAZADO - MONTOS INVALIDOS'.
023100     05  MSJ-SIN-TURNO           PIC X(50) VALUE
023200         'RECHAZADO - NO HAY TURNO ABIERTO'.
023300     05  MSJ-TRABAJADOR-NO-EX    PIC X(50) VALUE
023400         'AJUSTE RECHAZADO - TRABAJADOR NO EXISTE'.
023500     05  MSJ-ADMIN-INVALIDO      PIC X(50) VALUE
023600         'AJUSTE RECHAZADO - CREADOR NO ES ADMIN'.
023700     05  MSJ-SIN-SUGERENCIA      PIC X(50) VALUE
023800         'SIN TURNO CERRADO PREVIO PARA SUGERIR'.
023900     05  FILLER                  PIC X(10).
024000
024100 PROCEDURE DIVISION.
024200******************************************************************
024300*               S E C C I O N    P R I N C I P A L               *
024400******************************************************************
024500 000-MAIN SECTION.
024600     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
024700     PERFORM 150-CARGA-TABLA-SHIFTS THRU 150-CARGA-TABLA-SHIFTS-E
024800     PERFORM 170-CARGA-TABLA-USERS THRU 170-CARGA-TABLA-USERS-E
024900     PERFORM 200-PROCESA-TRANSACCIONES
024910             THRU 200-PROCESA-TRANSACCIONES-E
025000             UNTIL FIN-TRANIN
025100     PERFORM 700-REGRABA-SHIFTS   THRU 700-REGRABA-SHIFTS-E
025200     PERFORM 900-CIERRA-ARCHIVOS  THRU 900-CIERRA-ARCHIVOS-E
025300     PERFORM 950-MUESTRA-ESTADISTICAS
025310             THRU 950-MUESTRA-ESTADISTICAS-E
025400     STOP RUN.
025500 000-MAIN-E.                     EXIT.
025600
025700 100-APERTURA-ARCHIVOS SECTION.
025800     MOVE 'CJTUR020'  TO CJW-PROGRAMA
025900     OPEN INPUT  TRANIN
026000     IF FS-TRANIN NOT EQUAL '00'
026100        MOVE 'OPEN'      TO CJW-ACCION
026200        MOVE 'TRANIN'    TO CJW-ARCHIVO
026250        GO TO 100-ERROR-APERTURA
026500     END-IF
026600
026700     OPEN INPUT  USERS
026800     IF FS-USERS EQUAL '35'
026900*--> AUN NO EXISTEN CAJEROS DADOS DE ALTA; SE CONTINUA CON LA
027000*--> TABLA VACIA (LOS AJUSTES POR TELEFONO SIMPLEMENTE NO
027100*--> ENCONTRARAN A NADIE).
027200        MOVE 1 TO WKS-FIN-USERS
027300     ELSE
027400        IF FS-USERS NOT EQUAL '00'
027500           MOVE 'OPEN'      TO CJW-ACCION
027600           MOVE 'USERS'     TO CJW-ARCHIVO
027650           GO TO 100-ERROR-APERTURA
027900        END-IF
028000     END-IF
028100
028200     OPEN I-O    SHIFTS
028300     IF FS-SHIFTS EQUAL '35'
028400*--> NO EXISTE TODAVIA, SE CREA VACIO
028500        OPEN OUTPUT SHIFTS
028600        CLOSE       SHIFTS
028700        OPEN I-O    SHIFTS
028800     END-IF
028900     IF FS-SHIFTS NOT EQUAL '00'
029000        MOVE 'OPEN'      TO CJW-ACCION
029100        MOVE 'SHIFTS'    TO CJW-ARCHIVO
029150        GO TO 100-ERROR-APERTURA
029400     END-IF
029500
029600     OPEN EXTEND  CASHTX
029700     IF FS-CASHTX EQUAL '35'
029800*--> BITACORA NUEVA, SE CREA VACIA Y SE REABRE PARA AGREGAR
029900        OPEN OUTPUT CASHTX
030000        CLOSE       CASHTX
030100        OPEN EXTEND CASHTX
030200     END-IF
030300     IF FS-CASHTX NOT EQUAL '00'
030400        MOVE 'OPEN'      TO CJW-ACCION
030500        MOVE 'CASHTX'    TO CJW-ARCHIVO
030550        GO TO 100-ERROR-APERTURA
030800     END-IF
030810
030820     GO TO 100-APERTURA-ARCHIVOS-E.
030830*--> PARAGRAFO UNICO DE ERROR DE APERTURA, ALCANZADO POR GO TO
030840*--> DESDE CUALQUIER VALIDACION DE FILE STATUS DE ARRIBA.
030850 100-ERROR-APERTURA.
030860     DISPLAY '>>> ERROR AL ABRIR ' CJW-ARCHIVO ' <<<' UPON CONSOLE
030870     STOP RUN.
030900 100-APERTURA-ARCHIVOS-E.        EXIT.
031000
031100 150-CARGA-TABLA-SHIFTS SECTION.
031200*--> EL ARCHIVO ES LINE SEQUENTIAL; SE CARGA COMPLETO A UNA
031300*--> TABLA EN MEMORIA PARA BUSCAR POR WORKER-ID/ESTADO Y LUEGO
031400*--> REGRABAR EL MAESTRO COMPLETO AL TERMINAR EL MAZO.
031500     MOVE ZEROES TO WKS-CONT-SHIFTS
031600     PERFORM 160-LEE-SHIFTS UNTIL FIN-SHIFTS.
031700 150-CARGA-TABLA-SHIFTS-E.       EXIT.
031800
031900 160-LEE-SHIFTS SECTION.
032000     READ SHIFTS
032100          AT END
032200             MOVE 1 TO WKS-FIN-SHIFTS
032300          NOT AT END
032400             ADD 1 TO WKS-CONT-SHIFTS
032500             MOVE CJS-SHIFT-REC
032600               TO WKS-SHIFT-FILA (WKS-CONT-SHIFTS)
032700             IF CJS-SHIFT-ID > WKS-SIG-SHIFT-ID
032800                MOVE CJS-SHIFT-ID TO WKS-SIG-SHIFT-ID
032900             END-IF
033000     END-READ.
033100 160-LEE-SHIFTS-E.               EXIT.
033200
033300 170-CARGA-TABLA-USERS SECTION.
033400     IF NOT FIN-USERS
033500        MOVE ZEROES TO WKS-CONT-USERS
033600        PERFORM 180-LEE-USERS UNTIL FIN-USERS
033700     END-IF.
033800 170-CARGA-TABLA-USERS-E.        EXIT.
033900
034000 180-LEE-USERS SECTION.
034100     READ USERS
034200          AT END
034300             MOVE 1 TO WKS-FIN-USERS
034400          NOT AT END
034500             ADD 1 TO WKS-CONT-USERS
034600             MOVE CJU-USER-REC
034700               TO WKS-USER-FILA (WKS-CONT-USERS)
034800     END-READ.
034900 180-LEE-USERS-E.                EXIT.
035000
035100 200-PROCESA-TRANSACCIONES SECTION.
035200     READ TRANIN
035300          AT END
035400             MOVE 1 TO WKS-FIN-TRANIN
035500          NOT AT END
035600             ADD 1 TO WKS-CONS-LEIDAS
035700             EVALUATE TRUE
035800                WHEN CJZ-ACCION-ABRIR
035900                   PERFORM 210-ABRE-TURNO
036000                WHEN CJZ-ACCION-AJUSTA
036100                   PERFORM 300-AJUSTA-SALDO
036200                WHEN CJZ-ACCION-CIERRA
036300                   PERFORM 400-CIERRA-TURNO
036400                WHEN CJZ-ACCION-MASIVO
036500                   PERFORM 500-CIERRE-MASIVO
036600                WHEN CJZ-ACCION-SUGERIDO
036700                   PERFORM 250-BUSCA-ULTIMO-CERRADO
036800                WHEN OTHER
036900                   ADD 1 TO WKS-CONS-RECHAZADAS
037000             END-EVALUATE
037100     END-READ.
037200 200-PROCESA-TRANSACCIONES-E.    EXIT.
037300
037400 210-ABRE-TURNO SECTION.
037500*--> REGLA DE NEGOCIO: MONTOS DE APERTURA NO NEGATIVOS Y AL
037600*--> MENOS UNO MAYOR QUE CERO; UN SOLO TURNO ABIERTO POR
037700*--> TRABAJADOR.
037800     MOVE CJZ-WORKER-ID TO WKS-BUSCA-WORKER-ID
037900     PERFORM 310-BUSCA-TURNO-ABIERTO
038000     IF TURNO-ENCONTRADO
038100        ADD 1 TO WKS-CONS-RECHAZADAS
038200        DISPLAY MSJ-TURNO-DUPLICADO ' - ' CJZ-WORKER-ID
038300                UPON CONSOLE
038400     ELSE
038500        IF CJZ-MONTO-CASH < 0 OR CJZ-MONTO-BANK < 0
038600           OR (CJZ-MONTO-CASH = 0 AND CJZ-MONTO-BANK = 0)
038700           ADD 1 TO WKS-CONS-RECHAZADAS
038800           DISPLAY MSJ-MONTO-INVALIDO ' - ' CJZ-WORKER-ID
038900                   UPON CONSOLE
039000        ELSE
039100           ADD 1 TO WKS-CONT-SHIFTS
039200           ADD 1 TO WKS-SIG-SHIFT-ID
039300           INITIALIZE CJS-SHIFT-REC
039400           MOVE WKS-SIG-SHIFT-ID TO CJS-SHIFT-ID
039500           MOVE CJZ-WORKER-ID    TO CJS-WORKER-ID
039600           PERFORM 850-OBTIENE-FECHA-HORA
039700           MOVE WKS-AHORA-14     TO CJS-ABIERTO-EN
039800           MOVE CJZ-MONTO-CASH   TO CJS-OPEN-CASH
039900           MOVE CJZ-MONTO-CASH   TO CJS-CUR-CASH
040000           MOVE CJZ-MONTO-BANK   TO CJS-OPEN-BANK
040100           MOVE CJZ-MONTO-BANK   TO CJS-CUR-BANK
040200           ADD CJS-OPEN-CASH  CJS-OPEN-BANK
040300                                 GIVING CJS-OPEN-TOTAL
040400           ADD CJS-CUR-CASH   CJS-CUR-BANK
040500                                 GIVING CJS-CUR-TOTAL
040600           MOVE 'OPEN  '         TO CJS-ESTADO
040700           MOVE CJS-SHIFT-REC
040800             TO WKS-SHIFT-FILA (WKS-CONT-SHIFTS)
040900           MOVE CJS-WORKER-ID    TO CJX-WORKER-ID
041000           MOVE CJS-SHIFT-ID     TO CJX-SHIFT-ID
041100           MOVE 0                TO CJX-DEAL-ID
041200           MOVE 0                TO CJX-CREADO-POR
041300           MOVE 'OPENING    '    TO CJX-TIPO
041400           MOVE CJS-CUR-TOTAL    TO CJX-MONTO-DELTA
041500           PERFORM 800-GRABA-CASHTX
041600           ADD 1 TO WKS-CONS-ABIERTOS
041700        END-IF
041800     END-IF.
041900 210-ABRE-TURNO-E.               EXIT.
042000
042100 250-BUSCA-ULTIMO-CERRADO SECTION.
042200*--> RECORRE TODA LA TABLA (SIN SALIDA ANTICIPADA) BUSCANDO EL
042300*--> TURNO CERRADO MAS RECIENTE DEL MISMO TRABAJADOR, PARA
042400*--> SUGERIR SUS SALDOS FINALES COMO APERTURA DEL SIGUIENTE.
042500     MOVE CJZ-WORKER-ID TO WKS-BUSCA-WORKER-ID
042600     MOVE 0             TO WKS-TURNO-ENC
042700     MOVE ZEROES        TO WKS-ULT-CERRADO-EN
042800     SET WKS-IX-SHIFT TO 1
042900     PERFORM 260-EVALUA-CERRADO
043000             UNTIL WKS-IX-SHIFT > WKS-CONT-SHIFTS
043100     IF TURNO-ENCONTRADO
043200        DISPLAY 'SUGERENCIA APERTURA ' WKS-BUSCA-WORKER-ID
043300                ' CASH ' WKS-SUG-CASH ' BANK ' WKS-SUG-BANK
043400                UPON CONSOLE
043500     ELSE
043600        DISPLAY MSJ-SIN-SUGERENCIA ' - ' WKS-BUSCA-WORKER-ID
043700                UPON CONSOLE
043800     END-IF
043900     ADD 1 TO WKS-CONS-CONSULTAS.
044000 250-BUSCA-ULTIMO-CERRADO-E.     EXIT.
044100
044200 260-EVALUA-CERRADO SECTION.
044300     MOVE WKS-SHIFT-FILA (WKS-IX-SHIFT) TO CJS-SHIFT-REC
044400     IF CJS-WORKER-ID EQUAL WKS-BUSCA-WORKER-ID
044500        AND CJS-TURNO-CERRADO
044600        IF CJS-CERRADO-EN > WKS-ULT-CERRADO-EN
044700           MOVE CJS-CERRADO-EN  TO WKS-ULT-CERRADO-EN
044800           MOVE CJS-CUR-CASH    TO WKS-SUG-CASH
044900           MOVE CJS-CUR-BANK    TO WKS-SUG-BANK
045000           MOVE 1               TO WKS-TURNO-ENC
045100        END-IF
045200     END-IF
045300     SET WKS-IX-SHIFT UP BY 1.
045400 260-EVALUA-CERRADO-E.           EXIT.
045500
045600 300-AJUSTA-SALDO SECTION.
045700*--> DOS ORIGENES: DIRECTO (CJZ-WORKER-ID VIENE LLENO, EL PROPIO
045800*--> TRABAJADOR SE AJUSTA) O ADMINISTRATIVO (CJZ-WORKER-ID VIENE
045900*--> EN CERO Y SE RESUELVE POR CJZ-TELEFONO, VALIDANDO QUE
046000*--> CJZ-CREADO-POR SEA UN ADMIN ACTIVO; EL METODO SE FIJA A
046100*--> CASH POR DEFECTO EN ESTE CASO).
046200     MOVE 1 TO WKS-USUARIO-ENC
046300     MOVE 1 TO WKS-ADMIN-ENC
046400     IF CJZ-WORKER-ID NOT EQUAL 0
046500        MOVE CJZ-WORKER-ID  TO WKS-BUSCA-WORKER-ID
046600        MOVE CJZ-METODO     TO WKS-METODO-EFECTIVO
046700        MOVE 0              TO WKS-CREADO-POR-EFEC
046800     ELSE
046900        MOVE CJZ-TELEFONO   TO WKS-BUSCA-TELEFONO
047000        PERFORM 330-BUSCA-TRABAJADOR-TEL
047100        IF NOT USUARIO-ENCONTRADO
047200           ADD 1 TO WKS-CONS-RECHAZADAS
047300           DISPLAY MSJ-TRABAJADOR-NO-EX ' - ' CJZ-TELEFONO
047400                   UPON CONSOLE
047500        ELSE
047600           MOVE CJZ-CREADO-POR TO WKS-BUSCA-ADMIN-ID
047700           PERFORM 350-VALIDA-ADMIN
047800           IF NOT ADMIN-VALIDO
047900              ADD 1 TO WKS-CONS-RECHAZADAS
048000              DISPLAY MSJ-ADMIN-INVALIDO ' - ' CJZ-CREADO-POR
048100                      UPON CONSOLE
048200           ELSE
048300              MOVE 'CASH'          TO WKS-METODO-EFECTIVO
048400              MOVE CJZ-CREADO-POR  TO WKS-CREADO-POR-EFEC
048500           END-IF
048600        END-IF
048700     END-IF
048800
048900     IF USUARIO-ENCONTRADO AND ADMIN-VALIDO
049000        PERFORM 310-BUSCA-TURNO-ABIERTO
049100        IF NOT TURNO-ENCONTRADO
049200           ADD 1 TO WKS-CONS-RECHAZADAS
049300           DISPLAY MSJ-SIN-TURNO ' - ' WKS-BUSCA-WORKER-ID
049400                   UPON CONSOLE
049500        ELSE
049600           IF WKS-METODO-EFECTIVO EQUAL 'BANK'
049700              ADD CJZ-DELTA TO CJS-CUR-BANK
049800           ELSE
049900              ADD CJZ-DELTA TO CJS-CUR-CASH
050000           END-IF
050100           ADD CJS-CUR-CASH CJS-CUR-BANK
050200                               GIVING CJS-CUR-TOTAL
050300           MOVE CJS-SHIFT-REC
050400             TO WKS-SHIFT-FILA (WKS-IX-SHIFT)
050500           MOVE CJS-WORKER-ID     TO CJX-WORKER-ID
050600           MOVE CJS-SHIFT-ID      TO CJX-SHIFT-ID
050700           MOVE 0                 TO CJX-DEAL-ID
050800           MOVE WKS-CREADO-POR-EFEC
050900                                  TO CJX-CREADO-POR
051000           MOVE 'ADJUSTMENT '     TO CJX-TIPO
051100           MOVE CJZ-DELTA         TO CJX-MONTO-DELTA
051200           PERFORM 800-GRABA-CASHTX
051300           ADD 1 TO WKS-CONS-AJUSTES
051400        END-IF
051500     END-IF.
051600 300-AJUSTA-SALDO-E.             EXIT.
051700
051800 310-BUSCA-TURNO-ABIERTO SECTION.
051900*--> BUSCA EL TURNO CON ESTADO=OPEN DEL TRABAJADOR INDICADO EN
052000*--> WKS-BUSCA-WORKER-ID; EL INDICE QUEDA CONGELADO EN LA FILA
052100*--> ENCONTRADA.
052200     MOVE 0 TO WKS-TURNO-ENC
052300     SET WKS-IX-SHIFT TO 1
052400     PERFORM 320-COMPARA-TURNO-ABIERTO
052500             UNTIL WKS-IX-SHIFT > WKS-CONT-SHIFTS
052600                OR TURNO-ENCONTRADO.
052700 310-BUSCA-TURNO-ABIERTO-E.      EXIT.
052800
052900 320-COMPARA-TURNO-ABIERTO SECTION.
053000     MOVE WKS-SHIFT-FILA (WKS-IX-SHIFT) TO CJS-SHIFT-REC
053100     IF CJS-WORKER-ID EQUAL WKS-BUSCA-WORKER-ID
053200        AND CJS-TURNO-ABIERTO
053300        MOVE 1 TO WKS-TURNO-ENC
053400     ELSE
053500        SET WKS-IX-SHIFT UP BY 1
053600     END-IF.
053700 320-COMPARA-TURNO-ABIERTO-E.    EXIT.
053800
053900 330-BUSCA-TRABAJADOR-TEL SECTION.
054000*--> BUSCA UN TRABAJADOR ACTIVO POR TELEFONO EN LA TABLA DE
054100*--> USERS; EL INDICE QUEDA CONGELADO EN LA FILA ENCONTRADA.
054200     MOVE 0 TO WKS-USUARIO-ENC
054300     SET WKS-IX-USER TO 1
054400     PERFORM 340-COMPARA-TEL-TRABAJADOR
054500             UNTIL WKS-IX-USER > WKS-CONT-USERS
054600                OR USUARIO-ENCONTRADO.
054700 330-BUSCA-TRABAJADOR-TEL-E.     EXIT.
054800
054900 340-COMPARA-TEL-TRABAJADOR SECTION.
055000     MOVE WKS-USER-FILA (WKS-IX-USER) TO CJU-USER-REC
055100     IF CJU-TELEFONO EQUAL WKS-BUSCA-TELEFONO
055200        AND CJU-ES-TRABAJADOR
055300        AND CJU-TRABAJADOR-ACTIVO
055400        MOVE CJU-USER-ID TO WKS-BUSCA-WORKER-ID
055500        MOVE 1           TO WKS-USUARIO-ENC
055600     ELSE
055700        SET WKS-IX-USER UP BY 1
055800     END-IF.
055900 340-COMPARA-TEL-TRABAJADOR-E.   EXIT.
056000
056100 350-VALIDA-ADMIN SECTION.
056200*--> VERIFICA QUE WKS-BUSCA-ADMIN-ID SEA UN ADMINISTRADOR
056300*--> ACTIVO EN LA TABLA DE USERS.
056400     MOVE 0 TO WKS-ADMIN-ENC
056500     SET WKS-IX-USER TO 1
056600     PERFORM 360-COMPARA-ADMIN
056700             UNTIL WKS-IX-USER > WKS-CONT-USERS
056800                OR ADMIN-VALIDO.
056900 350-VALIDA-ADMIN-E.             EXIT.
057000
057100 360-COMPARA-ADMIN SECTION.
057200     MOVE WKS-USER-FILA (WKS-IX-USER) TO CJU-USER-REC
057300     IF CJU-USER-ID EQUAL WKS-BUSCA-ADMIN-ID
057400        AND CJU-ES-ADMIN
057500        AND CJU-TRABAJADOR-ACTIVO
057600        MOVE 1 TO WKS-ADMIN-ENC
057700     ELSE
057800        SET WKS-IX-USER UP BY 1
057900     END-IF.
058000 360-COMPARA-ADMIN-E.            EXIT.
058100
058200 400-CIERRA-TURNO SECTION.
058300*--> REQUIERE TURNO ABIERTO.  SI VIENE ARQUEO (CJZ-RPT-FLAG='Y')
058400*--> SE CALCULA LA DIFERENCIA CONTRA EL SALDO ACTUAL.
058500     MOVE CJZ-WORKER-ID TO WKS-BUSCA-WORKER-ID
058600     PERFORM 310-BUSCA-TURNO-ABIERTO
058700     IF NOT TURNO-ENCONTRADO
058800        ADD 1 TO WKS-CONS-RECHAZADAS
058900        DISPLAY MSJ-SIN-TURNO ' - ' CJZ-WORKER-ID
059000                UPON CONSOLE
059100     ELSE
059200        MOVE 'CLOSED' TO CJS-ESTADO
059300        PERFORM 850-OBTIENE-FECHA-HORA
059400        MOVE WKS-AHORA-14 TO CJS-CERRADO-EN
059500        IF CJZ-RPT-FLAG EQUAL 'Y'
059600           MOVE CJZ-RPT-CASH TO CJS-RPT-CASH
059700           MOVE CJZ-RPT-BANK TO CJS-RPT-BANK
059800           MOVE 'Y'          TO CJS-RPT-FLAG
059900           COMPUTE CJS-CASH-DIFF = CJS-CUR-CASH - CJS-RPT-CASH
060000           COMPUTE CJS-BANK-DIFF = CJS-CUR-BANK - CJS-RPT-BANK
060100        END-IF
060200        MOVE CJS-SHIFT-REC
060300          TO WKS-SHIFT-FILA (WKS-IX-SHIFT)
060400        ADD 1 TO WKS-CONS-CIERRES
060500     END-IF.
060600 400-CIERRA-TURNO-E.             EXIT.
060700
060800 500-CIERRE-MASIVO SECTION.
060900*--> RECORRE TODA LA TABLA CERRANDO CUALQUIER TURNO ABIERTO, SIN
061000*--> DATOS DE ARQUEO (LA REGLA DE NEGOCIO NO LOS PIDE PARA ESTA
061100*--> ACCION).
061200     SET WKS-IX-SHIFT TO 1
061300     PERFORM 510-CIERRA-SI-ABIERTO
061400             UNTIL WKS-IX-SHIFT > WKS-CONT-SHIFTS.
061500 500-CIERRE-MASIVO-E.            EXIT.
061600
061700 510-CIERRA-SI-ABIERTO SECTION.
061800     MOVE WKS-SHIFT-FILA (WKS-IX-SHIFT) TO CJS-SHIFT-REC
061900     IF CJS-TURNO-ABIERTO
062000        MOVE 'CLOSED' TO CJS-ESTADO
062100        PERFORM 850-OBTIENE-FECHA-HORA
062200        MOVE WKS-AHORA-14 TO CJS-CERRADO-EN
062300        MOVE CJS-SHIFT-REC
062400          TO WKS-SHIFT-FILA (WKS-IX-SHIFT)
062500        ADD 1 TO WKS-CONS-CIERRE-MAS
062600     END-IF
062700     SET WKS-IX-SHIFT UP BY 1.
062800 510-CIERRA-SI-ABIERTO-E.        EXIT.
062900
063000 700-REGRABA-SHIFTS SECTION.
063100*--> SE REESCRIBE EL MAESTRO COMPLETO DESDE LA TABLA EN
063200*--> MEMORIA (APERTURAS, AJUSTES Y CIERRES YA APLICADOS).
063300     CLOSE       SHIFTS
063400     OPEN OUTPUT SHIFTS
063500     SET WKS-IX-SHIFT TO 1
063600     PERFORM 710-ESCRIBE-FILA-SHIFT
063700             UNTIL WKS-IX-SHIFT > WKS-CONT-SHIFTS.
063800 700-REGRABA-SHIFTS-E.           EXIT.
063900
064000 710-ESCRIBE-FILA-SHIFT SECTION.
064100     MOVE WKS-SHIFT-FILA (WKS-IX-SHIFT) TO CJS-SHIFT-REC
064200     WRITE CJS-SHIFT-REC
064300     SET WKS-IX-SHIFT UP BY 1.
064400 710-ESCRIBE-FILA-SHIFT-E.       EXIT.
064500
064600 800-GRABA-CASHTX SECTION.
064700*--> LA BITACORA SOLO SE AGREGA (OPEN EXTEND), NUNCA SE RELEE;
064800*--> LA LLAVE SE ARMA CON LA HORA DEL SISTEMA MAS UN CONSECUTIVO
064900*--> DENTRO DE LA CORRIDA PARA EVITAR CHOQUES EN EL MISMO PASO.
065000     IF WKS-SIG-TX-ID EQUAL ZEROES
065100        PERFORM 850-OBTIENE-FECHA-HORA
065200        COMPUTE WKS-SIG-TX-ID =
065300                (WKS-RELOJ-HH * 10000) + (WKS-RELOJ-MM * 100)
065400                 + WKS-RELOJ-SS
065500     END-IF
065600     ADD 1 TO WKS-SIG-TX-ID
065700     MOVE WKS-SIG-TX-ID TO CJX-TX-ID
065800     PERFORM 850-OBTIENE-FECHA-HORA
065900     MOVE WKS-AHORA-14  TO CJX-CREADO-EN
066000     WRITE CJX-CASHTX-REC
066100     IF FS-CASHTX NOT EQUAL '00'
066200        MOVE 'WRITE'     TO CJW-ACCION
066300        MOVE 'CASHTX'    TO CJW-ARCHIVO
066400        DISPLAY '>>> ERROR AL GRABAR CASHTX <<<' UPON CONSOLE
066500     END-IF.
066600 800-GRABA-CASHTX-E.             EXIT.
066700
066800 850-OBTIENE-FECHA-HORA SECTION.
066900     ACCEPT WKS-RELOJ-FECHA FROM DATE
067000     ACCEPT WKS-RELOJ-HORA  FROM TIME
067100     MOVE 20             TO WKS-A14-SIGLO
067200     MOVE WKS-RELOJ-ANO2 TO WKS-A14-ANO2
067300     MOVE WKS-RELOJ-MES  TO WKS-A14-MES
067400     MOVE WKS-RELOJ-DIA  TO WKS-A14-DIA
067500     MOVE WKS-RELOJ-HH   TO WKS-A14-HH
067600     MOVE WKS-RELOJ-MM   TO WKS-A14-MM
067700     MOVE WKS-RELOJ-SS   TO WKS-A14-SS.
067800 850-OBTIENE-FECHA-HORA-E.       EXIT.
067900
068000 900-CIERRA-ARCHIVOS SECTION.
068100     CLOSE TRANIN
068200     CLOSE USERS
068300     CLOSE SHIFTS
068400     CLOSE CASHTX.
068500 900-CIERRA-ARCHIVOS-E.          EXIT.
068600
068700 950-MUESTRA-ESTADISTICAS SECTION.
068800     DISPLAY '=========================================='
068900             UPON CONSOLE
069000     DISPLAY 'CJTUR020 - MANTENIMIENTO DE TURNOS'
069100             UPON CONSOLE
069200     DISPLAY 'TRANSACCIONES LEIDAS    : ' WKS-CONS-LEIDAS
069300             UPON CONSOLE
069400     DISPLAY 'TURNOS ABIERTOS         : ' WKS-CONS-ABIERTOS
069500             UPON CONSOLE
069600     DISPLAY 'AJUSTES DE SALDO        : ' WKS-CONS-AJUSTES
069700             UPON CONSOLE
069800     DISPLAY 'CIERRES INDIVIDUALES    : ' WKS-CONS-CIERRES
069900             UPON CONSOLE
070000     DISPLAY 'CIERRES MASIVOS         : ' WKS-CONS-CIERRE-MAS
070100             UPON CONSOLE
070200     DISPLAY 'CONSULTAS               : ' WKS-CONS-CONSULTAS
070300             UPON CONSOLE
070400     DISPLAY 'RECHAZADAS              : ' WKS-CONS-RECHAZADAS
070500             UPON CONSOLE.
070600 950-MUESTRA-ESTADISTICAS-E.     EXIT.
