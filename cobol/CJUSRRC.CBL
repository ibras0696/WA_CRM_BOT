000100******************************************************************
000200*                                                                *
000300*    C O P Y B O O K   -   M A E S T R O   D E   C A J E R O S   *
000400*                                                                *
000500*    APLICACION  : CAJA - CONTROL DE TURNOS Y NEGOCIOS           *
000600*    ARCHIVO     : USERS  (MAESTRO DE TRABAJADORES/ADMIN)        *
000700*    LLAVE       : CJU-TELEFONO (SE RECORRE SECUENCIAL POR ESTA) *
000800*                                                                *
000900*    HISTORIAL DE CAMBIOS                                        *
001000*    FECHA      INIC  TICKET     DESCRIPCION                     *
001100*    ---------- ----  ---------- ------------------------------- *
001200*    12/03/1987 EDRD  CJ-0001    CREACION DEL COPY PARA EL       *
001300*                                MAESTRO DE CAJEROS/ADMIN.       *
001400*    04/09/2020 MALV  CJ-0114    SE AMPLIA CJU-NOMBRE A 30 POS.  *
001500*    22/01/1999 EDRD  CJ-Y2K01   REVISION Y2K, NO APLICA (NO HAY *
001600*                                CAMPOS DE FECHA EN ESTE COPY).  *
001700*    17/07/2021 JRHG  CJ-0233    SE AGREGA CJU-ACTIVO PARA BAJA  *
001800*                                LOGICA DE CAJEROS.              *
001900*    14/03/2023 JRHG  CJ-0347    SE AGREGA CJU-TELEFONO-R PARA   *
001950*                                DESGLOSAR LA LLAVE POR CLAVE DE *
001975*                                PAIS, TOMADO DEL PATRON DE      *
001985*                                CJT-TELEFONO-R DE CJUSR010.     *
001999******************************************************************
002000 01  CJU-USER-REC.
002100     05  CJU-USER-ID             PIC 9(06).
002200     05  CJU-TELEFONO            PIC X(16).
002300     05  CJU-NOMBRE              PIC X(30).
002400     05  CJU-ROL                 PIC X(06).
002500         88  CJU-ES-TRABAJADOR       VALUE 'WORKER'.
002600         88  CJU-ES-ADMIN            VALUE 'ADMIN '.
002700     05  CJU-ACTIVO              PIC X(01).
002800         88  CJU-TRABAJADOR-ACTIVO   VALUE 'Y'.
002900         88  CJU-TRABAJADOR-BAJA     VALUE 'N'.
003000     05  FILLER                  PIC X(21).
003010
003020 01  CJU-TELEFONO-R REDEFINES CJU-USER-REC.
003030     05  FILLER                  PIC X(06).
003040     05  CJU-TEL-CLAVE           PIC X(01).
003050     05  CJU-TEL-NUMERO          PIC X(10).
003060     05  CJU-TEL-RELLENO         PIC X(05).
003070     05  FILLER                  PIC X(58).
