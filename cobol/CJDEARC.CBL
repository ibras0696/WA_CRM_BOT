000100******************************************************************
000200*                                                                *
000300*    C O P Y B O O K   -   M A E S T R O   D E   N E G O C I O S *
000400*                                                                *
000500*    APLICACION  : CAJA - CONTROL DE TURNOS Y NEGOCIOS           *
000600*    ARCHIVO     : DEALS (MOVIMIENTOS/NEGOCIOS DE CAJA)          *
000700*    LLAVE       : CJD-DEAL-ID (RECORRIDO SECUENCIAL)            *
000800*                                                                *
000900*    HISTORIAL DE CAMBIOS                                        *
001000*    FECHA      INIC  TICKET     DESCRIPCION                     *
001100*    ---------- ----  ---------- ------------------------------- *
001200*    18/06/1989 EDRD  CJ-0003    CREACION DEL COPY DE NEGOCIOS.  *
001300*    02/12/1989 MALV  CJ-0071    SE AGREGAN CAMPOS DE CUOTA      *
001400*                                (PRECIO, RECARGO, PLAZO, ETC).  *
001500*    22/01/1999 EDRD  CJ-Y2K03   CJD-CREADO-EN AMPLIADO A 9(14). *
001600*    30/08/2022 JRHG  CJ-0318    SE AGREGA CJD-ELIMINADO PARA    *
001700*                                BAJA LOGICA DE NEGOCIOS.        *
001800******************************************************************
001900 01  CJD-DEAL-REC.
002000     05  CJD-DEAL-ID             PIC 9(06).
002100     05  CJD-WORKER-ID           PIC 9(06).
002200     05  CJD-SHIFT-ID            PIC 9(06).
002300     05  CJD-CLIENTE-NOMBRE      PIC X(30).
002400     05  CJD-CLIENTE-TEL         PIC X(16).
002500     05  CJD-MONTO               PIC S9(10)V99.
002600     05  CJD-METODO-PAGO         PIC X(04).
002700         88  CJD-PAGO-EFECTIVO       VALUE 'CASH'.
002800         88  CJD-PAGO-BANCO          VALUE 'BANK'.
002900     05  CJD-COMENTARIO          PIC X(30).
003000     05  CJD-TIPO-NEGOCIO        PIC X(11).
003100         88  CJD-ES-OPERACION        VALUE 'OPERATION  '.
003200         88  CJD-ES-CUOTA            VALUE 'INSTALLMENT'.
003300     05  CJD-PRECIO-PROD         PIC S9(10)V99.
003400     05  CJD-RECARGO-PCT         PIC S9(03)V99.
003500     05  CJD-RECARGO-MONTO       PIC S9(10)V99.
003600     05  CJD-PLAZO-MESES         PIC 9(03).
003700     05  CJD-PRIMA               PIC S9(10)V99.
003800     05  CJD-TOTAL-CUOTA         PIC S9(10)V99.
003900     05  CJD-CUOTA-MENSUAL       PIC S9(10)V99.
004000     05  CJD-CREADO-EN           PIC 9(14).
004100     05  CJD-ELIMINADO           PIC X(01).
004200         88  CJD-NEGOCIO-ELIMINADO   VALUE 'Y'.
004300         88  CJD-NEGOCIO-VIGENTE     VALUE 'N'.
004400     05  FILLER                  PIC X(06).
