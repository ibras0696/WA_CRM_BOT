000100******************************************************************
000200*                                                                *
000300*    C O P Y B O O K   -   M A E S T R O   D E   T U R N O S     *
000400*                                                                *
000500*    APLICACION  : CAJA - CONTROL DE TURNOS Y NEGOCIOS           *
000600*    ARCHIVO     : SHIFTS (MAESTRO DE TURNOS DE CAJA)            *
000700*    LLAVE       : CJS-WORKER-ID + CJS-ESTADO (RECORRIDO         *
000800*                  SECUENCIAL, UN SOLO OPEN POR TRABAJADOR)      *
000900*                                                                *
001000*    HISTORIAL DE CAMBIOS                                        *
001100*    FECHA      INIC  TICKET     DESCRIPCION                     *
001200*    ---------- ----  ---------- ------------------------------- *
001300*    03/05/1988 EDRD  CJ-0002    CREACION DEL COPY DE TURNOS.    *
001400*    14/11/1988 MALV  CJ-0058    SE AGREGAN CAMPOS DE REPORTE Y  *
001500*                                DIFERENCIA DE ARQUEO (CIERRE).  *
001600*    22/01/1999 EDRD  CJ-Y2K02   FECHAS AMPLIADAS A 9(14) PARA   *
001700*                                CUBRIR EL SIGLO 2000.           *
001800*    09/02/2022 JRHG  CJ-0301    SE AGREGA CJS-TOTAL-ABIERTO Y   *
001900*                                CJS-TOTAL-ACTUAL PARA CUADRE.   *
002000******************************************************************
002100 01  CJS-SHIFT-REC.
002200     05  CJS-SHIFT-ID            PIC 9(06).
002300     05  CJS-WORKER-ID           PIC 9(06).
002400     05  CJS-ABIERTO-EN          PIC 9(14).
002500     05  CJS-CERRADO-EN          PIC 9(14).
002600     05  CJS-ABIERTO-EN-R REDEFINES CJS-ABIERTO-EN.
002700         10  CJS-AAAA-ABRE       PIC 9(04).
002800         10  CJS-MM-ABRE         PIC 9(02).
002900         10  CJS-DD-ABRE         PIC 9(02).
003000         10  CJS-HHMMSS-ABRE     PIC 9(06).
003100     05  CJS-CERRADO-EN-R REDEFINES CJS-CERRADO-EN.
003200         10  CJS-AAAA-CIERRA     PIC 9(04).
003300         10  CJS-MM-CIERRA       PIC 9(02).
003400         10  CJS-DD-CIERRA       PIC 9(02).
003500         10  CJS-HHMMSS-CIERRA   PIC 9(06).
003600     05  CJS-OPEN-CASH           PIC S9(10)V99.
003700     05  CJS-OPEN-BANK           PIC S9(10)V99.
003800     05  CJS-CUR-CASH            PIC S9(10)V99.
003900     05  CJS-CUR-BANK            PIC S9(10)V99.
004000     05  CJS-OPEN-TOTAL          PIC S9(10)V99.
004100     05  CJS-CUR-TOTAL           PIC S9(10)V99.
004200     05  CJS-RPT-CASH            PIC S9(10)V99.
004300     05  CJS-RPT-BANK            PIC S9(10)V99.
004400     05  CJS-RPT-FLAG            PIC X(01).
004500         88  CJS-CONTADO-REPORTADO  VALUE 'Y'.
004600     05  CJS-CASH-DIFF           PIC S9(10)V99.
004700     05  CJS-BANK-DIFF           PIC S9(10)V99.
004800     05  CJS-ESTADO              PIC X(06).
004900         88  CJS-TURNO-ABIERTO      VALUE 'OPEN  '.
005000         88  CJS-TURNO-CERRADO      VALUE 'CLOSED'.
005100     05  FILLER                  PIC X(03).
