000100******************************************************************
000200* FECHA       : 18/06/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* INSTALACION : DEPARTAMENTO DE SISTEMAS - CAJA CHICA REGIONAL   *
000500* APLICACION  : CAJA - CONTROL DE TURNOS Y NEGOCIOS              *
000600* PROGRAMA    : CJDEA030                                         *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE NEGOCIOS (DEALS).   *
000900*             : PROCESA UN MAZO DE OPERACIONES DE CAJA, VENTAS A *
001000*             : CUOTA, BAJAS LOGICAS, CONSULTA DE ULTIMOS        *
001100*             : NEGOCIOS Y CONSULTA DE SALDO ACTIVO DEL TURNO.   *
001200*             : CADA NEGOCIO AFECTA EL SALDO DEL TURNO Y SE      *
001300*             : ANOTA EN LA BITACORA CASHTX.                     *
001400* ARCHIVOS    : TRANIN=E, DEALS=A/C, SHIFTS=A/C, CASHTX=A,       *
001500*             : USERS=C                                          *
001600* ACCION (ES) : O=OPERACION, I=VENTA A CUOTA, D=BAJA LOGICA,     *
001700*             : R=ULTIMOS NEGOCIOS, S=SALDO ACTIVO               *
001800* INSTALADO   : 18/06/1989                                       *
001900* BPM/RATIONAL: CJ-0003                                          *
002000******************************************************************
002100*    H I S T O R I A L   D E   M O D I F I C A C I O N E S       *
002200******************************************************************
002300*    FECHA      INIC  TICKET     DESCRIPCION                     *
002400*    ---------- ----  ---------- ------------------------------- *
002500*    18/06/1989 EDRD  CJ-0003    VERSION INICIAL: OPERACION DE   *
002600*                                CAJA CONTRA EL TURNO ABIERTO.   *
002700*    02/12/1989 MALV  CJ-0071    SE AGREGA ACCION I=VENTA A      *
002800*                                CUOTA CON CALCULO DE RECARGO,   *
002900*                                PLAZO Y CUOTA MENSUAL.          *
003000*    22/01/1999 EDRD  CJ-Y2K03   REVISION Y2K: CJD-CREADO-EN Y   *
003100*                                CJX-CREADO-EN AMPLIADOS A 9(14) *
003200*                                CON SIGLO FIJO EN 20.           *
003300*    30/08/2022 JRHG  CJ-0318    SE AGREGA ACCION D=BAJA LOGICA  *
003400*                                DE NEGOCIOS, SOLO PARA ADMIN.   *
003500*    11/05/2023 JRHG  CJ-0349    SE AGREGA ACCION R=ULTIMOS      *
003600*                                NEGOCIOS Y S=SALDO ACTIVO DEL   *
003700*                                TURNO DEL TRABAJADOR.           *
003710*    10/08/2026 JRHG  CJ-0381    SE VALIDA RANGO DE PRECIO,      *
003720*                                RECARGO, PLAZO Y PRIMA EN LA    *
003730*                                VENTA A CUOTA ANTES DE CALCULAR;*
003740*                                EVITA DIVISION POR CERO CON     *
003750*                                PLAZO-MESES EN CERO.            *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.                     CJDEA030.
004100 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
004200 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.
004300 DATE-WRITTEN.                   18/06/1989.
004400 DATE-COMPILED.                  18/06/1989.
004500 SECURITY.                       USO INTERNO - CAJA CHICA REGIONAL
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TRANIN   ASSIGN   TO TRANIN
005400            ORGANIZATION      IS LINE SEQUENTIAL
005500            FILE STATUS       IS FS-TRANIN.
005600
005700     SELECT USERS    ASSIGN   TO USERS
005800            ORGANIZATION      IS LINE SEQUENTIAL
005900            FILE STATUS       IS FS-USERS.
006000
006100     SELECT SHIFTS   ASSIGN   TO SHIFTS
006200            ORGANIZATION      IS LINE SEQUENTIAL
006300            FILE STATUS       IS FS-SHIFTS.
006400
006500     SELECT DEALS    ASSIGN   TO DEALS
006600            ORGANIZATION      IS LINE SEQUENTIAL
006700            FILE STATUS       IS FS-DEALS.
006800
006900     SELECT CASHTX   ASSIGN   TO CASHTX
007000            ORGANIZATION      IS LINE SEQUENTIAL
007100            FILE STATUS       IS FS-CASHTX.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500******************************************************************
007600*               D E F I N I C I O N   D E   A R C H I V O S      *
007700******************************************************************
007800*   MAZO DE TRANSACCIONES DE NEGOCIOS.
007900 FD  TRANIN
008000     LABEL RECORD STANDARD.
008100 01  CJV-DEA-TRAN.
008200     05  CJV-ACCION              PIC X(01).
008300         88  CJV-ACCION-OPERACION    VALUE 'O'.
008400         88  CJV-ACCION-CUOTA        VALUE 'I'.
008500         88  CJV-ACCION-ELIMINA      VALUE 'D'.
008600         88  CJV-ACCION-RECIENTES    VALUE 'R'.
008700         88  CJV-ACCION-SALDO        VALUE 'S'.
008800     05  CJV-WORKER-ID           PIC 9(06).
008900     05  CJV-DEAL-ID             PIC 9(06).
009000     05  CJV-CREADO-POR          PIC 9(06).
009100     05  CJV-CLIENTE-NOMBRE      PIC X(30).
009200     05  CJV-CLIENTE-TEL         PIC X(16).
009300     05  CJV-MONTO               PIC S9(10)V99.
009400     05  CJV-METODO-PAGO         PIC X(04).
009500         88  CJV-PAGO-EFECTIVO       VALUE 'CASH'.
009600         88  CJV-PAGO-BANCO          VALUE 'BANK'.
009700     05  CJV-COMENTARIO          PIC X(30).
009800     05  CJV-PRECIO-PROD         PIC S9(10)V99.
009900     05  CJV-RECARGO-PCT         PIC S9(03)V99.
010000     05  CJV-PLAZO-MESES         PIC 9(03).
010100     05  CJV-PRIMA               PIC S9(10)V99.
010200     05  CJV-CANT-N              PIC 9(02).
010300     05  FILLER                  PIC X(04).
010400
010500*   MAESTRO DE NEGOCIOS DE CAJA.
010600 FD  DEALS
010700     LABEL RECORD STANDARD.
010800     COPY CJDEARC.
010900
011000*   MAESTRO DE TURNOS DE CAJA (SOLO PARA VALIDAR TURNO ABIERTO Y
011100*   ACTUALIZAR SALDOS AL POSTEAR UN NEGOCIO).
011200 FD  SHIFTS
011300     LABEL RECORD STANDARD.
011400     COPY CJSFTRC.
011500
011600*   BITACORA DE MOVIMIENTOS DE SALDO (UNICAMENTE AGREGA).
011700 FD  CASHTX
011800     LABEL RECORD STANDARD.
011900     COPY CJCTXRC.
012000
012100*   MAESTRO DE CAJEROS/ADMIN (SOLO CONSULTA, PARA VALIDAR QUE EL
012200*   CREADOR DE UNA BAJA LOGICA SEA UN ADMINISTRADOR ACTIVO).
012300 FD  USERS
012400     LABEL RECORD STANDARD.
012500     COPY CJUSRRC.
012600
012700 WORKING-STORAGE SECTION.
012800     COPY CJFSEWK.
012900 77  FS-TRANIN                   PIC 9(02) VALUE ZEROES.
013000******************************************************************
013100*          R E C U R S O S   Y   V A R I A B L E S   D E         *
013200*                     T R A B A J O                              *
013300******************************************************************
013400 01  WKS-CONTADORES.
013500     05  WKS-CONS-LEIDAS         PIC 9(07) COMP VALUE ZEROES.
013600     05  WKS-CONS-OPERACIONES    PIC 9(07) COMP VALUE ZEROES.
013700     05  WKS-CONS-CUOTAS         PIC 9(07) COMP VALUE ZEROES.
013800     05  WKS-CONS-BAJAS          PIC 9(07) COMP VALUE ZEROES.
013900     05  WKS-CONS-CONSULTAS      PIC 9(07) COMP VALUE ZEROES.
014000     05  WKS-CONS-RECHAZADAS     PIC 9(07) COMP VALUE ZEROES.
014100     05  WKS-SIG-DEAL-ID         PIC 9(06) COMP VALUE ZEROES.
014200     05  WKS-SIG-TX-ID           PIC 9(06) COMP VALUE ZEROES.
014300     05  FILLER                  PIC X(05).
014400
014500 01  WKS-FLAGS.
014600     05  WKS-FIN-TRANIN          PIC 9(01) VALUE ZEROES.
014700         88  FIN-TRANIN                    VALUE 1.
014800     05  WKS-FIN-SHIFTS          PIC 9(01) VALUE ZEROES.
014900         88  FIN-SHIFTS                    VALUE 1.
015000     05  WKS-FIN-DEALS           PIC 9(01) VALUE ZEROES.
015100         88  FIN-DEALS                     VALUE 1.
015200     05  WKS-FIN-USERS           PIC 9(01) VALUE ZEROES.
015300         88  FIN-USERS                     VALUE 1.
015400     05  WKS-TURNO-ENC           PIC 9(01) VALUE ZEROES.
015500         88  TURNO-ENCONTRADO              VALUE 1.
015600     05  WKS-NEGOCIO-ENC         PIC 9(01) VALUE ZEROES.
015700         88  NEGOCIO-ENCONTRADO            VALUE 1.
015800     05  WKS-ADMIN-ENC           PIC 9(01) VALUE ZEROES.
015900         88  ADMIN-VALIDO                  VALUE 1.
016000     05  FILLER                  PIC X(05).
016100
016200 77  WKS-BUSCA-WORKER-ID         PIC 9(06) COMP VALUE ZEROES.
016300 77  WKS-BUSCA-DEAL-ID           PIC 9(06) COMP VALUE ZEROES.
016400 77  WKS-BUSCA-ADMIN-ID          PIC 9(06) COMP VALUE ZEROES.
016500 77  WKS-CANT-N-SOL              PIC 9(02) COMP VALUE ZEROES.
016600 77  WKS-CANT-N-VISTA            PIC 9(02) COMP VALUE ZEROES.
016700
016800*--> RELOJ DEL SISTEMA PARA MARCAR ALTAS DE NEGOCIO Y LA
016900*--> BITACORA; SIGLO FIJO EN 20 (VER CJ-Y2K03 ARRIBA).
017000 01  WKS-RELOJ.
017100     05  WKS-RELOJ-FECHA.
017200         10  WKS-RELOJ-ANO2      PIC 9(02).
017300         10  WKS-RELOJ-MES       PIC 9(02).
017400         10  WKS-RELOJ-DIA       PIC 9(02).
017500     05  WKS-RELOJ-HORA.
017600         10  WKS-RELOJ-HH        PIC 9(02).
017700         10  WKS-RELOJ-MM        PIC 9(02).
017800         10  WKS-RELOJ-SS        PIC 9(02).
017900         10  WKS-RELOJ-CC        PIC 9(02).
018000
018100 01  WKS-AHORA-14                PIC 9(14) VALUE ZEROES.
018200 01  WKS-AHORA-14-R REDEFINES WKS-AHORA-14.
018300     05  WKS-A14-SIGLO           PIC 9(02).
018400     05  WKS-A14-ANO2            PIC 9(02).
018500     05  WKS-A14-MES             PIC 9(02).
018600     05  WKS-A14-DIA             PIC 9(02).
018700     05  WKS-A14-HH              PIC 9(02).
018800     05  WKS-A14-MM              PIC 9(02).
018900     05  WKS-A14-SS              PIC 9(02).
019000
019100*--> CAMPOS DE TRABAJO PARA EL CALCULO DE VENTA A CUOTA
019200*--> (VER 250-CALCULA-CUOTA).
019300 01  WKS-CUOTA-CALC.
019400     05  WKS-CC-MARKUP           PIC S9(10)V99 VALUE ZEROES.
019500     05  WKS-CC-TOTAL            PIC S9(10)V99 VALUE ZEROES.
019600     05  WKS-CC-RESTANTE         PIC S9(10)V99 VALUE ZEROES.
019700     05  WKS-CC-MENSUAL          PIC S9(10)    VALUE ZEROES.
019800     05  WKS-CC-VALIDO           PIC 9(01) VALUE ZEROES.
019900         88  WKS-CC-MONTO-VALIDO         VALUE 1.
019950     05  WKS-CC-RANGO            PIC 9(01) VALUE ZEROES.
019960         88  WKS-CC-EN-RANGO             VALUE 1.
020000     05  FILLER                  PIC X(05).
020100
020200 77  WKS-CONT-SHIFTS             PIC 9(04) COMP VALUE ZEROES.
020300
020400*--> TABLA EN MEMORIA DEL MAESTRO SHIFTS (PATRON DE MAESTRO
020500*--> SECUENCIAL CON RELEE/REESCRIBE, IGUAL QUE CJTUR020).
020600 01  WKS-TABLA-SHIFTS.
020700     05  WKS-SHIFT-OCC OCCURS 0 TO 2000 TIMES
020800                       DEPENDING ON WKS-CONT-SHIFTS
020900                       INDEXED BY WKS-IX-SHIFT.
021000         10  WKS-SHIFT-FILA          PIC X(170).
021100         10  WKS-SHIFT-FILA-R REDEFINES WKS-SHIFT-FILA.
021200             15  WKS-SF-ID           PIC 9(06).
021300             15  WKS-SF-WORKER       PIC 9(06).
021400             15  WKS-SF-ABIERTO      PIC 9(14).
021500             15  WKS-SF-CERRADO      PIC 9(14).
021600             15  WKS-SF-OPEN-CASH    PIC S9(10)V99.
021700             15  WKS-SF-OPEN-BANK    PIC S9(10)V99.
021800             15  WKS-SF-CUR-CASH     PIC S9(10)V99.
021900             15  WKS-SF-CUR-BANK     PIC S9(10)V99.
022000             15  WKS-SF-OPEN-TOTAL   PIC S9(10)V99.
022100             15  WKS-SF-CUR-TOTAL    PIC S9(10)V99.
022200             15  WKS-SF-RPT-CASH     PIC S9(10)V99.
022300             15  WKS-SF-RPT-BANK     PIC S9(10)V99.
022400             15  WKS-SF-RPT-FLAG     PIC X(01).
022500             15  WKS-SF-CASH-DIFF    PIC S9(10)V99.
022600             15  WKS-SF-BANK-DIFF    PIC S9(10)V99.
022700             15  WKS-SF-ESTADO       PIC X(06).
022800             15  FILLER              PIC X(03).
022900
023000 77  WKS-CONT-DEALS              PIC 9(04) COMP VALUE ZEROES.
023100
023200*--> TABLA EN MEMORIA DEL MAESTRO DEALS, CARGADA COMPLETA AL
023300*--> INICIO Y REGRABADA COMPLETA AL TERMINAR EL MAZO (ALTAS Y
023400*--> BAJAS LOGICAS SE APLICAN SOBRE ESTA TABLA).
023500 01  WKS-TABLA-DEALS.
023600     05  WKS-DEAL-OCC OCCURS 0 TO 5000 TIMES
023700                      DEPENDING ON WKS-CONT-DEALS
023800                      INDEXED BY WKS-IX-DEAL.
023900         10  WKS-DEAL-FILA           PIC X(210).
024000         10  WKS-DEAL-FILA-R REDEFINES WKS-DEAL-FILA.
024100             15  WKS-DF-ID           PIC 9(06).
024200             15  WKS-DF-WORKER       PIC 9(06).
024300             15  WKS-DF-SHIFT        PIC 9(06).
024400             15  WKS-DF-CLI-NOMBRE   PIC X(30).
024500             15  WKS-DF-CLI-TEL      PIC X(16).
024600             15  WKS-DF-MONTO        PIC S9(10)V99.
024700             15  WKS-DF-METODO       PIC X(04).
024800             15  WKS-DF-COMENTARIO   PIC X(30).
024900             15  WKS-DF-TIPO         PIC X(11).
025000             15  WKS-DF-PRECIO       PIC S9(10)V99.
025100             15  WKS-DF-RECARGO-PCT  PIC S9(03)V99.
025200             15  WKS-DF-RECARGO-MTO  PIC S9(10)V99.
025300             15  WKS-DF-PLAZO        PIC 9(03).
025400             15  WKS-DF-PRIMA        PIC S9(10)V99.
025500             15  WKS-DF-TOTAL-CUOTA  PIC S9(10)V99.
025600             15  WKS-DF-CUOTA-MES    PIC S9(10)V99.
025700             15  WKS-DF-CREADO-EN    PIC 9(14).
025800             15  WKS-DF-ELIMINADO    PIC X(01).
025900             15  FILLER              PIC X(06).
026000
026100 77  WKS-CONT-USERS              PIC 9(04) COMP VALUE ZEROES.
026200
026300*--> TABLA EN MEMORIA DEL MAESTRO USERS, CARGADA UNA SOLA VEZ,
026400*--> SOLO PARA VALIDAR QUE EL CREADOR DE UNA BAJA SEA ADMIN
026500*--> (ESTE PROGRAMA NUNCA REGRABA USERS).
026600 01  WKS-TABLA-USERS.
026700     05  WKS-USER-OCC OCCURS 0 TO 2000 TIMES
026800                      DEPENDING ON WKS-CONT-USERS
026900                      INDEXED BY WKS-IX-USER.
027000         10  WKS-USER-FILA       PIC X(80).
027100         10  WKS-USER-FILA-R REDEFINES WKS-USER-FILA.
027200             15  WKS-UF-ID       PIC 9(06).
027300             15  WKS-UF-TEL      PIC X(16).
027400             15  WKS-UF-NOM      PIC X(30).
027500             15  WKS-UF-ROL      PIC X(06).
027600             15  WKS-UF-ACT      PIC X(01).
027700             15  FILLER          PIC X(21).
027800
027900 01  WKS-MENSAJES.
028000     05  MSJ-SIN-TURNO           PIC X(50) VALUE
028100         'RECHAZADO - NO HAY TURNO ABIERTO'.
028200     05  MSJ-MONTO-CERO          PIC X(50) VALUE
028300         'RECHAZADO - MONTO NO PUEDE SER CERO'.
028400     05  MSJ-LIMITE-INSUF        PIC X(50) VALUE
028500         'RECHAZADO - LIMITE INSUFICIENTE'.
028600     05  MSJ-CUOTA-INVALIDA      PIC X(50) VALUE
028700         'CUOTA RECHAZADA - PRIMA MAYOR QUE EL TOTAL'.
028750     05  MSJ-CUOTA-FUERA-RANGO   PIC X(50) VALUE
028780         'CUOTA RECHAZADA - DATOS FUERA DE RANGO'.
028800     05  MSJ-NEGOCIO-NO-EXISTE   PIC X(50) VALUE
028900         'BAJA RECHAZADA - NEGOCIO NO EXISTE'.
029000     05  MSJ-ADMIN-INVALIDO      PIC X(50) VALUE
029100         'BAJA RECHAZADA - CREADOR NO ES ADMIN'.
029200     05  FILLER                  PIC X(10).
029300
029400 PROCEDURE DIVISION.
029500******************************************************************
029600*               S E C C I O N    P R I N C I P A L               *
029700******************************************************************
029800 000-MAIN SECTION.
029900     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
030000     PERFORM 150-CARGA-TABLA-SHIFTS THRU 150-CARGA-TABLA-SHIFTS-E
030100     PERFORM 170-CARGA-TABLA-DEALS THRU 170-CARGA-TABLA-DEALS-E
030200     PERFORM 185-CARGA-TABLA-USERS THRU 185-CARGA-TABLA-USERS-E
030300     PERFORM 200-PROCESA-TRANSACCIONES
030310             THRU 200-PROCESA-TRANSACCIONES-E
030400             UNTIL FIN-TRANIN
030500     PERFORM 700-REGRABA-DEALS    THRU 700-REGRABA-DEALS-E
030600     PERFORM 750-REGRABA-SHIFTS   THRU 750-REGRABA-SHIFTS-E
030700     PERFORM 900-CIERRA-ARCHIVOS  THRU 900-CIERRA-ARCHIVOS-E
030800     PERFORM 950-MUESTRA-ESTADISTICAS
030810             THRU 950-MUESTRA-ESTADISTICAS-E
030900     STOP RUN.
031000 000-MAIN-E.                     EXIT.
031100
031200 100-APERTURA-ARCHIVOS SECTION.
031300     MOVE 'CJDEA030'  TO CJW-PROGRAMA
031400     OPEN INPUT  TRANIN
031500     IF FS-TRANIN NOT EQUAL '00'
031600        MOVE 'OPEN'      TO CJW-ACCION
031700        MOVE 'TRANIN'    TO CJW-ARCHIVO
031750        GO TO 100-ERROR-APERTURA
032000     END-IF
032100
032200     OPEN INPUT  USERS
032300     IF FS-USERS EQUAL '35'
032400        MOVE 1 TO WKS-FIN-USERS
032500     ELSE
032600        IF FS-USERS NOT EQUAL '00'
032700           MOVE 'OPEN'      TO CJW-ACCION
032800           MOVE 'USERS'     TO CJW-ARCHIVO
032850           GO TO 100-ERROR-APERTURA
033100        END-IF
033200     END-IF
033300
033400     OPEN I-O    SHIFTS
033500     IF FS-SHIFTS EQUAL '35'
033600        OPEN OUTPUT SHIFTS
033700        CLOSE       SHIFTS
033800        OPEN I-O    SHIFTS
033900     END-IF
034000     IF FS-SHIFTS NOT EQUAL '00'
034100        MOVE 'OPEN'      TO CJW-ACCION
034200        MOVE 'SHIFTS'    TO CJW-ARCHIVO
034250        GO TO 100-ERROR-APERTURA
034500     END-IF
034600
034700     OPEN I-O    DEALS
034800     IF FS-DEALS EQUAL '35'
034900*--> NO EXISTE TODAVIA, SE CREA VACIO
035000        OPEN OUTPUT DEALS
035100        CLOSE       DEALS
035200        OPEN I-O    DEALS
035300     END-IF
035400     IF FS-DEALS NOT EQUAL '00'
035500        MOVE 'OPEN'      TO CJW-ACCION
035600        MOVE 'DEALS'     TO CJW-ARCHIVO
035650        GO TO 100-ERROR-APERTURA
035900     END-IF
036000
036100     OPEN EXTEND  CASHTX
036200     IF FS-CASHTX EQUAL '35'
036300        OPEN OUTPUT CASHTX
036400        CLOSE       CASHTX
036500        OPEN EXTEND CASHTX
036600     END-IF
036700     IF FS-CASHTX NOT EQUAL '00'
036800        MOVE 'OPEN'      TO CJW-ACCION
036900        MOVE 'CASHTX'    TO CJW-ARCHIVO
036950        GO TO 100-ERROR-APERTURA
037200     END-IF
037210
037220     GO TO 100-APERTURA-ARCHIVOS-E.
037230*--> PARAGRAFO UNICO DE ERROR DE APERTURA, ALCANZADO POR GO TO
037240*--> DESDE CUALQUIER VALIDACION DE FILE STATUS DE ARRIBA.
037250 100-ERROR-APERTURA.
037260     DISPLAY '>>> ERROR AL ABRIR ' CJW-ARCHIVO ' <<<' UPON CONSOLE
037270     STOP RUN.
037300 100-APERTURA-ARCHIVOS-E.        EXIT.
037400
037500 150-CARGA-TABLA-SHIFTS SECTION.
037600     MOVE ZEROES TO WKS-CONT-SHIFTS
037700     PERFORM 160-LEE-SHIFTS UNTIL FIN-SHIFTS.
037800 150-CARGA-TABLA-SHIFTS-E.       EXIT.
037900
038000 160-LEE-SHIFTS SECTION.
038100     READ SHIFTS
038200          AT END
038300             MOVE 1 TO WKS-FIN-SHIFTS
038400          NOT AT END
038500             ADD 1 TO WKS-CONT-SHIFTS
038600             MOVE CJS-SHIFT-REC
038700               TO WKS-SHIFT-FILA (WKS-CONT-SHIFTS)
038800     END-READ.
038900 160-LEE-SHIFTS-E.               EXIT.
039000
039100 170-CARGA-TABLA-DEALS SECTION.
039200*--> SE CARGA EL MAESTRO COMPLETO PARA PODER BUSCAR POR LLAVE Y
039300*--> RECORRER LOS ULTIMOS NEGOCIOS DE UN TRABAJADOR, Y LUEGO
039400*--> REGRABAR EL ARCHIVO COMPLETO AL TERMINAR EL MAZO.
039500     MOVE ZEROES TO WKS-CONT-DEALS
039600     PERFORM 180-LEE-DEALS UNTIL FIN-DEALS.
039700 170-CARGA-TABLA-DEALS-E.        EXIT.
039800
039900 180-LEE-DEALS SECTION.
040000     READ DEALS
040100          AT END
040200             MOVE 1 TO WKS-FIN-DEALS
040300          NOT AT END
040400             ADD 1 TO WKS-CONT-DEALS
040500             MOVE CJD-DEAL-REC
040600               TO WKS-DEAL-FILA (WKS-CONT-DEALS)
040700             IF CJD-DEAL-ID > WKS-SIG-DEAL-ID
040800                MOVE CJD-DEAL-ID TO WKS-SIG-DEAL-ID
040900             END-IF
041000     END-READ.
041100 180-LEE-DEALS-E.                EXIT.
041200
041300 185-CARGA-TABLA-USERS SECTION.
041400     IF NOT FIN-USERS
041500        MOVE ZEROES TO WKS-CONT-USERS
041600        PERFORM 186-LEE-USERS UNTIL FIN-USERS
041700     END-IF.
041800 185-CARGA-TABLA-USERS-E.        EXIT.
041900
042000 186-LEE-USERS SECTION.
042100     READ USERS
042200          AT END
042300             MOVE 1 TO WKS-FIN-USERS
042400          NOT AT END
042500             ADD 1 TO WKS-CONT-USERS
042600             MOVE CJU-USER-REC
042700               TO WKS-USER-FILA (WKS-CONT-USERS)
042800     END-READ.
042900 186-LEE-USERS-E.                EXIT.
043000
043100 200-PROCESA-TRANSACCIONES SECTION.
043200     READ TRANIN
043300          AT END
043400             MOVE 1 TO WKS-FIN-TRANIN
043500          NOT AT END
043600             ADD 1 TO WKS-CONS-LEIDAS
043700             EVALUATE TRUE
043800                WHEN CJV-ACCION-OPERACION
043900                   PERFORM 210-CREA-OPERACION
044000                WHEN CJV-ACCION-CUOTA
044100                   PERFORM 220-CREA-CUOTA
044200                WHEN CJV-ACCION-ELIMINA
044300                   PERFORM 300-ELIMINA-NEGOCIO
044400                WHEN CJV-ACCION-RECIENTES
044500                   PERFORM 400-ULTIMOS-NEGOCIOS
044600                WHEN CJV-ACCION-SALDO
044700                   PERFORM 450-SALDO-ACTIVO
044800                WHEN OTHER
044900                   ADD 1 TO WKS-CONS-RECHAZADAS
045000             END-EVALUATE
045100     END-READ.
045200 200-PROCESA-TRANSACCIONES-E.    EXIT.
045300
045400 210-CREA-OPERACION SECTION.
045500*--> REGLA DE NEGOCIO: MONTO DISTINTO DE CERO; REQUIERE TURNO
045600*--> ABIERTO; SI ES SALIDA (MONTO NEGATIVO) EL SALDO ACTUAL DEBE
045700*--> CUBRIR EL VALOR ABSOLUTO, DE LO CONTRARIO "LIMITE
045800*--> INSUFICIENTE".
045900     MOVE CJV-WORKER-ID TO WKS-BUSCA-WORKER-ID
046000     IF CJV-MONTO EQUAL 0
046100        ADD 1 TO WKS-CONS-RECHAZADAS
046200        DISPLAY MSJ-MONTO-CERO ' - ' CJV-WORKER-ID UPON CONSOLE
046300     ELSE
046400        PERFORM 310-BUSCA-TURNO-ABIERTO
046500        IF NOT TURNO-ENCONTRADO
046600           ADD 1 TO WKS-CONS-RECHAZADAS
046700           DISPLAY MSJ-SIN-TURNO ' - ' CJV-WORKER-ID
046800                   UPON CONSOLE
046900        ELSE
047000           IF CJV-MONTO < 0 AND CJS-CUR-TOTAL < (0 - CJV-MONTO)
047100              ADD 1 TO WKS-CONS-RECHAZADAS
047200              DISPLAY MSJ-LIMITE-INSUF ' - ' CJV-WORKER-ID
047300                      UPON CONSOLE
047400           ELSE
047500              ADD 1 TO WKS-CONT-DEALS
047600              ADD 1 TO WKS-SIG-DEAL-ID
047700              INITIALIZE CJD-DEAL-REC
047800              MOVE WKS-SIG-DEAL-ID   TO CJD-DEAL-ID
047900              MOVE CJV-WORKER-ID     TO CJD-WORKER-ID
048000              MOVE CJS-SHIFT-ID      TO CJD-SHIFT-ID
048100              MOVE CJV-CLIENTE-NOMBRE TO CJD-CLIENTE-NOMBRE
048200              MOVE CJV-CLIENTE-TEL   TO CJD-CLIENTE-TEL
048300              MOVE CJV-MONTO         TO CJD-MONTO
048400              MOVE CJV-METODO-PAGO   TO CJD-METODO-PAGO
048500              MOVE CJV-COMENTARIO    TO CJD-COMENTARIO
048600              MOVE 'OPERATION  '     TO CJD-TIPO-NEGOCIO
048700              PERFORM 850-OBTIENE-FECHA-HORA
048800              MOVE WKS-AHORA-14      TO CJD-CREADO-EN
048900              MOVE 'N'               TO CJD-ELIMINADO
049000              MOVE CJD-DEAL-REC
049100                TO WKS-DEAL-FILA (WKS-CONT-DEALS)
049200              PERFORM 260-APLICA-SALDO-TURNO
049300              MOVE CJS-WORKER-ID     TO CJX-WORKER-ID
049400              MOVE CJS-SHIFT-ID      TO CJX-SHIFT-ID
049500              MOVE CJD-DEAL-ID       TO CJX-DEAL-ID
049600              MOVE 0                 TO CJX-CREADO-POR
049700              MOVE 'DEAL-ISSUED'     TO CJX-TIPO
049800              MOVE CJV-MONTO         TO CJX-MONTO-DELTA
049900              PERFORM 800-GRABA-CASHTX
050000              ADD 1 TO WKS-CONS-OPERACIONES
050100           END-IF
050200        END-IF
050300     END-IF.
050400 210-CREA-OPERACION-E.           EXIT.
050500
050600 220-CREA-CUOTA SECTION.
050700*--> VENTA A CUOTA: EL NEGOCIO SALE POR EL PRECIO DEL PRODUCTO
050800*--> (CJV-PRECIO-PROD), NO POR EL TOTAL FINANCIADO; POR ESO EL
050900*--> LIMITE SE VALIDA CONTRA EL PRECIO.
051000     MOVE CJV-WORKER-ID TO WKS-BUSCA-WORKER-ID
051100     PERFORM 310-BUSCA-TURNO-ABIERTO
051200     IF NOT TURNO-ENCONTRADO
051300        ADD 1 TO WKS-CONS-RECHAZADAS
051400        DISPLAY MSJ-SIN-TURNO ' - ' CJV-WORKER-ID UPON CONSOLE
051500     ELSE
051600        PERFORM 250-CALCULA-CUOTA
051700        IF NOT WKS-CC-MONTO-VALIDO
051800           ADD 1 TO WKS-CONS-RECHAZADAS
051810           IF WKS-CC-EN-RANGO
051820              DISPLAY MSJ-CUOTA-INVALIDA ' - ' CJV-WORKER-ID
051830                   UPON CONSOLE
051840           ELSE
051850              DISPLAY MSJ-CUOTA-FUERA-RANGO ' - ' CJV-WORKER-ID
051860                   UPON CONSOLE
051870           END-IF
052100        ELSE
052200           IF CJS-CUR-TOTAL < CJV-PRECIO-PROD
052300              ADD 1 TO WKS-CONS-RECHAZADAS
052400              DISPLAY MSJ-LIMITE-INSUF ' - ' CJV-WORKER-ID
052500                      UPON CONSOLE
052600           ELSE
052700              ADD 1 TO WKS-CONT-DEALS
052800              ADD 1 TO WKS-SIG-DEAL-ID
052900              INITIALIZE CJD-DEAL-REC
053000              MOVE WKS-SIG-DEAL-ID    TO CJD-DEAL-ID
053100              MOVE CJV-WORKER-ID      TO CJD-WORKER-ID
053200              MOVE CJS-SHIFT-ID       TO CJD-SHIFT-ID
053300              MOVE CJV-CLIENTE-NOMBRE TO CJD-CLIENTE-NOMBRE
053400              MOVE CJV-CLIENTE-TEL    TO CJD-CLIENTE-TEL
053500              COMPUTE CJD-MONTO = 0 - CJV-PRECIO-PROD
053600              MOVE CJV-METODO-PAGO    TO CJD-METODO-PAGO
053700              MOVE CJV-COMENTARIO     TO CJD-COMENTARIO
053800              MOVE 'INSTALLMENT'      TO CJD-TIPO-NEGOCIO
053900              MOVE CJV-PRECIO-PROD    TO CJD-PRECIO-PROD
054000              MOVE CJV-RECARGO-PCT    TO CJD-RECARGO-PCT
054100              MOVE WKS-CC-MARKUP      TO CJD-RECARGO-MONTO
054200              MOVE CJV-PLAZO-MESES    TO CJD-PLAZO-MESES
054300              MOVE CJV-PRIMA          TO CJD-PRIMA
054400              MOVE WKS-CC-TOTAL       TO CJD-TOTAL-CUOTA
054500              MOVE WKS-CC-MENSUAL     TO CJD-CUOTA-MENSUAL
054600              PERFORM 850-OBTIENE-FECHA-HORA
054700              MOVE WKS-AHORA-14       TO CJD-CREADO-EN
054800              MOVE 'N'                TO CJD-ELIMINADO
054900              MOVE CJD-DEAL-REC
055000                TO WKS-DEAL-FILA (WKS-CONT-DEALS)
055100              MOVE CJD-MONTO          TO CJV-MONTO
055200              PERFORM 260-APLICA-SALDO-TURNO
055300              MOVE CJS-WORKER-ID      TO CJX-WORKER-ID
055400              MOVE CJS-SHIFT-ID       TO CJX-SHIFT-ID
055500              MOVE CJD-DEAL-ID        TO CJX-DEAL-ID
055600              MOVE 0                  TO CJX-CREADO-POR
055700              MOVE 'DEAL-ISSUED'      TO CJX-TIPO
055800              MOVE CJD-MONTO          TO CJX-MONTO-DELTA
055900              PERFORM 800-GRABA-CASHTX
056000              ADD 1 TO WKS-CONS-CUOTAS
056100           END-IF
056200        END-IF
056300     END-IF.
056400 220-CREA-CUOTA-E.               EXIT.
056500
056600 250-CALCULA-CUOTA SECTION.
056650*--> CJ-0381 (JRHG 10/08/2026): SE AGREGA VALIDACION DE RANGO DE
056660*--> PRECIO/RECARGO/PLAZO/PRIMA ANTES DE CALCULAR, PARA EVITAR
056670*--> DIVISION POR CERO CUANDO LLEGA UNA TARJETA CON PLAZO-MESES
056680*--> EN CERO O FUERA DE RANGO.
056700*--> MARKUP = PRECIO * PORCENTAJE / 100; TOTAL = PRECIO + MARKUP;
056800*--> LA PRIMA NO PUEDE SUPERAR EL TOTAL; RESTANTE = TOTAL - PRIMA;
056900*--> MENSUAL = RESTANTE / PLAZO, REDONDEADO HALF-UP A ENTERO.
057000     MOVE 0 TO WKS-CC-VALIDO
057050     MOVE 0 TO WKS-CC-RANGO
057060     IF CJV-PRECIO-PROD > 0
057070        AND CJV-RECARGO-PCT NOT < 1 AND CJV-RECARGO-PCT NOT > 100
057080        AND CJV-PLAZO-MESES NOT < 1 AND CJV-PLAZO-MESES NOT > 120
057090        AND CJV-PRIMA NOT < 0
057095        MOVE 1 TO WKS-CC-RANGO
057100     END-IF
057110     IF WKS-CC-EN-RANGO
057120        COMPUTE WKS-CC-MARKUP ROUNDED =
057200             CJV-PRECIO-PROD * CJV-RECARGO-PCT / 100
057300        COMPUTE WKS-CC-TOTAL = CJV-PRECIO-PROD + WKS-CC-MARKUP
057400        IF CJV-PRIMA > WKS-CC-TOTAL
057500           MOVE 0 TO WKS-CC-VALIDO
057600        ELSE
057700           COMPUTE WKS-CC-RESTANTE = WKS-CC-TOTAL - CJV-PRIMA
057800           COMPUTE WKS-CC-MENSUAL ROUNDED =
057900                   WKS-CC-RESTANTE / CJV-PLAZO-MESES
058000           MOVE 1 TO WKS-CC-VALIDO
058100        END-IF
058150     END-IF.
058200 250-CALCULA-CUOTA-E.            EXIT.
058300
058400 260-APLICA-SALDO-TURNO SECTION.
058500*--> APLICA EL MONTO DEL NEGOCIO (CJV-MONTO, YA CON SIGNO) AL
058600*--> FONDO INDICADO POR EL METODO DE PAGO Y RECALCULA EL SALDO
058700*--> ACTUAL DEL TURNO EN LA TABLA EN MEMORIA.
058800     IF CJV-METODO-PAGO EQUAL 'BANK'
058900        ADD CJV-MONTO TO CJS-CUR-BANK
059000     ELSE
059100        ADD CJV-MONTO TO CJS-CUR-CASH
059200     END-IF
059300     ADD CJS-CUR-CASH CJS-CUR-BANK GIVING CJS-CUR-TOTAL
059400     MOVE CJS-SHIFT-REC TO WKS-SHIFT-FILA (WKS-IX-SHIFT).
059500 260-APLICA-SALDO-TURNO-E.       EXIT.
059600
059700 300-ELIMINA-NEGOCIO SECTION.
059800*--> SOLO UN ADMIN ACTIVO PUEDE DAR DE BAJA UN NEGOCIO; NO HAY
059900*--> REVERSA DE SALDO, SOLO SE MARCA CJD-ELIMINADO='Y'.
060000     MOVE CJV-CREADO-POR TO WKS-BUSCA-ADMIN-ID
060100     PERFORM 350-VALIDA-ADMIN
060200     IF NOT ADMIN-VALIDO
060300        ADD 1 TO WKS-CONS-RECHAZADAS
060400        DISPLAY MSJ-ADMIN-INVALIDO ' - ' CJV-CREADO-POR
060500                UPON CONSOLE
060600     ELSE
060700        MOVE CJV-DEAL-ID TO WKS-BUSCA-DEAL-ID
060800        PERFORM 330-BUSCA-NEGOCIO-ID
060900        IF NOT NEGOCIO-ENCONTRADO
061000           ADD 1 TO WKS-CONS-RECHAZADAS
061100           DISPLAY MSJ-NEGOCIO-NO-EXISTE ' - ' CJV-DEAL-ID
061200                   UPON CONSOLE
061300        ELSE
061400           MOVE 'Y' TO CJD-ELIMINADO
061500           MOVE CJD-DEAL-REC TO WKS-DEAL-FILA (WKS-IX-DEAL)
061600           ADD 1 TO WKS-CONS-BAJAS
061700        END-IF
061800     END-IF.
061900 300-ELIMINA-NEGOCIO-E.          EXIT.
062000
062100 310-BUSCA-TURNO-ABIERTO SECTION.
062200*--> BUSCA EL TURNO CON ESTADO=OPEN DEL TRABAJADOR INDICADO EN
062300*--> WKS-BUSCA-WORKER-ID; EL INDICE QUEDA CONGELADO EN LA FILA
062400*--> ENCONTRADA.
062500     MOVE 0 TO WKS-TURNO-ENC
062600     SET WKS-IX-SHIFT TO 1
062700     PERFORM 320-COMPARA-TURNO-ABIERTO
062800             UNTIL WKS-IX-SHIFT > WKS-CONT-SHIFTS
062900                OR TURNO-ENCONTRADO.
063000 310-BUSCA-TURNO-ABIERTO-E.      EXIT.
063100
063200 320-COMPARA-TURNO-ABIERTO SECTION.
063300     MOVE WKS-SHIFT-FILA (WKS-IX-SHIFT) TO CJS-SHIFT-REC
063400     IF CJS-WORKER-ID EQUAL WKS-BUSCA-WORKER-ID
063500        AND CJS-TURNO-ABIERTO
063600        MOVE 1 TO WKS-TURNO-ENC
063700     ELSE
063800        SET WKS-IX-SHIFT UP BY 1
063900     END-IF.
064000 320-COMPARA-TURNO-ABIERTO-E.    EXIT.
064100
064200 330-BUSCA-NEGOCIO-ID SECTION.
064300*--> BUSCA UN NEGOCIO VIGENTE (NO ELIMINADO) POR SU LLAVE; EL
064400*--> INDICE QUEDA CONGELADO EN LA FILA ENCONTRADA.
064500     MOVE 0 TO WKS-NEGOCIO-ENC
064600     SET WKS-IX-DEAL TO 1
064700     PERFORM 340-COMPARA-NEGOCIO-ID
064800             UNTIL WKS-IX-DEAL > WKS-CONT-DEALS
064900                OR NEGOCIO-ENCONTRADO.
065000 330-BUSCA-NEGOCIO-ID-E.         EXIT.
065100
065200 340-COMPARA-NEGOCIO-ID SECTION.
065300     MOVE WKS-DEAL-FILA (WKS-IX-DEAL) TO CJD-DEAL-REC
065400     IF CJD-DEAL-ID EQUAL WKS-BUSCA-DEAL-ID
065500        AND CJD-NEGOCIO-VIGENTE
065600        MOVE 1 TO WKS-NEGOCIO-ENC
065700     ELSE
065800        SET WKS-IX-DEAL UP BY 1
065900     END-IF.
066000 340-COMPARA-NEGOCIO-ID-E.       EXIT.
066100
066200 350-VALIDA-ADMIN SECTION.
066300*--> VERIFICA QUE WKS-BUSCA-ADMIN-ID SEA UN ADMINISTRADOR
066400*--> ACTIVO EN LA TABLA DE USERS.
066500     MOVE 0 TO WKS-ADMIN-ENC
066600     SET WKS-IX-USER TO 1
066700     PERFORM 360-COMPARA-ADMIN
066800             UNTIL WKS-IX-USER > WKS-CONT-USERS
066900                OR ADMIN-VALIDO.
067000 350-VALIDA-ADMIN-E.             EXIT.
067100
067200 360-COMPARA-ADMIN SECTION.
067300     MOVE WKS-USER-FILA (WKS-IX-USER) TO CJU-USER-REC
067400     IF CJU-USER-ID EQUAL WKS-BUSCA-ADMIN-ID
067500        AND CJU-ES-ADMIN
067600        AND CJU-TRABAJADOR-ACTIVO
067700        MOVE 1 TO WKS-ADMIN-ENC
067800     ELSE
067900        SET WKS-IX-USER UP BY 1
068000     END-IF.
068100 360-COMPARA-ADMIN-E.            EXIT.
068200
068300 400-ULTIMOS-NEGOCIOS SECTION.
068400*--> LA LLAVE DEL MAESTRO ES UN CONSECUTIVO ASCENDENTE (IGUAL A
068500*--> LA FECHA DE ALTA), ASI QUE RECORRER LA TABLA DE ATRAS HACIA
068600*--> ADELANTE ENTREGA LOS NEGOCIOS MAS RECIENTES PRIMERO SIN
068700*--> NECESIDAD DE ORDENAR NADA.
068800     MOVE CJV-WORKER-ID TO WKS-BUSCA-WORKER-ID
068900     MOVE CJV-CANT-N    TO WKS-CANT-N-SOL
069000     IF WKS-CANT-N-SOL EQUAL 0
069100        MOVE 5 TO WKS-CANT-N-SOL
069200     END-IF
069300     MOVE 0 TO WKS-CANT-N-VISTA
069400     SET WKS-IX-DEAL TO WKS-CONT-DEALS
069500     PERFORM 410-EVALUA-RECIENTE
069600             UNTIL WKS-IX-DEAL < 1
069700                OR WKS-CANT-N-VISTA >= WKS-CANT-N-SOL
069800     IF WKS-CANT-N-VISTA EQUAL 0
069900        DISPLAY 'SIN NEGOCIOS PARA EL TRABAJADOR '
070000                WKS-BUSCA-WORKER-ID UPON CONSOLE
070100     END-IF
070200     ADD 1 TO WKS-CONS-CONSULTAS.
070300 400-ULTIMOS-NEGOCIOS-E.         EXIT.
070400
070500 410-EVALUA-RECIENTE SECTION.
070600     MOVE WKS-DEAL-FILA (WKS-IX-DEAL) TO CJD-DEAL-REC
070700     IF CJD-WORKER-ID EQUAL WKS-BUSCA-WORKER-ID
070800        AND CJD-NEGOCIO-VIGENTE
070900        ADD 1 TO WKS-CANT-N-VISTA
071000        DISPLAY 'NEGOCIO ' CJD-DEAL-ID ' TIPO ' CJD-TIPO-NEGOCIO
071100                ' MONTO ' CJD-MONTO ' FECHA ' CJD-CREADO-EN
071200                UPON CONSOLE
071300     END-IF
071400     SET WKS-IX-DEAL DOWN BY 1.
071500 410-EVALUA-RECIENTE-E.          EXIT.
071600
071700 450-SALDO-ACTIVO SECTION.
071800*--> MUESTRA EL SALDO ACTUAL (CASH, BANK Y TOTAL) DEL TURNO
071900*--> ABIERTO DEL TRABAJADOR; ERROR SI NO TIENE TURNO ABIERTO.
072000     MOVE CJV-WORKER-ID TO WKS-BUSCA-WORKER-ID
072100     PERFORM 310-BUSCA-TURNO-ABIERTO
072200     IF NOT TURNO-ENCONTRADO
072300        ADD 1 TO WKS-CONS-RECHAZADAS
072400        DISPLAY MSJ-SIN-TURNO ' - ' CJV-WORKER-ID UPON CONSOLE
072500     ELSE
072600        DISPLAY 'SALDO TRABAJADOR ' CJS-WORKER-ID
072700                ' CASH ' CJS-CUR-CASH
072800                ' BANK ' CJS-CUR-BANK
072900                ' TOTAL ' CJS-CUR-TOTAL UPON CONSOLE
073000        ADD 1 TO WKS-CONS-CONSULTAS
073100     END-IF.
073200 450-SALDO-ACTIVO-E.             EXIT.
073300
073400 700-REGRABA-DEALS SECTION.
073500*--> SE REESCRIBE EL MAESTRO COMPLETO DESDE LA TABLA EN MEMORIA
073600*--> (ALTAS DE OPERACION/CUOTA Y BAJAS LOGICAS YA APLICADAS).
073700     CLOSE       DEALS
073800     OPEN OUTPUT DEALS
073900     SET WKS-IX-DEAL TO 1
074000     PERFORM 710-ESCRIBE-FILA-DEAL
074100             UNTIL WKS-IX-DEAL > WKS-CONT-DEALS.
074200 700-REGRABA-DEALS-E.            EXIT.
074300
074400 710-ESCRIBE-FILA-DEAL SECTION.
074500     MOVE WKS-DEAL-FILA (WKS-IX-DEAL) TO CJD-DEAL-REC
074600     WRITE CJD-DEAL-REC
074700     SET WKS-IX-DEAL UP BY 1.
074800 710-ESCRIBE-FILA-DEAL-E.        EXIT.
074900
075000 750-REGRABA-SHIFTS SECTION.
075100*--> SE REESCRIBE EL MAESTRO DE TURNOS COMPLETO, YA QUE LOS
075200*--> NEGOCIOS POSTEADOS AFECTARON LOS SALDOS ACTUALES.
075300     CLOSE       SHIFTS
075400     OPEN OUTPUT SHIFTS
075500     SET WKS-IX-SHIFT TO 1
075600     PERFORM 760-ESCRIBE-FILA-SHIFT
075700             UNTIL WKS-IX-SHIFT > WKS-CONT-SHIFTS.
075800 750-REGRABA-SHIFTS-E.           EXIT.
075900
076000 760-ESCRIBE-FILA-SHIFT SECTION.
076100     MOVE WKS-SHIFT-FILA (WKS-IX-SHIFT) TO CJS-SHIFT-REC
076200     WRITE CJS-SHIFT-REC
076300     SET WKS-IX-SHIFT UP BY 1.
076400 760-ESCRIBE-FILA-SHIFT-E.       EXIT.
076500
076600 800-GRABA-CASHTX SECTION.
076700*--> LA BITACORA SOLO SE AGREGA (OPEN EXTEND), NUNCA SE RELEE;
076800*--> LA LLAVE SE ARMA CON LA HORA DEL SISTEMA MAS UN CONSECUTIVO
076900*--> DENTRO DE LA CORRIDA PARA EVITAR CHOQUES EN EL MISMO PASO.
077000     IF WKS-SIG-TX-ID EQUAL ZEROES
077100        PERFORM 850-OBTIENE-FECHA-HORA
077200        COMPUTE WKS-SIG-TX-ID =
077300                (WKS-RELOJ-HH * 10000) + (WKS-RELOJ-MM * 100)
077400                 + WKS-RELOJ-SS
077500     END-IF
077600     ADD 1 TO WKS-SIG-TX-ID
077700     MOVE WKS-SIG-TX-ID TO CJX-TX-ID
077800     PERFORM 850-OBTIENE-FECHA-HORA
077900     MOVE WKS-AHORA-14  TO CJX-CREADO-EN
078000     WRITE CJX-CASHTX-REC
078100     IF FS-CASHTX NOT EQUAL '00'
078200        MOVE 'WRITE'     TO CJW-ACCION
078300        MOVE 'CASHTX'    TO CJW-ARCHIVO
078400        DISPLAY '>>> ERROR AL GRABAR CASHTX <<<' UPON CONSOLE
078500     END-IF.
078600 800-GRABA-CASHTX-E.             EXIT.
078700
078800 850-OBTIENE-FECHA-HORA SECTION.
078900     ACCEPT WKS-RELOJ-FECHA FROM DATE
079000     ACCEPT WKS-RELOJ-HORA  FROM TIME
079100     MOVE 20             TO WKS-A14-SIGLO
079200     MOVE WKS-RELOJ-ANO2 TO WKS-A14-ANO2
079300     MOVE WKS-RELOJ-MES  TO WKS-A14-MES
079400     MOVE WKS-RELOJ-DIA  TO WKS-A14-DIA
079500     MOVE WKS-RELOJ-HH   TO WKS-A14-HH
079600     MOVE WKS-RELOJ-MM   TO WKS-A14-MM
079700     MOVE WKS-RELOJ-SS   TO WKS-A14-SS.
079800 850-OBTIENE-FECHA-HORA-E.       EXIT.
079900
080000 900-CIERRA-ARCHIVOS SECTION.
080100     CLOSE TRANIN
080200     CLOSE USERS
080300     CLOSE SHIFTS
080400     CLOSE DEALS
080500     CLOSE CASHTX.
080600 900-CIERRA-ARCHIVOS-E.          EXIT.
080700
080800 950-MUESTRA-ESTADISTICAS SECTION.
080900     DISPLAY '=========================================='
081000             UPON CONSOLE
081100     DISPLAY 'CJDEA030 - MANTENIMIENTO DE NEGOCIOS'
081200             UPON CONSOLE
081300     DISPLAY 'TRANSACCIONES LEIDAS    : ' WKS-CONS-LEIDAS
081400             UPON CONSOLE
081500     DISPLAY 'OPERACIONES DE CAJA     : ' WKS-CONS-OPERACIONES
081600             UPON CONSOLE
081700     DISPLAY 'VENTAS A CUOTA          : ' WKS-CONS-CUOTAS
081800             UPON CONSOLE
081900     DISPLAY 'BAJAS LOGICAS           : ' WKS-CONS-BAJAS
082000             UPON CONSOLE
082100     DISPLAY 'CONSULTAS               : ' WKS-CONS-CONSULTAS
082200             UPON CONSOLE
082300     DISPLAY 'RECHAZADAS              : ' WKS-CONS-RECHAZADAS
082400             UPON CONSOLE.
082500 950-MUESTRA-ESTADISTICAS-E.     EXIT.
